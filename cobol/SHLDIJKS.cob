000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLDIJKS.
000500 AUTHOR.         R D CHOW.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   19 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SHORTEST-PATH COST BETWEEN TWO SHELTER-NETWORK
001200*               NODES.  EDGES-IN IS LOADED AS AN UNDIRECTED
001300*               WEIGHTED GRAPH (EACH EDGE GOES IN BOTH WAYS);
001400*               THE START/GOAL PAIR COMES FROM THE SHLDIJPM
001500*               CONTROL RECORD.  USES DIJKSTRA'S ALGORITHM.
001600*               THIS SHOP HAS NO SORTED-QUEUE SUPPORT IN
001700*               WORKING STORAGE SO THE "PRIORITY QUEUE" IS A
001800*               PLAIN LINEAR SCAN OF THE UNVISITED NODES FOR
001900*               THE LOWEST TENTATIVE DISTANCE EACH PASS.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SHL401 - RDCHOW  - 19/11/1991 - INITIAL VERSION
002500* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002600*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
002700* SHL422 - ACNESQ  - 12/07/2003 - EARLY-EXIT ONCE THE GOAL NODE
002800*                     IS POPPED - WAS RUNNING THE FULL NODE SET
002900*                     EVERY TIME, SLOW ON THE LARGER HUB MAPS -
003000*                     JIRA REM-1422
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT EDGES-IN          ASSIGN TO DATABASE-SHLEDGIN
004400            ORGANIZATION      IS SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600     SELECT SHLDIJPM          ASSIGN TO DATABASE-SHLDC01
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900     SELECT ROUTE-OUT         ASSIGN TO DATABASE-SHLRTEOT
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200*
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  EDGES-IN
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS SHL-EDGE-RECORD.
006200     COPY EDGEREC.
006300*
006400 FD  SHLDIJPM
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS SHL-DIJKS-CTL.
006700 01  SHL-DIJKS-CTL.
006800     05  CTL-START-NODE              PIC X(10).
006900     05  CTL-GOAL-NODE               PIC X(10).
007000*
007100 FD  ROUTE-OUT
007200     LABEL RECORDS ARE OMITTED
007300     RECORD CONTAINS 80 CHARACTERS
007400     DATA RECORD IS SHL-ROUTE-LINE.
007500 01  SHL-ROUTE-LINE.
007600     05  RPT-LINE-TYPE               PIC X(01).
007700     05  FILLER                      PIC X(01).
007800     05  RPT-SEQ-ED                  PIC Z(2)9.
007900     05  FILLER                      PIC X(01).
008000     05  RPT-NODE-ID                 PIC X(10).
008100     05  FILLER                      PIC X(65).
008200 01  SHL-ROUTE-TOTAL-VIEW REDEFINES SHL-ROUTE-LINE.
008300     05  TOT-LINE-TYPE               PIC X(01).
008400     05  FILLER                      PIC X(01).
008500     05  TOT-LABEL                   PIC X(11).
008600     05  TOT-DISTANCE-ED             PIC Z(4)9.99.
008700     05  FILLER                      PIC X(01).
008800     05  TOT-UNREACHABLE             PIC X(13).
008900     05  FILLER                      PIC X(40).
009000*
009100 EJECT
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                  PIC X(24) VALUE
009600     "** PROGRAM SHLDIJKS   **".
009700*
009800 01  WK-C-COMMON.
009900     COPY SHLCMWS.
010000*
010100 01  WK-C-WORK-AREA.
010200     05  WK-EDGES-EOF-SW             PIC X(01) VALUE "N".
010300         88  WK-EDGES-AT-EOF                  VALUE "Y".
010400     05  WK-NODE-COUNT               PIC 9(05) COMP VALUE ZERO.
010500     05  WK-EDGE-COUNT               PIC 9(05) COMP VALUE ZERO.
010600     05  WK-NODE-IDX                 PIC 9(05) COMP VALUE ZERO.
010700     05  WK-FROM-IDX                 PIC 9(05) COMP VALUE ZERO.
010800     05  WK-TO-IDX                   PIC 9(05) COMP VALUE ZERO.
010900     05  WK-CUR-IDX                  PIC 9(05) COMP VALUE ZERO.
011000     05  WK-BEST-IDX                 PIC 9(05) COMP VALUE ZERO.
011100     05  WK-START-IDX                PIC 9(05) COMP VALUE ZERO.
011200     05  WK-GOAL-IDX                 PIC 9(05) COMP VALUE ZERO.
011300     05  WK-PATH-COUNT               PIC 9(05) COMP VALUE ZERO.
011400     05  WK-GOAL-FOUND-SW            PIC X(01) VALUE "N".
011500         88  WK-GOAL-HAS-BEEN-POPPED        VALUE "Y".
011600*
011700 01  WK-C-DIJKS-VALUES.
011800     05  WK-NEW-DIST                 PIC 9(07)V9(02) VALUE ZERO.
011900     05  WK-BEST-DIST                PIC 9(07)V9(02) VALUE ZERO.
012000     05  WK-BEST-DIST-X REDEFINES WK-BEST-DIST
012100                                     PIC X(09).
012200*
012300* ---------------- NODE TABLE (DISTINCT NODE IDS) ----------------*
012400 01  WK-NODE-TABLE.
012500     05  WK-NODE-ENTRY OCCURS 100 TIMES.
012600         10  WK-NODE-ID              PIC X(10).
012700         10  WK-NODE-DIST            PIC 9(07)V9(02).
012800         10  WK-NODE-VISITED         PIC X(01).
012900             88  WK-NODE-IS-VISITED        VALUE "Y".
013000         10  WK-NODE-PRED            PIC 9(05).
013100*        ALTERNATE ALPHA VIEW - TRACE DUMP ONLY.
013200     05  WK-NODE-ENTRY-X REDEFINES WK-NODE-ENTRY
013300                                     OCCURS 100 TIMES
013400                                     PIC X(23).
013500*
013600* ----------------- EDGE LIST LOADED FROM EDGES-IN -----------------*
013700 01  WK-EDGE-TABLE.
013800     05  WK-EDGE-ENTRY OCCURS 300 TIMES.
013900         10  WK-EDGE-FROM-IDX        PIC 9(05).
014000         10  WK-EDGE-TO-IDX          PIC 9(05).
014100         10  WK-EDGE-WEIGHT          PIC 9(05)V9(02).
014200*
014300* ------------------- RECONSTRUCTED PATH -------------------*
014400 01  WK-PATH-TABLE.
014500     05  WK-PATH-NODE-IDX OCCURS 100 TIMES
014600                                     PIC 9(05).
014700*
014800 EJECT
014900****************************************************************
015000 PROCEDURE DIVISION.
015100****************************************************************
015200 MAIN-MODULE.
015300     PERFORM A000-INITIALIZE-RUN
015400        THRU A099-INITIALIZE-RUN-EX.
015500     PERFORM B000-LOAD-START-GOAL
015600        THRU B099-LOAD-START-GOAL-EX.
015700     PERFORM C000-LOAD-EDGES
015800        THRU C099-LOAD-EDGES-EX.
015900     PERFORM D000-RUN-DIJKSTRA
016000        THRU D099-RUN-DIJKSTRA-EX.
016100     PERFORM W000-WRITE-REPORT
016200        THRU W099-WRITE-REPORT-EX.
016300     PERFORM Z000-END-PROGRAM-ROUTINE
016400        THRU Z099-END-PROGRAM-ROUTINE-EX.
016500     GOBACK.
016600*
016700*----------------------------------------------------------------*
016800 A000-INITIALIZE-RUN.
016900*----------------------------------------------------------------*
017000     OPEN INPUT EDGES-IN.
017100     IF      NOT WK-C-SUCCESSFUL
017200             DISPLAY "SHLDIJKS - OPEN FILE ERROR - EDGES-IN"
017300             PERFORM Y900-ABNORMAL-TERMINATION.
017400     OPEN INPUT SHLDIJPM.
017500     IF      NOT WK-C-SUCCESSFUL
017600             DISPLAY "SHLDIJKS - OPEN FILE ERROR - SHLDIJPM"
017700             PERFORM Y900-ABNORMAL-TERMINATION.
017800     OPEN OUTPUT ROUTE-OUT.
017900     IF      NOT WK-C-SUCCESSFUL
018000             DISPLAY "SHLDIJKS - OPEN FILE ERROR - ROUTE-OUT"
018100             PERFORM Y900-ABNORMAL-TERMINATION.
018200*
018300*================================================================*
018400 A099-INITIALIZE-RUN-EX.
018500*================================================================*
018600     EXIT.
018700*
018800*----------------------------------------------------------------*
018900 B000-LOAD-START-GOAL.
019000*----------------------------------------------------------------*
019100     READ    SHLDIJPM
019200             AT END
019300             DISPLAY "SHLDIJKS - MISSING START/GOAL RECORD"
019400             PERFORM Y900-ABNORMAL-TERMINATION
019500     END-READ.
019600*
019700*================================================================*
019800 B099-LOAD-START-GOAL-EX.
019900*================================================================*
020000     EXIT.
020100*
020200*----------------------------------------------------------------*
020300 C000-LOAD-EDGES.
020400*----------------------------------------------------------------*
020500     PERFORM C010-READ-ONE-EDGE UNTIL WK-EDGES-AT-EOF.
020600     PERFORM C910-FIND-NODE-INDEX
020700        VARYING WK-NODE-IDX FROM 1 BY 1
020800          UNTIL WK-NODE-ID (WK-NODE-IDX) = CTL-START-NODE
020900             OR WK-NODE-IDX > WK-NODE-COUNT.
021000     MOVE    WK-NODE-IDX             TO WK-START-IDX.
021100     PERFORM C910-FIND-NODE-INDEX
021200        VARYING WK-NODE-IDX FROM 1 BY 1
021300          UNTIL WK-NODE-ID (WK-NODE-IDX) = CTL-GOAL-NODE
021400             OR WK-NODE-IDX > WK-NODE-COUNT.
021500     MOVE    WK-NODE-IDX             TO WK-GOAL-IDX.
021600     IF      WK-START-IDX > WK-NODE-COUNT OR
021700             WK-GOAL-IDX  > WK-NODE-COUNT
021800             DISPLAY "SHLDIJKS - START OR GOAL NODE NOT IN GRAPH"
021900             PERFORM Y900-ABNORMAL-TERMINATION
022000     END-IF.
022100*
022200*================================================================*
022300 C099-LOAD-EDGES-EX.
022400*================================================================*
022500     EXIT.
022600*----------------------------------------------------------------*
022700 C010-READ-ONE-EDGE.
022800*----------------------------------------------------------------*
022900     READ    EDGES-IN
023000             AT END
023100             MOVE "Y" TO WK-EDGES-EOF-SW.
023200     IF      NOT WK-EDGES-AT-EOF
023300             ADD  1 TO WK-EDGE-COUNT
023400             PERFORM C020-LOOKUP-OR-ADD-NODE
023500                VARYING WK-FROM-IDX FROM 1 BY 1
023600                  UNTIL WK-NODE-ID (WK-FROM-IDX) = EDGE-FROM
023700                     OR WK-FROM-IDX > WK-NODE-COUNT
023800             IF   WK-FROM-IDX > WK-NODE-COUNT
023900                  MOVE EDGE-FROM TO WK-NODE-ID (WK-NODE-COUNT + 1)
024000                  PERFORM C030-ADD-NEW-NODE
024100                  MOVE WK-NODE-COUNT TO WK-FROM-IDX
024200             END-IF
024300             PERFORM C020-LOOKUP-OR-ADD-NODE
024400                VARYING WK-TO-IDX FROM 1 BY 1
024500                  UNTIL WK-NODE-ID (WK-TO-IDX) = EDGE-TO
024600                     OR WK-TO-IDX > WK-NODE-COUNT
024700             IF   WK-TO-IDX > WK-NODE-COUNT
024800                  MOVE EDGE-TO TO WK-NODE-ID (WK-NODE-COUNT + 1)
024900                  PERFORM C030-ADD-NEW-NODE
025000                  MOVE WK-NODE-COUNT TO WK-TO-IDX
025100             END-IF
025200             MOVE WK-FROM-IDX        TO
025300                  WK-EDGE-FROM-IDX (WK-EDGE-COUNT)
025400             MOVE WK-TO-IDX          TO
025500                  WK-EDGE-TO-IDX (WK-EDGE-COUNT)
025600             MOVE EDGE-WEIGHT        TO
025700                  WK-EDGE-WEIGHT (WK-EDGE-COUNT)
025800     END-IF.
025900*----------------------------------------------------------------*
026000 C020-LOOKUP-OR-ADD-NODE.
026100*----------------------------------------------------------------*
026200     CONTINUE.
026300*----------------------------------------------------------------*
026400 C030-ADD-NEW-NODE.
026500*----------------------------------------------------------------*
026600*    CALLER HAS ALREADY MOVED THE NEW NODE-ID INTO SLOT
026700*    WK-NODE-COUNT + 1 - THIS PARAGRAPH JUST BUMPS THE COUNT
026800*    AND INITIALISES THE REST OF THE ROW.
026900     ADD     1 TO WK-NODE-COUNT.
027000     MOVE    WK-C-HIGH-VALUE-COST    TO
027100             WK-NODE-DIST (WK-NODE-COUNT).
027200     MOVE    "N"                     TO
027300             WK-NODE-VISITED (WK-NODE-COUNT).
027400     MOVE    ZERO                    TO
027500             WK-NODE-PRED (WK-NODE-COUNT).
027600*----------------------------------------------------------------*
027700 C910-FIND-NODE-INDEX.
027800*----------------------------------------------------------------*
027900     CONTINUE.
028000*
028100*----------------------------------------------------------------*
028200 D000-RUN-DIJKSTRA.
028300*----------------------------------------------------------------*
028400     MOVE    ZERO TO WK-NODE-DIST (WK-START-IDX).
028500     PERFORM D010-SELECT-AND-RELAX
028600        UNTIL WK-GOAL-HAS-BEEN-POPPED
028700           OR WK-BEST-IDX = 0.
028800*
028900*================================================================*
029000 D099-RUN-DIJKSTRA-EX.
029100*================================================================*
029200     EXIT.
029300*----------------------------------------------------------------*
029400 D010-SELECT-AND-RELAX.
029500*----------------------------------------------------------------*
029600*    LINEAR SCAN FOR THE LOWEST-DISTANCE UNVISITED NODE - NO
029700*    PRIORITY QUEUE IN THIS SHOP'S WORKING-STORAGE REPERTOIRE.
029800     MOVE    0 TO WK-BEST-IDX.
029900     MOVE    WK-C-HIGH-VALUE-COST TO WK-BEST-DIST.
030000     PERFORM D020-SCAN-ONE-NODE
030100        VARYING WK-NODE-IDX FROM 1 BY 1
030200          UNTIL WK-NODE-IDX > WK-NODE-COUNT.
030300     IF      WK-BEST-IDX > 0
030400             MOVE "Y" TO WK-NODE-VISITED (WK-BEST-IDX)
030500             IF      WK-BEST-IDX = WK-GOAL-IDX
030600                     MOVE "Y" TO WK-GOAL-FOUND-SW
030700             ELSE
030800                     PERFORM D030-RELAX-NEIGHBORS
030900                        VARYING WK-FROM-IDX FROM 1 BY 1
031000                          UNTIL WK-FROM-IDX > WK-EDGE-COUNT
031100             END-IF
031200     END-IF.
031300*----------------------------------------------------------------*
031400 D020-SCAN-ONE-NODE.
031500*----------------------------------------------------------------*
031600     IF      NOT WK-NODE-IS-VISITED (WK-NODE-IDX)
031700         AND WK-NODE-DIST (WK-NODE-IDX) < WK-BEST-DIST
031800             MOVE WK-NODE-IDX        TO WK-BEST-IDX
031900             MOVE WK-NODE-DIST (WK-NODE-IDX) TO WK-BEST-DIST
032000     END-IF.
032100*----------------------------------------------------------------*
032200 D030-RELAX-NEIGHBORS.
032300*----------------------------------------------------------------*
032400     IF      WK-EDGE-FROM-IDX (WK-FROM-IDX) = WK-BEST-IDX
032500             MOVE WK-EDGE-TO-IDX (WK-FROM-IDX) TO WK-TO-IDX
032600             PERFORM D040-RELAX-ONE-EDGE
032700     END-IF.
032800     IF      WK-EDGE-TO-IDX (WK-FROM-IDX) = WK-BEST-IDX
032900             MOVE WK-EDGE-FROM-IDX (WK-FROM-IDX) TO WK-TO-IDX
033000             PERFORM D040-RELAX-ONE-EDGE
033100     END-IF.
033200*----------------------------------------------------------------*
033300 D040-RELAX-ONE-EDGE.
033400*----------------------------------------------------------------*
033500     IF      NOT WK-NODE-IS-VISITED (WK-TO-IDX)
033600             COMPUTE WK-NEW-DIST =
033700                     WK-NODE-DIST (WK-BEST-IDX) +
033800                     WK-EDGE-WEIGHT (WK-FROM-IDX)
033900             IF      WK-NEW-DIST < WK-NODE-DIST (WK-TO-IDX)
034000                     MOVE WK-NEW-DIST TO WK-NODE-DIST (WK-TO-IDX)
034100                     MOVE WK-BEST-IDX TO WK-NODE-PRED (WK-TO-IDX)
034200             END-IF
034300     END-IF.
034400*
034500*----------------------------------------------------------------*
034600 W000-WRITE-REPORT.
034700*----------------------------------------------------------------*
034800     IF      WK-NODE-DIST (WK-GOAL-IDX) < WK-C-HIGH-VALUE-COST
034900             PERFORM W010-BUILD-PATH
035000                THRU W010-BUILD-PATH-EX
035100             PERFORM W020-WRITE-PATH-DETAIL
035200                VARYING WK-NODE-IDX FROM WK-PATH-COUNT BY -1
035300                  UNTIL WK-NODE-IDX = 0
035400             MOVE "N"                TO WK-GOAL-FOUND-SW
035500     ELSE
035600             MOVE "Y"                TO WK-GOAL-FOUND-SW
035700     END-IF.
035800     PERFORM W030-WRITE-TOTAL-LINE.
035900*
036000*================================================================*
036100 W099-WRITE-REPORT-EX.
036200*================================================================*
036300     EXIT.
036400*----------------------------------------------------------------*
036500 W010-BUILD-PATH.
036600*----------------------------------------------------------------*
036700     MOVE    0 TO WK-PATH-COUNT.
036800     MOVE    WK-GOAL-IDX             TO WK-CUR-IDX.
036900     PERFORM W011-ADD-PATH-NODE
037000        UNTIL WK-CUR-IDX = 0.
037100*----------------------------------------------------------------*
037200 W010-BUILD-PATH-EX.
037300*----------------------------------------------------------------*
037400     EXIT.
037500*----------------------------------------------------------------*
037600 W011-ADD-PATH-NODE.
037700*----------------------------------------------------------------*
037800     ADD     1 TO WK-PATH-COUNT.
037900     MOVE    WK-CUR-IDX TO WK-PATH-NODE-IDX (WK-PATH-COUNT).
038000     IF      WK-CUR-IDX = WK-START-IDX
038100             MOVE 0 TO WK-CUR-IDX
038200     ELSE
038300             MOVE WK-NODE-PRED (WK-CUR-IDX) TO WK-CUR-IDX
038400     END-IF.
038500*----------------------------------------------------------------*
038600 W020-WRITE-PATH-DETAIL.
038700*----------------------------------------------------------------*
038800     COMPUTE WK-FROM-IDX = WK-PATH-COUNT - WK-NODE-IDX + 1.
038900     MOVE    "D"                     TO RPT-LINE-TYPE.
039000     MOVE    WK-FROM-IDX             TO RPT-SEQ-ED.
039100     MOVE    WK-NODE-ID (WK-PATH-NODE-IDX (WK-NODE-IDX)) TO
039200             RPT-NODE-ID.
039300     WRITE   SHL-ROUTE-LINE.
039400*----------------------------------------------------------------*
039500 W030-WRITE-TOTAL-LINE.
039600*----------------------------------------------------------------*
039700     MOVE    SPACES                  TO SHL-ROUTE-LINE.
039800     MOVE    "T"                     TO TOT-LINE-TYPE.
039900     MOVE    "TOTAL DIST"            TO TOT-LABEL.
040000     IF      WK-GOAL-HAS-BEEN-POPPED
040100             MOVE "UNREACHABLE"       TO TOT-UNREACHABLE
040200     ELSE
040300             MOVE WK-NODE-DIST (WK-GOAL-IDX) TO TOT-DISTANCE-ED
040400     END-IF.
040500     WRITE   SHL-ROUTE-LINE.
040600*
040700*-----------------------------------------------------------------*
040800 Y900-ABNORMAL-TERMINATION.
040900*-----------------------------------------------------------------*
041000     PERFORM Z000-END-PROGRAM-ROUTINE
041100        THRU Z099-END-PROGRAM-ROUTINE-EX.
041200     EXIT PROGRAM.
041300*-----------------------------------------------------------------*
041400 Z000-END-PROGRAM-ROUTINE.
041500*-----------------------------------------------------------------*
041600     CLOSE   EDGES-IN.
041700     CLOSE   SHLDIJPM.
041800     CLOSE   ROUTE-OUT.
041900*
042000*================================================================*
042100 Z099-END-PROGRAM-ROUTINE-EX.
042200*================================================================*
042300     EXIT.
042400******************************************************************
042500*************** END OF PROGRAM SOURCE - SHLDIJKS ****************
042600******************************************************************
