000100******************************************************************
000200* EDGEREC  -  SHELTER-PROXIMITY GRAPH EDGE RECORD                *
000300******************************************************************
000400* I-O FORMAT: SHL-EDGE-RECORD                                   *
000500* FROM FILE:  EDGES-IN                                          *
000600* USED BY:    SHLTSPB1, SHLTSPB2, SHLDIJKS, SHLKRUSK              *
000700* RECORD IS A FIXED 37-BYTE LINE-SEQUENTIAL ROW.  EDGE-TYPE IS   *
000800* ONLY MEANINGFUL TO SHLKRUSK ("NEAR" MARKS A HUB-TO-HUB EDGE    *
000900* ELIGIBLE FOR THE SPANNING TREE); THE OTHER PROGRAMS IGNORE IT. *
001000******************************************************************
001100* HISTORY OF MODIFICATION:                                      *
001200******************************************************************
001300* SHL004 - RDCHOW  - 14/03/1986 - INITIAL VERSION                *
001400* SHL034 - RDCHOW  - 19/11/1991 - ADD EDGE-TYPE SO THE HUB       *
001500*                     SPANNING-TREE PROGRAM CAN TELL A "NEAR"    *
001600*                     LINK FROM AN ORDINARY ROUTE EDGE - ADDED   *
001700*                     1 SPARE BYTE FOR FUTURE EXPANSION          *
001800* SHL059 - ACNESQ  - 11/02/2004 - DROPPED THE SHL034 EXPANSION   *
001900*                     SPARE BYTE - IT WAS NEVER ALLOCATED TO A   *
002000*                     FIELD AND THE TSP/DIJKSTRA/MST PROGRAMS    *
002100*                     ALL CODE A FIXED 37-BYTE ROW, SO ANY FEED  *
002200*                     THAT OMITTED THE SPARE WAS BEING READ ONE  *
002300*                     BYTE OUT OF SYNC - JIRA REM-1059           *
002400******************************************************************
002500 01  SHL-EDGE-RECORD.
002600     05  EDGE-FROM                   PIC X(10).
002700     05  EDGE-TO                     PIC X(10).
002800     05  EDGE-WEIGHT                 PIC 9(05)V9(02).
002900     05  EDGE-TYPE                   PIC X(10).
