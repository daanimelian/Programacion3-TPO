000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLKRUSK.
000500 AUTHOR.         R D CHOW.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   19 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  MINIMUM-SPANNING-TREE OVER THE SHELTER HUB
001200*               NETWORK.  ONLY EDGES-IN ROWS MARKED EDGE-TYPE
001300*               "NEAR" AND WHOSE BOTH ENDS APPEAR ON THE
001400*               SHLKRSPM NODES-OF-INTEREST FILE ARE ELIGIBLE.
001500*               ELIGIBLE EDGES ARE SORTED ASCENDING BY WEIGHT
001600*               AND FED TO KRUSKAL'S ALGORITHM OVER A UNION-
001700*               FIND STRUCTURE SIZED TO THE NODES-OF-INTEREST
001800*               SET.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SHL601 - RDCHOW  - 19/11/1991 - INITIAL VERSION
002400* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002500*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
002600* SHL618 - ACNESQ  - 04/05/2005 - EDGE-TYPE COMPARE WAS CASE
002700*                     SENSITIVE - HUB FEED NOW SOMETIMES SENDS
002800*                     "Near" IN MIXED CASE - UPPERCASED BEFORE
002900*                     THE COMPARE - JIRA REM-1618
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT EDGES-IN          ASSIGN TO DATABASE-SHLEDGIN
004300            ORGANIZATION      IS SEQUENTIAL
004400            FILE STATUS       IS WK-C-FILE-STATUS.
004500     SELECT SHLKRSPM          ASSIGN TO DATABASE-SHLKR01
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800     SELECT MST-OUT           ASSIGN TO DATABASE-SHLMSTOT
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100*
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  EDGES-IN
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS SHL-EDGE-RECORD.
006100     COPY EDGEREC.
006200*
006300 FD  SHLKRSPM
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS SHL-KRUSK-CTL.
006600 01  SHL-KRUSK-CTL.
006700     05  CTL-NODE-OF-INTEREST        PIC X(10).
006800     05  FILLER                      PIC X(10).
006900*
007000 FD  MST-OUT
007100     LABEL RECORDS ARE OMITTED
007200     RECORD CONTAINS 80 CHARACTERS
007300     DATA RECORD IS SHL-MST-LINE.
007400 01  SHL-MST-LINE.
007500     05  RPT-LINE-TYPE               PIC X(01).
007600     05  FILLER                      PIC X(01).
007700     05  RPT-EDGE-FROM               PIC X(10).
007800     05  FILLER                      PIC X(01).
007900     05  RPT-EDGE-TO                 PIC X(10).
008000     05  FILLER                      PIC X(01).
008100     05  RPT-WEIGHT-ED               PIC Z(4)9.99.
008200     05  FILLER                      PIC X(48).
008300 01  SHL-MST-TOTAL-VIEW REDEFINES SHL-MST-LINE.
008400     05  TOT-LINE-TYPE               PIC X(01).
008500     05  FILLER                      PIC X(01).
008600     05  TOT-LABEL                   PIC X(16).
008700     05  TOT-WEIGHT-ED               PIC Z(5)9.99.
008800     05  FILLER                      PIC X(53).
008900*
009000 EJECT
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER                  PIC X(24) VALUE
009500     "** PROGRAM SHLKRUSK   **".
009600*
009700 01  WK-C-COMMON.
009800     COPY SHLCMWS.
009900*
010000 01  WK-C-WORK-AREA.
010100     05  WK-EDGES-EOF-SW             PIC X(01) VALUE "N".
010200         88  WK-EDGES-AT-EOF                  VALUE "Y".
010300     05  WK-CTL-EOF-SW               PIC X(01) VALUE "N".
010400         88  WK-CTL-AT-EOF                    VALUE "Y".
010500     05  WK-SHIFT-SW                 PIC X(01) VALUE "N".
010600         88  WK-ROW-MUST-SHIFT                VALUE "Y".
010700     05  WK-NODE-COUNT               PIC 9(05) COMP VALUE ZERO.
010800     05  WK-RAW-EDGE-COUNT           PIC 9(05) COMP VALUE ZERO.
010900     05  WK-MST-EDGE-COUNT           PIC 9(05) COMP VALUE ZERO.
011000     05  WK-NODE-IDX                 PIC 9(05) COMP VALUE ZERO.
011100     05  WK-FROM-IDX                 PIC 9(05) COMP VALUE ZERO.
011200     05  WK-TO-IDX                   PIC 9(05) COMP VALUE ZERO.
011300     05  WK-OUTER-IDX                PIC 9(05) COMP VALUE ZERO.
011400     05  WK-INNER-IDX                PIC 9(05) COMP VALUE ZERO.
011500     05  WK-NEXT-IDX                 PIC 9(05) COMP VALUE ZERO.
011600     05  WK-ROOT-FROM                PIC 9(05) COMP VALUE ZERO.
011700     05  WK-ROOT-TO                  PIC 9(05) COMP VALUE ZERO.
011800     05  WK-TRACE-IDX                PIC 9(05) COMP VALUE ZERO.
011900     05  WK-TOTAL-WEIGHT             PIC 9(07)V9(02) VALUE ZERO.
012000     05  WK-TOTAL-WEIGHT-X REDEFINES WK-TOTAL-WEIGHT
012100                                     PIC X(09).
012200     05  WK-EDGE-TYPE-UC             PIC X(10).
012300*
012400* -------------- NODES-OF-INTEREST / UNION-FIND TABLE --------------*
012500 01  WK-NODE-TABLE.
012600     05  WK-NODE-ENTRY OCCURS 50 TIMES.
012700         10  WK-NODE-ID              PIC X(10).
012800         10  WK-UF-PARENT            PIC 9(05).
012900         10  WK-UF-RANK              PIC 9(03).
013000*        ALTERNATE ALPHA VIEW - TRACE DUMP ONLY.
013100     05  WK-NODE-ENTRY-X REDEFINES WK-NODE-ENTRY
013200                                     OCCURS 50 TIMES
013300                                     PIC X(18).
013400*
013500* ---------------- ELIGIBLE EDGES, SORTED ASCENDING ----------------*
013600 01  WK-EDGE-TABLE.
013700     05  WK-EDGE-ENTRY OCCURS 300 TIMES.
013800         10  WK-EDGE-SEQNO           PIC 9(05) COMP.
013900         10  WK-EDGE-FROM-IDX        PIC 9(05) COMP.
014000         10  WK-EDGE-TO-IDX          PIC 9(05) COMP.
014100         10  WK-EDGE-FROM-ID         PIC X(10).
014200         10  WK-EDGE-TO-ID           PIC X(10).
014300         10  WK-EDGE-WEIGHT          PIC 9(05)V9(02).
014400         10  WK-EDGE-IN-MST-SW       PIC X(01).
014500             88  WK-EDGE-IN-MST              VALUE "Y".
014600*
014700 01  WK-HOLD-AREA.
014800     05  WK-HOLD-SEQNO               PIC 9(05) COMP.
014900     05  WK-HOLD-FROM-IDX            PIC 9(05) COMP.
015000     05  WK-HOLD-TO-IDX              PIC 9(05) COMP.
015100     05  WK-HOLD-FROM-ID             PIC X(10).
015200     05  WK-HOLD-TO-ID               PIC X(10).
015300     05  WK-HOLD-WEIGHT              PIC 9(05)V9(02).
015400     05  WK-HOLD-IN-MST-SW           PIC X(01).
015500*
015600 EJECT
015700****************************************************************
015800 PROCEDURE DIVISION.
015900****************************************************************
016000 MAIN-MODULE.
016100     PERFORM A000-INITIALIZE-RUN
016200        THRU A099-INITIALIZE-RUN-EX.
016300     PERFORM B000-LOAD-NODES-OF-INTEREST
016400        THRU B099-LOAD-NODES-OF-INTEREST-EX.
016500     PERFORM C000-LOAD-ELIGIBLE-EDGES
016600        THRU C099-LOAD-ELIGIBLE-EDGES-EX.
016700     PERFORM D000-SORT-EDGES-ASCENDING
016800        THRU D099-SORT-EDGES-ASCENDING-EX.
016900     PERFORM E000-RUN-KRUSKAL
017000        THRU E099-RUN-KRUSKAL-EX.
017100     PERFORM W000-WRITE-REPORT
017200        THRU W099-WRITE-REPORT-EX.
017300     PERFORM Z000-END-PROGRAM-ROUTINE
017400        THRU Z099-END-PROGRAM-ROUTINE-EX.
017500     GOBACK.
017600*
017700*----------------------------------------------------------------*
017800 A000-INITIALIZE-RUN.
017900*----------------------------------------------------------------*
018000     OPEN INPUT EDGES-IN.
018100     IF      NOT WK-C-SUCCESSFUL
018200             DISPLAY "SHLKRUSK - OPEN FILE ERROR - EDGES-IN"
018300             PERFORM Y900-ABNORMAL-TERMINATION.
018400     OPEN INPUT SHLKRSPM.
018500     IF      NOT WK-C-SUCCESSFUL
018600             DISPLAY "SHLKRUSK - OPEN FILE ERROR - SHLKRSPM"
018700             PERFORM Y900-ABNORMAL-TERMINATION.
018800     OPEN OUTPUT MST-OUT.
018900     IF      NOT WK-C-SUCCESSFUL
019000             DISPLAY "SHLKRUSK - OPEN FILE ERROR - MST-OUT"
019100             PERFORM Y900-ABNORMAL-TERMINATION.
019200*
019300*================================================================*
019400 A099-INITIALIZE-RUN-EX.
019500*================================================================*
019600     EXIT.
019700*
019800*----------------------------------------------------------------*
019900 B000-LOAD-NODES-OF-INTEREST.
020000*----------------------------------------------------------------*
020100     PERFORM B010-READ-ONE-NODE UNTIL WK-CTL-AT-EOF.
020200*
020300*================================================================*
020400 B099-LOAD-NODES-OF-INTEREST-EX.
020500*================================================================*
020600     EXIT.
020700*----------------------------------------------------------------*
020800 B010-READ-ONE-NODE.
020900*----------------------------------------------------------------*
021000     READ    SHLKRSPM
021100             AT END
021200             MOVE "Y" TO WK-CTL-EOF-SW.
021300     IF      NOT WK-CTL-AT-EOF
021400             ADD  1 TO WK-NODE-COUNT
021500             MOVE CTL-NODE-OF-INTEREST TO
021600                  WK-NODE-ID (WK-NODE-COUNT)
021700             MOVE WK-NODE-COUNT      TO
021800                  WK-UF-PARENT (WK-NODE-COUNT)
021900             MOVE ZERO               TO
022000                  WK-UF-RANK (WK-NODE-COUNT)
022100     END-IF.
022200*
022300*----------------------------------------------------------------*
022400 C000-LOAD-ELIGIBLE-EDGES.
022500*----------------------------------------------------------------*
022600     PERFORM C010-READ-ONE-EDGE UNTIL WK-EDGES-AT-EOF.
022700*
022800*================================================================*
022900 C099-LOAD-ELIGIBLE-EDGES-EX.
023000*================================================================*
023100     EXIT.
023200*----------------------------------------------------------------*
023300 C010-READ-ONE-EDGE.
023400*----------------------------------------------------------------*
023500     READ    EDGES-IN
023600             AT END
023700             MOVE "Y" TO WK-EDGES-EOF-SW.
023800     IF      NOT WK-EDGES-AT-EOF
023900             MOVE EDGE-TYPE          TO WK-EDGE-TYPE-UC
024000             INSPECT WK-EDGE-TYPE-UC CONVERTING
024100                     "abcdefghijklmnopqrstuvwxyz"
024200                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024300             IF   WK-EDGE-TYPE-UC = "NEAR      "
024400                  PERFORM C910-FIND-NODE-INDEX
024500                     VARYING WK-FROM-IDX FROM 1 BY 1
024600                       UNTIL WK-NODE-ID (WK-FROM-IDX) = EDGE-FROM
024700                          OR WK-FROM-IDX > WK-NODE-COUNT
024800                  PERFORM C910-FIND-NODE-INDEX
024900                     VARYING WK-TO-IDX FROM 1 BY 1
025000                       UNTIL WK-NODE-ID (WK-TO-IDX) = EDGE-TO
025100                          OR WK-TO-IDX > WK-NODE-COUNT
025200                  IF WK-FROM-IDX NOT > WK-NODE-COUNT AND
025300                     WK-TO-IDX   NOT > WK-NODE-COUNT
025400                     ADD 1 TO WK-RAW-EDGE-COUNT
025500                     MOVE WK-RAW-EDGE-COUNT TO
025600                          WK-EDGE-SEQNO (WK-RAW-EDGE-COUNT)
025700                     MOVE WK-FROM-IDX TO
025800                          WK-EDGE-FROM-IDX (WK-RAW-EDGE-COUNT)
025900                     MOVE WK-TO-IDX   TO
026000                          WK-EDGE-TO-IDX (WK-RAW-EDGE-COUNT)
026100                     MOVE EDGE-FROM   TO
026200                          WK-EDGE-FROM-ID (WK-RAW-EDGE-COUNT)
026300                     MOVE EDGE-TO     TO
026400                          WK-EDGE-TO-ID (WK-RAW-EDGE-COUNT)
026500                     MOVE EDGE-WEIGHT TO
026600                          WK-EDGE-WEIGHT (WK-RAW-EDGE-COUNT)
026700                     MOVE "N"         TO
026800                          WK-EDGE-IN-MST-SW (WK-RAW-EDGE-COUNT)
026900                  END-IF
027000             END-IF
027100     END-IF.
027200*----------------------------------------------------------------*
027300 C910-FIND-NODE-INDEX.
027400*----------------------------------------------------------------*
027500     CONTINUE.
027600*
027700*----------------------------------------------------------------*
027800 D000-SORT-EDGES-ASCENDING.
027900*----------------------------------------------------------------*
028000*    STABLE INSERTION SORT, ASCENDING BY WK-EDGE-WEIGHT.
028100     IF      WK-RAW-EDGE-COUNT > 1
028200             MOVE 2 TO WK-OUTER-IDX
028300             PERFORM D010-INSERT-ONE-ROW
028400                UNTIL WK-OUTER-IDX > WK-RAW-EDGE-COUNT
028500     END-IF.
028600*
028700*================================================================*
028800 D099-SORT-EDGES-ASCENDING-EX.
028900*================================================================*
029000     EXIT.
029100*----------------------------------------------------------------*
029200 D010-INSERT-ONE-ROW.
029300*----------------------------------------------------------------*
029400     MOVE WK-EDGE-ENTRY (WK-OUTER-IDX) TO WK-HOLD-AREA.
029500     COMPUTE WK-INNER-IDX = WK-OUTER-IDX - 1.
029600     MOVE "N" TO WK-SHIFT-SW.
029700     IF      WK-INNER-IDX > 0
029800             PERFORM D020-SHOULD-SHIFT-TEST
029900     END-IF.
030000     PERFORM D030-SHIFT-ROW-DOWN
030100        UNTIL WK-INNER-IDX = 0 OR NOT WK-ROW-MUST-SHIFT.
030200     ADD  1  TO WK-INNER-IDX.
030300     MOVE WK-HOLD-AREA TO WK-EDGE-ENTRY (WK-INNER-IDX).
030400     ADD  1  TO WK-OUTER-IDX.
030500*----------------------------------------------------------------*
030600 D020-SHOULD-SHIFT-TEST.
030700*----------------------------------------------------------------*
030800     MOVE "N" TO WK-SHIFT-SW.
030900     IF      WK-EDGE-WEIGHT (WK-INNER-IDX) > WK-HOLD-WEIGHT
031000             MOVE "Y" TO WK-SHIFT-SW
031100     END-IF.
031200*----------------------------------------------------------------*
031300 D030-SHIFT-ROW-DOWN.
031400*----------------------------------------------------------------*
031500     COMPUTE WK-NEXT-IDX = WK-INNER-IDX + 1.
031600     MOVE WK-EDGE-ENTRY (WK-INNER-IDX) TO
031700          WK-EDGE-ENTRY (WK-NEXT-IDX).
031800     SUBTRACT 1 FROM WK-INNER-IDX.
031900     MOVE "N" TO WK-SHIFT-SW.
032000     IF      WK-INNER-IDX > 0
032100             PERFORM D020-SHOULD-SHIFT-TEST
032200     END-IF.
032300*
032400*----------------------------------------------------------------*
032500 E000-RUN-KRUSKAL.
032600*----------------------------------------------------------------*
032700     PERFORM E010-CONSIDER-ONE-EDGE
032800        VARYING WK-OUTER-IDX FROM 1 BY 1
032900          UNTIL WK-OUTER-IDX > WK-RAW-EDGE-COUNT.
033000*
033100*================================================================*
033200 E099-RUN-KRUSKAL-EX.
033300*================================================================*
033400     EXIT.
033500*----------------------------------------------------------------*
033600 E010-CONSIDER-ONE-EDGE.
033700*----------------------------------------------------------------*
033800     MOVE WK-EDGE-FROM-IDX (WK-OUTER-IDX) TO WK-NODE-IDX.
033900     PERFORM E020-FIND-ROOT.
034000     MOVE WK-NODE-IDX TO WK-ROOT-FROM.
034100     MOVE WK-EDGE-TO-IDX (WK-OUTER-IDX) TO WK-NODE-IDX.
034200     PERFORM E020-FIND-ROOT.
034300     MOVE WK-NODE-IDX TO WK-ROOT-TO.
034400     IF      WK-ROOT-FROM NOT = WK-ROOT-TO
034500             PERFORM E030-UNION-ROOTS
034600             ADD  1 TO WK-MST-EDGE-COUNT
034700             MOVE WK-OUTER-IDX TO WK-TRACE-IDX
034800             ADD  WK-EDGE-WEIGHT (WK-OUTER-IDX) TO
034900                  WK-TOTAL-WEIGHT
035000             MOVE "Y"                TO
035100                  WK-EDGE-IN-MST-SW (WK-OUTER-IDX)
035200     END-IF.
035300*----------------------------------------------------------------*
035400 E020-FIND-ROOT.
035500*----------------------------------------------------------------*
035600*    PATH IS NOT COMPRESSED - THE NODES-OF-INTEREST SETS ARE
035700*    SMALL ENOUGH (HUB COUNTS, NOT THE FULL SHELTER NETWORK)
035800*    THAT A PLAIN WALK TO THE ROOT IS ADEQUATE.
035900     PERFORM E021-WALK-TO-PARENT
036000        UNTIL WK-UF-PARENT (WK-NODE-IDX) = WK-NODE-IDX.
036100*----------------------------------------------------------------*
036200 E021-WALK-TO-PARENT.
036300*----------------------------------------------------------------*
036400     MOVE    WK-UF-PARENT (WK-NODE-IDX) TO WK-NODE-IDX.
036500*----------------------------------------------------------------*
036600 E030-UNION-ROOTS.
036700*----------------------------------------------------------------*
036800     IF      WK-UF-RANK (WK-ROOT-FROM) < WK-UF-RANK (WK-ROOT-TO)
036900             MOVE WK-ROOT-TO TO WK-UF-PARENT (WK-ROOT-FROM)
037000     ELSE
037100             IF WK-UF-RANK (WK-ROOT-FROM) > WK-UF-RANK (WK-ROOT-TO)
037200                MOVE WK-ROOT-FROM TO WK-UF-PARENT (WK-ROOT-TO)
037300             ELSE
037400                MOVE WK-ROOT-TO TO WK-UF-PARENT (WK-ROOT-FROM)
037500                ADD  1 TO WK-UF-RANK (WK-ROOT-TO)
037600             END-IF
037700     END-IF.
037800*
037900*----------------------------------------------------------------*
038000 W000-WRITE-REPORT.
038100*----------------------------------------------------------------*
038200     PERFORM W010-WRITE-ONE-DETAIL
038300        VARYING WK-OUTER-IDX FROM 1 BY 1
038400          UNTIL WK-OUTER-IDX > WK-RAW-EDGE-COUNT.
038500     PERFORM W020-WRITE-TOTAL-LINE.
038600*
038700*================================================================*
038800 W099-WRITE-REPORT-EX.
038900*================================================================*
039000     EXIT.
039100*----------------------------------------------------------------*
039200 W010-WRITE-ONE-DETAIL.
039300*----------------------------------------------------------------*
039400*    ONLY THE EDGES KRUSKAL'S ALGORITHM ACTUALLY SELECTED ARE
039500*    LISTED - THE REMAINDER OF THE SORTED TABLE IS EDGES THAT
039600*    WOULD HAVE CLOSED A CYCLE AND WERE PASSED OVER.
039700     IF      WK-EDGE-IN-MST (WK-OUTER-IDX)
039800             MOVE SPACES              TO SHL-MST-LINE
039900             MOVE "D"                 TO RPT-LINE-TYPE
040000             MOVE WK-EDGE-FROM-ID (WK-OUTER-IDX) TO
040100                  RPT-EDGE-FROM
040200             MOVE WK-EDGE-TO-ID (WK-OUTER-IDX) TO
040300                  RPT-EDGE-TO
040400             MOVE WK-EDGE-WEIGHT (WK-OUTER-IDX) TO
040500                  RPT-WEIGHT-ED
040600             WRITE SHL-MST-LINE
040700     END-IF.
040800*----------------------------------------------------------------*
040900 W020-WRITE-TOTAL-LINE.
041000*----------------------------------------------------------------*
041100     MOVE    SPACES TO SHL-MST-TOTAL-VIEW.
041200     MOVE    "T"             TO TOT-LINE-TYPE.
041300     MOVE    "TOTAL MST WT"  TO TOT-LABEL.
041400     MOVE    WK-TOTAL-WEIGHT TO TOT-WEIGHT-ED.
041500     WRITE   SHL-MST-LINE FROM SHL-MST-TOTAL-VIEW.
041600*
041700*-----------------------------------------------------------------*
041800 Y900-ABNORMAL-TERMINATION.
041900*-----------------------------------------------------------------*
042000     PERFORM Z000-END-PROGRAM-ROUTINE
042100        THRU Z099-END-PROGRAM-ROUTINE-EX.
042200     EXIT PROGRAM.
042300*-----------------------------------------------------------------*
042400 Z000-END-PROGRAM-ROUTINE.
042500*-----------------------------------------------------------------*
042600     CLOSE   EDGES-IN.
042700     CLOSE   SHLKRSPM.
042800     CLOSE   MST-OUT.
042900*
043000*================================================================*
043100 Z099-END-PROGRAM-ROUTINE-EX.
043200*================================================================*
043300     EXIT.
043400******************************************************************
043500*************** END OF PROGRAM SOURCE - SHLKRUSK ****************
043600******************************************************************
