000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLSORT.
000500 AUTHOR.         R D CHOW.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   14 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SORTS THE DAILY DOG-IN-CARE EXTRACT (DOGS-IN)
001200*               INTO ADOPTION-PRIORITY, AGE OR WEIGHT SEQUENCE
001300*               FOR THE MORNING PLACEMENT RUN.  SORT CRITERIA
001400*               IS SUPPLIED ON A ONE-RECORD CONTROL FILE SO
001500*               THE JOB CAN BE RE-RUN WITH A DIFFERENT KEY
001600*               WITHOUT A SOURCE CHANGE.  SORT MUST BE STABLE -
001700*               DOGS WITH TIED KEYS KEEP THEIR INPUT ORDER.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* SHL101 - RDCHOW  - 14/03/1986 - INITIAL VERSION - PRIORITY
002300*                     SEQUENCE ONLY
002400* SHL109 - TLKWEE  - 02/09/1988 - ADD AGE AND WEIGHT CRITERIA,
002500*                     CONTROL RECORD ON SHLSRTPM REPLACES THE
002600*                     HARD-CODED UPSI-0 SWITCH
002700* SHL118 - RDCHOW  - 19/11/1991 - INSERTION SORT REWRITTEN TO
002800*                     SWAP WHOLE TABLE ROWS VIA THE ALPHA
002900*                     REDEFINE - OLD FIELD-BY-FIELD SWAP WAS
003000*                     DROPPING THE STABLE TIE-BREAK ON WEIGHT
003100* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
003200*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003300* SHL144 - ACNESQ  - 08/06/2011 - REJECT AN UNRECOGNISED
003400*                     CRITERIA VALUE INSTEAD OF DEFAULTING TO
003500*                     PRIORITY SEQUENCE - JIRA REM-1144
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                       ON  STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DOGS-IN           ASSIGN TO DATABASE-SHLDOGIN
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT SHLSRTPM          ASSIGN TO DATABASE-SHLSC01
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT DOGS-SORTED-OUT   ASSIGN TO DATABASE-SHLDOGOT
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000*
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600**************
006700 FD  DOGS-IN
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS SHL-DOG-RECORD.
007000     COPY DOGREC.
007100*
007200 FD  SHLSRTPM
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS SHL-SORT-CTL.
007500 01  SHL-SORT-CTL.
007600     05  CTL-SORT-CRITERIA           PIC X(10).
007700     05  FILLER                      PIC X(10).
007800*
007900 FD  DOGS-SORTED-OUT
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS SHL-DOG-SORTED-RECORD.
008200     COPY DOGREC REPLACING ==SHL-DOG-RECORD== BY
008300          ==SHL-DOG-SORTED-RECORD==.
008400*
008500 EJECT
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER                  PIC X(24) VALUE
009000     "** PROGRAM SHLSORT    **".
009100*
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400     COPY SHLCMWS.
009500*
009600 01  WK-C-WORK-AREA.
009700     05  WK-DOGS-EOF-SW              PIC X(01) VALUE "N".
009800         88  WK-DOGS-AT-EOF                   VALUE "Y".
009900     05  WK-SHIFT-SW                 PIC X(01) VALUE "N".
010000         88  WK-ROW-MUST-SHIFT                VALUE "Y".
010100     05  WK-DOG-COUNT                PIC 9(05) COMP VALUE ZERO.
010200     05  WK-OUTER-IDX                PIC 9(05) COMP VALUE ZERO.
010300     05  WK-INNER-IDX                PIC 9(05) COMP VALUE ZERO.
010400     05  WK-NEXT-IDX                 PIC 9(05) COMP VALUE ZERO.
010500     05  WK-WRITE-IDX                PIC 9(05) COMP VALUE ZERO.
010600     05  WK-SORT-CRITERIA            PIC X(10) VALUE SPACES.
010700     05  WK-CRIT-CODE                PIC 9(01) VALUE ZERO.
010800     05  WK-CRIT-CODE-X REDEFINES WK-CRIT-CODE
010900                                     PIC X(01).
011000*
011100* ----------------- DOG TABLE FOR THE SORT -----------------*
011200 01  WK-DOG-TABLE.
011300     05  WK-DOG-ENTRY OCCURS 200 TIMES.
011400         10  WK-DOG-SEQNO            PIC 9(05).
011500         10  WK-DOG-ID               PIC X(10).
011600         10  WK-DOG-GOOD-KIDS        PIC X(01).
011700         10  WK-DOG-NEEDS-GARDEN     PIC X(01).
011800         10  WK-DOG-ENERGY           PIC 9(02).
011900         10  WK-DOG-SIZE             PIC 9(01).
012000         10  WK-DOG-WEIGHT-KG        PIC 9(03).
012100         10  WK-DOG-AGE              PIC 9(02).
012200         10  WK-DOG-PRIORITY         PIC 9(03).
012300         10  WK-DOG-COST             PIC 9(05)V9(02).
012400*        ALTERNATE ALPHA VIEW OF THE ROW - USED ONLY FOR THE
012500*        W999-DUMP-TABLE TRACE WHEN UPSI-0 IS ON.
012600     05  WK-DOG-ENTRY-X REDEFINES WK-DOG-ENTRY
012700                                     OCCURS 200 TIMES
012800                                     PIC X(35).
012900*
013000* ----------- HOLD AREA FOR THE CURRENT INSERT ROW -----------*
013100 01  WK-HOLD-AREA.
013200     05  WK-HOLD-SEQNO               PIC 9(05).
013300     05  WK-HOLD-ID                  PIC X(10).
013400     05  WK-HOLD-GOOD-KIDS           PIC X(01).
013500     05  WK-HOLD-NEEDS-GARDEN        PIC X(01).
013600     05  WK-HOLD-ENERGY              PIC 9(02).
013700     05  WK-HOLD-SIZE                PIC 9(01).
013800     05  WK-HOLD-WEIGHT-KG           PIC 9(03).
013900     05  WK-HOLD-AGE                 PIC 9(02).
014000     05  WK-HOLD-PRIORITY            PIC 9(03).
014100     05  WK-HOLD-COST                PIC 9(05)V9(02).
014200*
014300* -------- GENERIC COMPARE KEY (SHOWS THE 3 CANDIDATE --------*
014400* -------- SORT FIELDS AS ONE OVERLAID WORKING FIELD) --------*
014500 01  WK-SORT-COMPARE-AREA.
014600     05  WK-SORT-KEY-PRIORITY        PIC 9(03).
014700     05  WK-SORT-KEY-AGE REDEFINES WK-SORT-KEY-PRIORITY
014800                                     PIC 9(03).
014900     05  WK-SORT-KEY-WEIGHT REDEFINES WK-SORT-KEY-PRIORITY
015000                                     PIC 9(03).
015100*
015200 EJECT
015300****************************************************************
015400 PROCEDURE DIVISION.
015500****************************************************************
015600 MAIN-MODULE.
015700     PERFORM A000-INITIALIZE-RUN
015800        THRU A099-INITIALIZE-RUN-EX.
015900     PERFORM B000-VALIDATE-CRITERIA
016000        THRU B099-VALIDATE-CRITERIA-EX.
016100     PERFORM C000-LOAD-DOGS
016200        THRU C099-LOAD-DOGS-EX.
016300     PERFORM D000-SORT-DOGS
016400        THRU D099-SORT-DOGS-EX.
016500     PERFORM W000-WRITE-SORTED-DOGS
016600        THRU W099-WRITE-SORTED-DOGS-EX.
016700     PERFORM Z000-END-PROGRAM-ROUTINE
016800        THRU Z099-END-PROGRAM-ROUTINE-EX.
016900     GOBACK.
017000*
017100*----------------------------------------------------------------*
017200 A000-INITIALIZE-RUN.
017300*----------------------------------------------------------------*
017400     OPEN INPUT DOGS-IN.
017500     IF      NOT WK-C-SUCCESSFUL
017600             DISPLAY "SHLSORT - OPEN FILE ERROR - DOGS-IN"
017700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800             PERFORM Y900-ABNORMAL-TERMINATION.
017900     OPEN INPUT SHLSRTPM.
018000     IF      NOT WK-C-SUCCESSFUL
018100             DISPLAY "SHLSORT - OPEN FILE ERROR - SHLSRTPM"
018200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300             PERFORM Y900-ABNORMAL-TERMINATION.
018400     OPEN OUTPUT DOGS-SORTED-OUT.
018500     IF      NOT WK-C-SUCCESSFUL
018600             DISPLAY "SHLSORT - OPEN FILE ERROR - DOGS-SORTED-OUT"
018700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018800             PERFORM Y900-ABNORMAL-TERMINATION.
018900*
019000*================================================================*
019100 A099-INITIALIZE-RUN-EX.
019200*================================================================*
019300     EXIT.
019400*
019500*----------------------------------------------------------------*
019600 B000-VALIDATE-CRITERIA.
019700*----------------------------------------------------------------*
019800     READ    SHLSRTPM
019900             AT END
020000             DISPLAY "SHLSORT - MISSING SORT CRITERIA RECORD"
020100             PERFORM Y900-ABNORMAL-TERMINATION
020200     END-READ.
020300     MOVE    CTL-SORT-CRITERIA       TO WK-SORT-CRITERIA.
020400     INSPECT WK-SORT-CRITERIA CONVERTING
020500             "abcdefghijklmnopqrstuvwxyz"
020600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020700     EVALUATE WK-SORT-CRITERIA
020800         WHEN "PRIORITY  "
020900             MOVE 1 TO WK-CRIT-CODE
021000         WHEN "AGE       "
021100             MOVE 2 TO WK-CRIT-CODE
021200         WHEN "WEIGHT    "
021300             MOVE 3 TO WK-CRIT-CODE
021400         WHEN OTHER
021500             DISPLAY "SHLSORT - INVALID SORT CRITERIA - "
021600                     WK-SORT-CRITERIA
021700             PERFORM Y900-ABNORMAL-TERMINATION
021800     END-EVALUATE.
021900*
022000*================================================================*
022100 B099-VALIDATE-CRITERIA-EX.
022200*================================================================*
022300     EXIT.
022400*
022500*----------------------------------------------------------------*
022600 C000-LOAD-DOGS.
022700*----------------------------------------------------------------*
022800     PERFORM C010-READ-ONE-DOG UNTIL WK-DOGS-AT-EOF.
022900*
023000*================================================================*
023100 C099-LOAD-DOGS-EX.
023200*================================================================*
023300     EXIT.
023400*----------------------------------------------------------------*
023500 C010-READ-ONE-DOG.
023600*----------------------------------------------------------------*
023700     READ    DOGS-IN
023800             AT END
023900             MOVE "Y" TO WK-DOGS-EOF-SW.
024000     IF      NOT WK-DOGS-AT-EOF
024100             ADD  1                  TO WK-DOG-COUNT
024200             MOVE WK-DOG-COUNT       TO WK-DOG-SEQNO (WK-DOG-COUNT)
024300             MOVE DOG-ID             TO WK-DOG-ID (WK-DOG-COUNT)
024400             MOVE DOG-GOOD-WITH-KIDS TO
024500                  WK-DOG-GOOD-KIDS (WK-DOG-COUNT)
024600             MOVE DOG-NEEDS-GARDEN   TO
024700                  WK-DOG-NEEDS-GARDEN (WK-DOG-COUNT)
024800             MOVE DOG-ENERGY         TO WK-DOG-ENERGY (WK-DOG-COUNT)
024900             MOVE DOG-SIZE           TO WK-DOG-SIZE (WK-DOG-COUNT)
025000             MOVE DOG-WEIGHT-KG      TO
025100                  WK-DOG-WEIGHT-KG (WK-DOG-COUNT)
025200             MOVE DOG-AGE            TO WK-DOG-AGE (WK-DOG-COUNT)
025300             MOVE DOG-PRIORITY       TO
025400                  WK-DOG-PRIORITY (WK-DOG-COUNT)
025500             MOVE DOG-COST           TO WK-DOG-COST (WK-DOG-COUNT)
025600     END-IF.
025700*
025800*----------------------------------------------------------------*
025900 D000-SORT-DOGS.
026000*----------------------------------------------------------------*
026100*    STABLE INSERTION SORT - EQUAL KEYS KEEP THEIR LOAD SEQUENCE.
026200     IF      WK-DOG-COUNT > 1
026300             MOVE 2 TO WK-OUTER-IDX
026400             PERFORM D010-INSERT-ONE-ROW
026500                UNTIL WK-OUTER-IDX > WK-DOG-COUNT
026600     END-IF.
026700*
026800*================================================================*
026900 D099-SORT-DOGS-EX.
027000*================================================================*
027100     EXIT.
027200*----------------------------------------------------------------*
027300 D010-INSERT-ONE-ROW.
027400*----------------------------------------------------------------*
027500     MOVE WK-DOG-ENTRY (WK-OUTER-IDX) TO WK-HOLD-AREA.
027600     COMPUTE WK-INNER-IDX = WK-OUTER-IDX - 1.
027700     MOVE "N" TO WK-SHIFT-SW.
027800     IF      WK-INNER-IDX > 0
027900             PERFORM D020-SHOULD-SHIFT-TEST
028000     END-IF.
028100     PERFORM D030-SHIFT-ROW-DOWN
028200        UNTIL WK-INNER-IDX = 0 OR NOT WK-ROW-MUST-SHIFT.
028300     ADD  1  TO WK-INNER-IDX.
028400     MOVE WK-HOLD-AREA TO WK-DOG-ENTRY (WK-INNER-IDX).
028500     ADD  1  TO WK-OUTER-IDX.
028600*----------------------------------------------------------------*
028700 D020-SHOULD-SHIFT-TEST.
028800*----------------------------------------------------------------*
028900     MOVE "N" TO WK-SHIFT-SW.
029000     EVALUATE WK-CRIT-CODE
029100         WHEN 1
029200             IF WK-DOG-PRIORITY (WK-INNER-IDX) < WK-HOLD-PRIORITY
029300                MOVE "Y" TO WK-SHIFT-SW
029400             END-IF
029500         WHEN 2
029600             IF WK-DOG-AGE (WK-INNER-IDX) > WK-HOLD-AGE
029700                MOVE "Y" TO WK-SHIFT-SW
029800             END-IF
029900         WHEN 3
030000             IF WK-DOG-WEIGHT-KG (WK-INNER-IDX) > WK-HOLD-WEIGHT-KG
030100                MOVE "Y" TO WK-SHIFT-SW
030200             END-IF
030300     END-EVALUATE.
030400*----------------------------------------------------------------*
030500 D030-SHIFT-ROW-DOWN.
030600*----------------------------------------------------------------*
030700     COMPUTE WK-NEXT-IDX = WK-INNER-IDX + 1.
030800     MOVE WK-DOG-ENTRY-X (WK-INNER-IDX) TO
030900          WK-DOG-ENTRY-X (WK-NEXT-IDX).
031000     SUBTRACT 1 FROM WK-INNER-IDX.
031100     MOVE "N" TO WK-SHIFT-SW.
031200     IF      WK-INNER-IDX > 0
031300             PERFORM D020-SHOULD-SHIFT-TEST
031400     END-IF.
031500*
031600*----------------------------------------------------------------*
031700 W000-WRITE-SORTED-DOGS.
031800*----------------------------------------------------------------*
031900     MOVE 1 TO WK-WRITE-IDX.
032000     PERFORM W010-WRITE-ONE-DOG
032100        UNTIL WK-WRITE-IDX > WK-DOG-COUNT.
032200*
032300*================================================================*
032400 W099-WRITE-SORTED-DOGS-EX.
032500*================================================================*
032600     EXIT.
032700*----------------------------------------------------------------*
032800 W010-WRITE-ONE-DOG.
032900*----------------------------------------------------------------*
033000     MOVE WK-DOG-ID (WK-WRITE-IDX) TO
033100          DOG-ID OF SHL-DOG-SORTED-RECORD.
033200     MOVE WK-DOG-GOOD-KIDS (WK-WRITE-IDX) TO
033300          DOG-GOOD-WITH-KIDS OF SHL-DOG-SORTED-RECORD.
033400     MOVE WK-DOG-NEEDS-GARDEN (WK-WRITE-IDX) TO
033500          DOG-NEEDS-GARDEN OF SHL-DOG-SORTED-RECORD.
033600     MOVE WK-DOG-ENERGY (WK-WRITE-IDX) TO
033700          DOG-ENERGY OF SHL-DOG-SORTED-RECORD.
033800     MOVE WK-DOG-SIZE (WK-WRITE-IDX) TO
033900          DOG-SIZE OF SHL-DOG-SORTED-RECORD.
034000     MOVE WK-DOG-WEIGHT-KG (WK-WRITE-IDX) TO
034100          DOG-WEIGHT-KG OF SHL-DOG-SORTED-RECORD.
034200     MOVE WK-DOG-AGE (WK-WRITE-IDX) TO
034300          DOG-AGE OF SHL-DOG-SORTED-RECORD.
034400     MOVE WK-DOG-PRIORITY (WK-WRITE-IDX) TO
034500          DOG-PRIORITY OF SHL-DOG-SORTED-RECORD.
034600     MOVE WK-DOG-COST (WK-WRITE-IDX) TO
034700          DOG-COST OF SHL-DOG-SORTED-RECORD.
034800     WRITE   SHL-DOG-SORTED-RECORD.
034900     ADD  1  TO WK-WRITE-IDX.
035000*
035100*-----------------------------------------------------------------*
035200 Y900-ABNORMAL-TERMINATION.
035300*-----------------------------------------------------------------*
035400     PERFORM Z000-END-PROGRAM-ROUTINE
035500        THRU Z099-END-PROGRAM-ROUTINE-EX.
035600     EXIT PROGRAM.
035700*-----------------------------------------------------------------*
035800 Z000-END-PROGRAM-ROUTINE.
035900*-----------------------------------------------------------------*
036000     CLOSE   DOGS-IN
036100             SHLSRTPM
036200             DOGS-SORTED-OUT.
036300*
036400*================================================================*
036500 Z099-END-PROGRAM-ROUTINE-EX.
036600*================================================================*
036700     EXIT.
036800******************************************************************
036900*************** END OF PROGRAM SOURCE - SHLSORT *****************
037000******************************************************************
