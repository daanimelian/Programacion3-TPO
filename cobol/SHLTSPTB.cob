000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLTSPTB.
000500 AUTHOR.         K S RAMAN.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   02 AUG 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  ROUTE OPTIMIZER #3 - THE TRAINING-RUN VARIANT
001200*               OF THE TSP SOLVERS.  THIS ONE DOES NOT READ
001300*               EDGES-IN AT ALL - IT WORKS A FIXED FOUR-HUB
001400*               DEMONSTRATION NETWORK ("A","B","C","D") THAT
001500*               IS HARDCODED INTO WORKING-STORAGE, USED BY
001600*               OPS TRAINING AND BY THE OTHER TWO SOLVERS' QA
001700*               SCRIPTS AS A KNOWN-ANSWER CHECK.  THERE IS NO
001800*               LOWER-BOUND PRUNING HERE BEYOND "CURRENT COST
001900*               ALREADY AT OR PAST THE BEST KNOWN TOUR" - ON A
002000*               FOUR-NODE NETWORK THE FULL PERMUTATION SEARCH
002100*               IS CHEAP ENOUGH THAT A TIGHTER BOUND BUYS
002200*               NOTHING.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* SHL901 - KSRAMAN - 02/08/1993 - INITIAL VERSION
002800* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002900*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003000* SHL933 - ACNESQ  - 21/06/2008 - TRAINING TABLE DISTANCES WERE
003100*                     OUT OF SYNC WITH THE PRINTED COURSE NOTES
003200*                     AFTER THE B-C LEG WAS RE-SURVEYED - JIRA
003300*                     REM-1933
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ROUTE-OUT         ASSIGN TO DATABASE-SHLRT3OT
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900*
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  ROUTE-OUT
005700     LABEL RECORDS ARE OMITTED
005800     RECORD CONTAINS 80 CHARACTERS
005900     DATA RECORD IS SHL-ROUTE-LINE.
006000 01  SHL-ROUTE-LINE.
006100     05  RPT-LINE-TYPE               PIC X(01).
006200     05  FILLER                      PIC X(01).
006300     05  RPT-SEQUENCE                PIC Z(3)9.
006400     05  FILLER                      PIC X(01).
006500     05  RPT-NODE-ID                 PIC X(10).
006600     05  FILLER                      PIC X(63).
006700 01  SHL-ROUTE-TOTAL-VIEW REDEFINES SHL-ROUTE-LINE.
006800     05  TOT-LINE-TYPE               PIC X(01).
006900     05  FILLER                      PIC X(01).
007000     05  TOT-LABEL                   PIC X(16).
007100     05  TOT-DISTANCE-ED             PIC Z(6)9.
007200     05  FILLER                      PIC X(55).
007300*
007400 EJECT
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                  PIC X(24) VALUE
007900     "** PROGRAM SHLTSPTB   **".
008000*
008100 01  WK-C-COMMON.
008200     COPY SHLCMWS.
008300*
008400 01  WK-C-WORK-AREA.
008500     05  WK-NODE-COUNT               PIC 9(02) COMP VALUE 4.
008600     05  WK-ROW-IDX                  PIC 9(02) COMP VALUE ZERO.
008700     05  WK-COL-IDX                  PIC 9(02) COMP VALUE ZERO.
008800     05  WK-CAND-IDX                 PIC 9(02) COMP VALUE ZERO.
008900     05  WK-DEPTH                    PIC 9(02) COMP VALUE ZERO.
009000     05  WK-BEST-COUNT               PIC 9(02) COMP VALUE ZERO.
009100     05  WK-TRACE-IDX                PIC 9(02) COMP VALUE ZERO.
009200     05  WK-CLOSE-COST               PIC 9(07) VALUE ZERO.
009300     05  WK-BEST-COST                PIC 9(07) VALUE ZERO.
009400     05  WK-BEST-COST-X REDEFINES WK-BEST-COST
009500                                     PIC X(07).
009600*
009700* ------------- FIXED FOUR-HUB TRAINING NETWORK -----------------*
009800*    NODE INDEX 1 = "A", 2 = "B", 3 = "C", 4 = "D".  DISTANCES
009900*    ARE WHOLE KILOMETRES, SYMMETRIC BY CONSTRUCTION.
010000 01  WK-NODE-TABLE.
010100     05  WK-NODE-ENTRY OCCURS 4 TIMES
010200                                     PIC X(10).
010300     05  WK-NODE-ENTRY-X REDEFINES WK-NODE-ENTRY
010400                                     PIC X(40).
010500*
010600 01  WK-DIST-MATRIX.
010700     05  WK-DIST-ROW OCCURS 4 TIMES.
010800         10  WK-DIST-CELL OCCURS 4 TIMES
010900                                     PIC 9(07).
011000     05  WK-DIST-MATRIX-X REDEFINES WK-DIST-MATRIX
011100                                     PIC X(112).
011200*
011300* --------------- BRANCH-AND-BOUND DEPTH STACK -----------------*
011400 01  WK-BNB-STACK.
011500     05  WK-BNB-FRAME OCCURS 4 TIMES.
011600         10  WK-TRY-IDX              PIC 9(02) COMP.
011700         10  WK-LEVEL-COST           PIC 9(07).
011800*
011900 01  WK-PATH-TABLE.
012000     05  WK-PATH-NODE OCCURS 4 TIMES
012100                                     PIC 9(02) COMP.
012200*
012300 01  WK-VISITED-TABLE.
012400     05  WK-VISITED-SW OCCURS 4 TIMES
012500                                     PIC X(01).
012600         88  WK-NODE-IS-VISITED              VALUE "Y".
012700*
012800 01  WK-BEST-ROUTE-TABLE.
012900     05  WK-BEST-ROUTE-NODE OCCURS 4 TIMES
013000                                     PIC 9(02) COMP.
013100*
013200 EJECT
013300****************************************************************
013400 PROCEDURE DIVISION.
013500****************************************************************
013600 MAIN-MODULE.
013700     PERFORM A000-INITIALIZE-RUN
013800        THRU A099-INITIALIZE-RUN-EX.
013900     PERFORM E000-RUN-BRANCH-AND-BOUND
014000        THRU E099-RUN-BRANCH-AND-BOUND-EX.
014100     PERFORM W020-WRITE-BEST-ROUTE
014200        THRU W029-WRITE-BEST-ROUTE-EX.
014300     PERFORM Z000-END-PROGRAM-ROUTINE
014400        THRU Z099-END-PROGRAM-ROUTINE-EX.
014500     GOBACK.
014600*
014700*----------------------------------------------------------------*
014800 A000-INITIALIZE-RUN.
014900*----------------------------------------------------------------*
015000     OPEN OUTPUT ROUTE-OUT.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "SHLTSPTB - OPEN FILE ERROR - ROUTE-OUT"
015300             PERFORM Y900-ABNORMAL-TERMINATION.
015400     MOVE    "A" TO WK-NODE-ENTRY (1).
015500     MOVE    "B" TO WK-NODE-ENTRY (2).
015600     MOVE    "C" TO WK-NODE-ENTRY (3).
015700     MOVE    "D" TO WK-NODE-ENTRY (4).
015800*    A-B=10  A-C=15  A-D=20  B-C=35  B-D=25  C-D=30 (KM)
015900     MOVE    0  TO WK-DIST-CELL (1 1).
016000     MOVE    10 TO WK-DIST-CELL (1 2).
016100     MOVE    15 TO WK-DIST-CELL (1 3).
016200     MOVE    20 TO WK-DIST-CELL (1 4).
016300     MOVE    10 TO WK-DIST-CELL (2 1).
016400     MOVE    0  TO WK-DIST-CELL (2 2).
016500     MOVE    35 TO WK-DIST-CELL (2 3).
016600     MOVE    25 TO WK-DIST-CELL (2 4).
016700     MOVE    15 TO WK-DIST-CELL (3 1).
016800     MOVE    35 TO WK-DIST-CELL (3 2).
016900     MOVE    0  TO WK-DIST-CELL (3 3).
017000     MOVE    30 TO WK-DIST-CELL (3 4).
017100     MOVE    20 TO WK-DIST-CELL (4 1).
017200     MOVE    25 TO WK-DIST-CELL (4 2).
017300     MOVE    30 TO WK-DIST-CELL (4 3).
017400     MOVE    0  TO WK-DIST-CELL (4 4).
017500     MOVE    999999 TO WK-BEST-COST.
017600*
017700*================================================================*
017800 A099-INITIALIZE-RUN-EX.
017900*================================================================*
018000     EXIT.
018100*
018200*----------------------------------------------------------------*
018300 E000-RUN-BRANCH-AND-BOUND.
018400*----------------------------------------------------------------*
018500     MOVE 1 TO WK-DEPTH.
018600     MOVE 1 TO WK-PATH-NODE (1).
018700     PERFORM E005-RESET-ONE-VISITED
018800        VARYING WK-ROW-IDX FROM 1 BY 1 UNTIL WK-ROW-IDX > 4.
018900     SET     WK-NODE-IS-VISITED (1) TO TRUE.
019000     MOVE ZERO TO WK-LEVEL-COST (1).
019100     MOVE 1 TO WK-TRY-IDX (1).
019200     PERFORM E010-RUN-ONE-STEP UNTIL WK-DEPTH = 0.
019300*
019400*================================================================*
019500 E099-RUN-BRANCH-AND-BOUND-EX.
019600*================================================================*
019700     EXIT.
019800*----------------------------------------------------------------*
019900 E005-RESET-ONE-VISITED.
020000*----------------------------------------------------------------*
020100     MOVE    "N" TO WK-VISITED-SW (WK-ROW-IDX).
020200*----------------------------------------------------------------*
020300 E010-RUN-ONE-STEP.
020400*----------------------------------------------------------------*
020500     MOVE    WK-PATH-NODE (WK-DEPTH) TO WK-ROW-IDX.
020600     IF      WK-DEPTH = WK-NODE-COUNT
020700             PERFORM E020-HANDLE-COMPLETE-TOUR
020800             PERFORM E090-ASCEND-ONE-LEVEL
020900     ELSE
021000         IF  WK-LEVEL-COST (WK-DEPTH) >= WK-BEST-COST
021100             PERFORM E090-ASCEND-ONE-LEVEL
021200         ELSE
021300             PERFORM E040-TRY-NEXT-CANDIDATE
021400         END-IF
021500     END-IF.
021600*----------------------------------------------------------------*
021700 E020-HANDLE-COMPLETE-TOUR.
021800*----------------------------------------------------------------*
021900     COMPUTE WK-CLOSE-COST =
022000             WK-LEVEL-COST (WK-DEPTH) + WK-DIST-CELL (WK-ROW-IDX 1).
022100     IF      WK-CLOSE-COST < WK-BEST-COST
022200             MOVE WK-CLOSE-COST TO WK-BEST-COST
022300             MOVE WK-DEPTH      TO WK-BEST-COUNT
022400             PERFORM E025-COPY-ONE-PATH-NODE
022500                VARYING WK-TRACE-IDX FROM 1 BY 1
022600                  UNTIL WK-TRACE-IDX > WK-DEPTH
022700     END-IF.
022800*----------------------------------------------------------------*
022900 E025-COPY-ONE-PATH-NODE.
023000*----------------------------------------------------------------*
023100     MOVE    WK-PATH-NODE (WK-TRACE-IDX) TO
023200             WK-BEST-ROUTE-NODE (WK-TRACE-IDX).
023300*----------------------------------------------------------------*
023400 E040-TRY-NEXT-CANDIDATE.
023500*----------------------------------------------------------------*
023600     MOVE    ZERO TO WK-CAND-IDX.
023700     PERFORM E045-TEST-ONE-CANDIDATE
023800        VARYING WK-COL-IDX FROM WK-TRY-IDX (WK-DEPTH) BY 1
023900          UNTIL WK-COL-IDX > WK-NODE-COUNT OR WK-CAND-IDX > 0.
024000     IF      WK-CAND-IDX > 0
024100             MOVE WK-CAND-IDX TO WK-TRY-IDX (WK-DEPTH)
024200             ADD  1 TO WK-TRY-IDX (WK-DEPTH)
024300             ADD  1 TO WK-DEPTH
024400             MOVE WK-CAND-IDX TO WK-PATH-NODE (WK-DEPTH)
024500             SET  WK-NODE-IS-VISITED (WK-CAND-IDX) TO TRUE
024600             COMPUTE WK-LEVEL-COST (WK-DEPTH) =
024700                     WK-LEVEL-COST (WK-DEPTH - 1) +
024800                     WK-DIST-CELL (WK-ROW-IDX WK-CAND-IDX)
024900             MOVE 1 TO WK-TRY-IDX (WK-DEPTH)
025000     ELSE
025100             PERFORM E090-ASCEND-ONE-LEVEL
025200     END-IF.
025300*----------------------------------------------------------------*
025400 E045-TEST-ONE-CANDIDATE.
025500*----------------------------------------------------------------*
025600     IF      NOT WK-NODE-IS-VISITED (WK-COL-IDX)
025700             MOVE WK-COL-IDX TO WK-CAND-IDX
025800     END-IF.
025900*----------------------------------------------------------------*
026000 E090-ASCEND-ONE-LEVEL.
026100*----------------------------------------------------------------*
026200     IF      WK-DEPTH > 1
026300             SET  WK-NODE-IS-VISITED (WK-PATH-NODE (WK-DEPTH))
026400                  TO FALSE
026500     END-IF.
026600     SUBTRACT 1 FROM WK-DEPTH.
026700*
026800*----------------------------------------------------------------*
026900 W020-WRITE-BEST-ROUTE.
027000*----------------------------------------------------------------*
027100     PERFORM W025-WRITE-ONE-NODE
027200        VARYING WK-TRACE-IDX FROM 1 BY 1
027300          UNTIL WK-TRACE-IDX > WK-BEST-COUNT.
027400     PERFORM W900-WRITE-TOTAL-LINE.
027500*
027600*================================================================*
027700 W029-WRITE-BEST-ROUTE-EX.
027800*================================================================*
027900     EXIT.
028000*----------------------------------------------------------------*
028100 W025-WRITE-ONE-NODE.
028200*----------------------------------------------------------------*
028300     MOVE    SPACES TO SHL-ROUTE-LINE.
028400     MOVE    "D" TO RPT-LINE-TYPE.
028500     MOVE    WK-TRACE-IDX TO RPT-SEQUENCE.
028600     MOVE    WK-NODE-ENTRY (WK-BEST-ROUTE-NODE (WK-TRACE-IDX))
028700             TO RPT-NODE-ID.
028800     WRITE   SHL-ROUTE-LINE.
028900*----------------------------------------------------------------*
029000 W900-WRITE-TOTAL-LINE.
029100*----------------------------------------------------------------*
029200     MOVE    SPACES TO SHL-ROUTE-TOTAL-VIEW.
029300     MOVE    "T" TO TOT-LINE-TYPE.
029400     MOVE    "TOTAL DISTANCE" TO TOT-LABEL.
029500     MOVE    WK-BEST-COST TO TOT-DISTANCE-ED.
029600     WRITE   SHL-ROUTE-LINE FROM SHL-ROUTE-TOTAL-VIEW.
029700*
029800*-----------------------------------------------------------------*
029900 Y900-ABNORMAL-TERMINATION.
030000*-----------------------------------------------------------------*
030100     PERFORM Z000-END-PROGRAM-ROUTINE
030200        THRU Z099-END-PROGRAM-ROUTINE-EX.
030300     EXIT PROGRAM.
030400*-----------------------------------------------------------------*
030500 Z000-END-PROGRAM-ROUTINE.
030600*-----------------------------------------------------------------*
030700     CLOSE   ROUTE-OUT.
030800*
030900*================================================================*
031000 Z099-END-PROGRAM-ROUTINE-EX.
031100*================================================================*
031200     EXIT.
031300******************************************************************
031400*************** END OF PROGRAM SOURCE - SHLTSPTB ****************
031500******************************************************************
