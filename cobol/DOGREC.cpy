000100******************************************************************
000200* DOGREC  -  SHELTER DOG MASTER RECORD                          *
000300******************************************************************
000400* I-O FORMAT: SHL-DOG-RECORD                                    *
000500* FROM FILE:  DOGS-IN / DOGS-SORTED-OUT                         *
000600* USED BY:    SHLBKTRK, SHLSCORE, SHLKNAP, SHLSORT               *
000700* RECORD IS A FIXED 46-BYTE LINE-SEQUENTIAL ROW.  NOT EVERY      *
000800* PROGRAM USES EVERY FIELD - A PROGRAM THAT DOES NOT NEED A      *
000900* FIELD LEAVES IT ZERO/BLANK-FILLED ON OUTPUT.                   *
001000******************************************************************
001100* HISTORY OF MODIFICATION:                                      *
001200******************************************************************
001300* SHL002 - RDCHOW  - 14/03/1986 - INITIAL VERSION                *
001400* SHL021 - TLKWEE  - 02/09/1988 - ADD DOG-PRIORITY FOR THE        *
001500*                     TRANSPORT (KNAPSACK) PROGRAM                *
001600* SHL045 - RDCHOW  - 19/11/1991 - ADD DOG-COST AND DOG-SIZE       *
001700*                     FOR THE BACKTRACKING/SCORER PROGRAMS        *
001800* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE      *
001900*                     FIELDS IN THIS RECORD, NO CHANGE MADE       *
002000******************************************************************
002100 01  SHL-DOG-RECORD.
002200     05  DOG-ID                      PIC X(10).
002300     05  DOG-GOOD-WITH-KIDS          PIC X(01).
002400         88  DOG-IS-GOOD-WITH-KIDS           VALUE "Y".
002500     05  DOG-NEEDS-GARDEN            PIC X(01).
002600         88  DOG-DOES-NEED-GARDEN            VALUE "Y".
002700     05  DOG-ENERGY                  PIC 9(02).
002800     05  DOG-SIZE-GROUP.
002900         10  DOG-SIZE                PIC 9(01).
003000         10  FILLER                  PIC X(01).
003100     05  DOG-WEIGHT-KG               PIC 9(03).
003200     05  DOG-AGE                     PIC 9(02).
003300     05  DOG-PRIORITY                PIC 9(03).
003400     05  DOG-COST                    PIC 9(05)V9(02).
003500     05  FILLER                      PIC X(15).
