000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLTSPB2.
000500 AUTHOR.         K S RAMAN.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   14 JUL 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  ROUTE OPTIMIZER #2 - AN INDEPENDENT SECOND
001200*               BRANCH-AND-BOUND TRAVELLING SALESMAN PASS OVER
001300*               THE SAME KIND OF NODE/EDGE LIST AS SHLTSPB1,
001400*               KEPT AS A SEPARATE JOB SO OPS CAN CROSS-CHECK
001500*               ONE SOLVER'S ANSWER AGAINST THE OTHER ON
001600*               DISPUTED ROUTES.  THE PRUNING BOUND HERE IS
001700*               SIMPLER THAN SHLTSPB1'S - JUST THE SUM OF EACH
001800*               UNVISITED NODE'S OWN CHEAPEST OUTGOING EDGE, NO
001900*               "NEAREST FROM CURRENT NODE" TERM.  NO UP-FRONT
002000*               CONNECTIVITY CHECK - A DISCONNECTED NETWORK IS
002100*               LEFT TO RUN OUT THE FULL SEARCH AND REPORT NO
002200*               TOUR FOUND.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* SHL801 - KSRAMAN - 14/07/1993 - INITIAL VERSION
002800* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002900*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003000* SHL826 - ACNESQ  - 09/11/2006 - CLOSE-TOUR COMPARE WAS USING
003100*                     THE WRONG LEVEL-COST SUBSCRIPT, ALWAYS
003200*                     REPORTING ONE HOP SHORT - JIRA REM-1826
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EDGES-IN          ASSIGN TO DATABASE-SHLEDGIN
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800     SELECT ROUTE-OUT         ASSIGN TO DATABASE-SHLRT2OT
004900            ORGANIZATION      IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100*
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  EDGES-IN
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS SHL-EDGE-RECORD.
006100     COPY EDGEREC.
006200*
006300 FD  ROUTE-OUT
006400     LABEL RECORDS ARE OMITTED
006500     RECORD CONTAINS 80 CHARACTERS
006600     DATA RECORD IS SHL-ROUTE-LINE.
006700 01  SHL-ROUTE-LINE.
006800     05  RPT-LINE-TYPE               PIC X(01).
006900     05  FILLER                      PIC X(01).
007000     05  RPT-SEQUENCE                PIC Z(3)9.
007100     05  FILLER                      PIC X(01).
007200     05  RPT-NODE-ID                 PIC X(10).
007300     05  FILLER                      PIC X(63).
007400 01  SHL-ROUTE-TOTAL-VIEW REDEFINES SHL-ROUTE-LINE.
007500     05  TOT-LINE-TYPE               PIC X(01).
007600     05  FILLER                      PIC X(01).
007700     05  TOT-LABEL                   PIC X(16).
007800     05  TOT-DISTANCE-ED             PIC Z(6)9.99.
007900     05  FILLER                      PIC X(52).
008000*
008100 EJECT
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                  PIC X(24) VALUE
008600     "** PROGRAM SHLTSPB2   **".
008700*
008800 01  WK-C-COMMON.
008900     COPY SHLCMWS.
009000*
009100 01  WK-C-WORK-AREA.
009200     05  WK-EDGES-EOF-SW             PIC X(01) VALUE "N".
009300         88  WK-EDGES-AT-EOF                  VALUE "Y".
009400     05  WK-NODE-COUNT               PIC 9(02) COMP VALUE ZERO.
009500     05  WK-FROM-IDX                 PIC 9(02) COMP VALUE ZERO.
009600     05  WK-TO-IDX                   PIC 9(02) COMP VALUE ZERO.
009700     05  WK-ROW-IDX                  PIC 9(02) COMP VALUE ZERO.
009800     05  WK-COL-IDX                  PIC 9(02) COMP VALUE ZERO.
009900     05  WK-CAND-IDX                 PIC 9(02) COMP VALUE ZERO.
010000     05  WK-DEPTH                    PIC 9(02) COMP VALUE ZERO.
010100     05  WK-BEST-COUNT               PIC 9(02) COMP VALUE ZERO.
010200     05  WK-TRACE-IDX                PIC 9(02) COMP VALUE ZERO.
010300     05  WK-BOUND-COST               PIC 9(07)V9(02) VALUE ZERO.
010400     05  WK-CLOSE-COST               PIC 9(07)V9(02) VALUE ZERO.
010500     05  WK-UNVISITED-FLOOR          PIC 9(07)V9(02) VALUE ZERO.
010600     05  WK-BEST-COST                PIC 9(07)V9(02) VALUE ZERO.
010700     05  WK-BEST-COST-X REDEFINES WK-BEST-COST
010800                                     PIC X(09).
010900*
011000* ---------------- DISCOVERED-NODE TABLE (MAX 12) -------------*
011100 01  WK-NODE-TABLE.
011200     05  WK-NODE-ENTRY OCCURS 12 TIMES
011300                                     PIC X(10).
011400     05  WK-NODE-ENTRY-X REDEFINES WK-NODE-ENTRY
011500                                     PIC X(120).
011600*
011700* -------------- DENSE DISTANCE MATRIX, 12 X 12 ----------------*
011800 01  WK-DIST-MATRIX.
011900     05  WK-DIST-ROW OCCURS 12 TIMES.
012000         10  WK-DIST-CELL OCCURS 12 TIMES
012100                                     PIC 9(07)V9(02).
012200*
012300 01  WK-NODE-MIN-EDGE-TABLE.
012400     05  WK-NODE-MIN-EDGE OCCURS 12 TIMES
012500                                     PIC 9(07)V9(02).
012600*
012700* --------------- BRANCH-AND-BOUND DEPTH STACK -----------------*
012800 01  WK-BNB-STACK.
012900     05  WK-BNB-FRAME OCCURS 12 TIMES.
013000         10  WK-TRY-IDX              PIC 9(02) COMP.
013100         10  WK-BOUND-CHECKED-SW     PIC X(01).
013200             88  WK-BOUND-ALREADY-CHECKED   VALUE "Y".
013300         10  WK-LEVEL-COST           PIC 9(07)V9(02).
013400*
013500 01  WK-PATH-TABLE.
013600     05  WK-PATH-NODE OCCURS 12 TIMES
013700                                     PIC 9(02) COMP.
013800*
013900 01  WK-VISITED-TABLE.
014000     05  WK-VISITED-SW OCCURS 12 TIMES
014100                                     PIC X(01).
014200         88  WK-NODE-IS-VISITED              VALUE "Y".
014300*
014400 01  WK-BEST-ROUTE-TABLE.
014500     05  WK-BEST-ROUTE-NODE OCCURS 12 TIMES
014600                                     PIC 9(02) COMP.
014700*
014800 EJECT
014900****************************************************************
015000 PROCEDURE DIVISION.
015100****************************************************************
015200 MAIN-MODULE.
015300     PERFORM A000-INITIALIZE-RUN
015400        THRU A099-INITIALIZE-RUN-EX.
015500     PERFORM B000-LOAD-EDGES
015600        THRU B099-LOAD-EDGES-EX.
015700     IF      WK-NODE-COUNT = 0
015800             PERFORM W005-WRITE-ZERO-NODE-ROUTE
015900                THRU W009-WRITE-ZERO-NODE-ROUTE-EX
016000     ELSE
016100         IF  WK-NODE-COUNT = 1
016200             PERFORM W010-WRITE-SINGLE-ROUTE
016300                THRU W019-WRITE-SINGLE-ROUTE-EX
016400         ELSE
016500             PERFORM D000-BUILD-MIN-EDGE-TABLE
016600                THRU D099-BUILD-MIN-EDGE-TABLE-EX
016700             PERFORM E000-RUN-BRANCH-AND-BOUND
016800                THRU E099-RUN-BRANCH-AND-BOUND-EX
016900             PERFORM W020-WRITE-BEST-ROUTE
017000                THRU W029-WRITE-BEST-ROUTE-EX
017100         END-IF
017200     END-IF.
017300     PERFORM Z000-END-PROGRAM-ROUTINE
017400        THRU Z099-END-PROGRAM-ROUTINE-EX.
017500     GOBACK.
017600*
017700*----------------------------------------------------------------*
017800 A000-INITIALIZE-RUN.
017900*----------------------------------------------------------------*
018000     OPEN INPUT EDGES-IN.
018100     IF      NOT WK-C-SUCCESSFUL
018200             DISPLAY "SHLTSPB2 - OPEN FILE ERROR - EDGES-IN"
018300             PERFORM Y900-ABNORMAL-TERMINATION.
018400     OPEN OUTPUT ROUTE-OUT.
018500     IF      NOT WK-C-SUCCESSFUL
018600             DISPLAY "SHLTSPB2 - OPEN FILE ERROR - ROUTE-OUT"
018700             PERFORM Y900-ABNORMAL-TERMINATION.
018800     PERFORM A010-INIT-MATRIX
018900        VARYING WK-ROW-IDX FROM 1 BY 1 UNTIL WK-ROW-IDX > 12.
019000     MOVE    WK-C-HIGH-VALUE-COST TO WK-BEST-COST.
019100*
019200*================================================================*
019300 A099-INITIALIZE-RUN-EX.
019400*================================================================*
019500     EXIT.
019600*----------------------------------------------------------------*
019700 A010-INIT-MATRIX.
019800*----------------------------------------------------------------*
019900     PERFORM A011-INIT-MATRIX-CELL
020000        VARYING WK-COL-IDX FROM 1 BY 1 UNTIL WK-COL-IDX > 12.
020100*----------------------------------------------------------------*
020200 A011-INIT-MATRIX-CELL.
020300*----------------------------------------------------------------*
020400     IF      WK-ROW-IDX = WK-COL-IDX
020500             MOVE ZERO TO WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX)
020600     ELSE
020700             MOVE WK-C-HIGH-VALUE-COST TO
020800                  WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX)
020900     END-IF.
021000*
021100*----------------------------------------------------------------*
021200 B000-LOAD-EDGES.
021300*----------------------------------------------------------------*
021400     PERFORM B010-READ-ONE-EDGE UNTIL WK-EDGES-AT-EOF.
021500*
021600*================================================================*
021700 B099-LOAD-EDGES-EX.
021800*================================================================*
021900     EXIT.
022000*----------------------------------------------------------------*
022100 B010-READ-ONE-EDGE.
022200*----------------------------------------------------------------*
022300     READ    EDGES-IN
022400             AT END
022500             MOVE "Y" TO WK-EDGES-EOF-SW.
022600     IF      NOT WK-EDGES-AT-EOF
022700             PERFORM B920-FIND-NODE-INDEX
022800                VARYING WK-FROM-IDX FROM 1 BY 1
022900                  UNTIL WK-NODE-ENTRY (WK-FROM-IDX) = EDGE-FROM
023000                     OR WK-FROM-IDX > WK-NODE-COUNT
023100             IF   WK-FROM-IDX > WK-NODE-COUNT
023200                  ADD 1 TO WK-NODE-COUNT
023300                  MOVE EDGE-FROM TO
023400                       WK-NODE-ENTRY (WK-NODE-COUNT)
023500                  MOVE WK-NODE-COUNT TO WK-FROM-IDX
023600             END-IF
023700             PERFORM B920-FIND-NODE-INDEX
023800                VARYING WK-TO-IDX FROM 1 BY 1
023900                  UNTIL WK-NODE-ENTRY (WK-TO-IDX) = EDGE-TO
024000                     OR WK-TO-IDX > WK-NODE-COUNT
024100             IF   WK-TO-IDX > WK-NODE-COUNT
024200                  ADD 1 TO WK-NODE-COUNT
024300                  MOVE EDGE-TO TO
024400                       WK-NODE-ENTRY (WK-NODE-COUNT)
024500                  MOVE WK-NODE-COUNT TO WK-TO-IDX
024600             END-IF
024700             MOVE EDGE-WEIGHT TO
024800                  WK-DIST-CELL (WK-FROM-IDX WK-TO-IDX)
024900             MOVE EDGE-WEIGHT TO
025000                  WK-DIST-CELL (WK-TO-IDX WK-FROM-IDX)
025100     END-IF.
025200*----------------------------------------------------------------*
025300 B920-FIND-NODE-INDEX.
025400*----------------------------------------------------------------*
025500     CONTINUE.
025600*
025700*----------------------------------------------------------------*
025800 D000-BUILD-MIN-EDGE-TABLE.
025900*----------------------------------------------------------------*
026000     PERFORM D010-BUILD-ONE-NODE-MIN
026100        VARYING WK-ROW-IDX FROM 1 BY 1
026200          UNTIL WK-ROW-IDX > WK-NODE-COUNT.
026300*
026400*================================================================*
026500 D099-BUILD-MIN-EDGE-TABLE-EX.
026600*================================================================*
026700     EXIT.
026800*----------------------------------------------------------------*
026900 D010-BUILD-ONE-NODE-MIN.
027000*----------------------------------------------------------------*
027100     MOVE    WK-C-HIGH-VALUE-COST TO
027200             WK-NODE-MIN-EDGE (WK-ROW-IDX).
027300     PERFORM D020-TEST-ONE-CELL
027400        VARYING WK-COL-IDX FROM 1 BY 1
027500          UNTIL WK-COL-IDX > WK-NODE-COUNT.
027600*----------------------------------------------------------------*
027700 D020-TEST-ONE-CELL.
027800*----------------------------------------------------------------*
027900     IF      WK-COL-IDX NOT = WK-ROW-IDX
028000         AND WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) <
028100             WK-NODE-MIN-EDGE (WK-ROW-IDX)
028200             MOVE WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) TO
028300                  WK-NODE-MIN-EDGE (WK-ROW-IDX)
028400     END-IF.
028500*
028600*----------------------------------------------------------------*
028700 E000-RUN-BRANCH-AND-BOUND.
028800*----------------------------------------------------------------*
028900     MOVE 1 TO WK-DEPTH.
029000     MOVE 1 TO WK-PATH-NODE (1).
029100     PERFORM E005-RESET-ONE-VISITED
029200        VARYING WK-ROW-IDX FROM 1 BY 1 UNTIL WK-ROW-IDX > 12.
029300     SET     WK-NODE-IS-VISITED (1) TO TRUE.
029400     MOVE ZERO TO WK-LEVEL-COST (1).
029500     MOVE "N" TO WK-BOUND-CHECKED-SW (1).
029600     PERFORM E010-RUN-ONE-STEP UNTIL WK-DEPTH = 0.
029700*
029800*================================================================*
029900 E099-RUN-BRANCH-AND-BOUND-EX.
030000*================================================================*
030100     EXIT.
030200*----------------------------------------------------------------*
030300 E005-RESET-ONE-VISITED.
030400*----------------------------------------------------------------*
030500     MOVE    "N" TO WK-VISITED-SW (WK-ROW-IDX).
030600*----------------------------------------------------------------*
030700 E010-RUN-ONE-STEP.
030800*----------------------------------------------------------------*
030900     IF      WK-DEPTH = WK-NODE-COUNT
031000             PERFORM E020-HANDLE-COMPLETE-TOUR
031100             PERFORM E090-ASCEND-ONE-LEVEL
031200     ELSE
031300         MOVE WK-PATH-NODE (WK-DEPTH) TO WK-ROW-IDX
031400         IF  NOT WK-BOUND-ALREADY-CHECKED (WK-DEPTH)
031500             PERFORM E030-COMPUTE-BOUND
031600             SET  WK-BOUND-ALREADY-CHECKED (WK-DEPTH) TO TRUE
031700             IF   WK-BOUND-COST >= WK-BEST-COST
031800                  PERFORM E090-ASCEND-ONE-LEVEL
031900             ELSE
032000                  MOVE 1 TO WK-TRY-IDX (WK-DEPTH)
032100                  PERFORM E040-TRY-NEXT-CANDIDATE
032200             END-IF
032300         ELSE
032400             PERFORM E040-TRY-NEXT-CANDIDATE
032500         END-IF
032600     END-IF.
032700*----------------------------------------------------------------*
032800 E020-HANDLE-COMPLETE-TOUR.
032900*----------------------------------------------------------------*
033000     MOVE    WK-PATH-NODE (WK-DEPTH) TO WK-ROW-IDX.
033100     IF      WK-DIST-CELL (WK-ROW-IDX 1) < WK-C-HIGH-VALUE-COST
033200             COMPUTE WK-CLOSE-COST =
033300                     WK-LEVEL-COST (WK-DEPTH) +
033400                     WK-DIST-CELL (WK-ROW-IDX 1)
033500             IF   WK-CLOSE-COST < WK-BEST-COST
033600                  MOVE WK-CLOSE-COST TO WK-BEST-COST
033700                  MOVE WK-DEPTH      TO WK-BEST-COUNT
033800                  PERFORM E025-COPY-ONE-PATH-NODE
033900                     VARYING WK-TRACE-IDX FROM 1 BY 1
034000                       UNTIL WK-TRACE-IDX > WK-DEPTH
034100             END-IF
034200     END-IF.
034300*----------------------------------------------------------------*
034400 E025-COPY-ONE-PATH-NODE.
034500*----------------------------------------------------------------*
034600     MOVE    WK-PATH-NODE (WK-TRACE-IDX) TO
034700             WK-BEST-ROUTE-NODE (WK-TRACE-IDX).
034800*----------------------------------------------------------------*
034900 E030-COMPUTE-BOUND.
035000*----------------------------------------------------------------*
035100*    BOUND = COST SO FAR + SUM OF EACH UNVISITED NODE'S OWN
035200*    CHEAPEST OUTGOING EDGE.  NO "NEAREST FROM CURRENT NODE"
035300*    TERM - THAT IS SHLTSPB1'S BOUND, NOT THIS SOLVER'S.
035400     MOVE    ZERO TO WK-UNVISITED-FLOOR.
035500     PERFORM E035-ACCUMULATE-ONE-UNVISITED
035600        VARYING WK-COL-IDX FROM 1 BY 1
035700          UNTIL WK-COL-IDX > WK-NODE-COUNT.
035800     COMPUTE WK-BOUND-COST =
035900             WK-LEVEL-COST (WK-DEPTH) + WK-UNVISITED-FLOOR.
036000*----------------------------------------------------------------*
036100 E035-ACCUMULATE-ONE-UNVISITED.
036200*----------------------------------------------------------------*
036300     IF      NOT WK-NODE-IS-VISITED (WK-COL-IDX)
036400             ADD  WK-NODE-MIN-EDGE (WK-COL-IDX) TO
036500                  WK-UNVISITED-FLOOR
036600     END-IF.
036700*----------------------------------------------------------------*
036800 E040-TRY-NEXT-CANDIDATE.
036900*----------------------------------------------------------------*
037000     MOVE    ZERO TO WK-CAND-IDX.
037100     PERFORM E045-TEST-ONE-CANDIDATE
037200        VARYING WK-COL-IDX FROM WK-TRY-IDX (WK-DEPTH) BY 1
037300          UNTIL WK-COL-IDX > WK-NODE-COUNT OR WK-CAND-IDX > 0.
037400     IF      WK-CAND-IDX > 0
037500             MOVE WK-CAND-IDX TO WK-TRY-IDX (WK-DEPTH)
037600             ADD  1 TO WK-TRY-IDX (WK-DEPTH)
037700             ADD  1 TO WK-DEPTH
037800             MOVE WK-CAND-IDX TO WK-PATH-NODE (WK-DEPTH)
037900             SET  WK-NODE-IS-VISITED (WK-CAND-IDX) TO TRUE
038000             COMPUTE WK-LEVEL-COST (WK-DEPTH) =
038100                     WK-LEVEL-COST (WK-DEPTH - 1) +
038200                     WK-DIST-CELL (WK-ROW-IDX WK-CAND-IDX)
038300             MOVE "N" TO WK-BOUND-CHECKED-SW (WK-DEPTH)
038400     ELSE
038500             PERFORM E090-ASCEND-ONE-LEVEL
038600     END-IF.
038700*----------------------------------------------------------------*
038800 E045-TEST-ONE-CANDIDATE.
038900*----------------------------------------------------------------*
039000     IF      NOT WK-NODE-IS-VISITED (WK-COL-IDX)
039100         AND WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) <
039200             WK-C-HIGH-VALUE-COST
039300             MOVE WK-COL-IDX TO WK-CAND-IDX
039400     END-IF.
039500*----------------------------------------------------------------*
039600 E090-ASCEND-ONE-LEVEL.
039700*----------------------------------------------------------------*
039800     IF      WK-DEPTH > 1
039900             SET  WK-NODE-IS-VISITED (WK-PATH-NODE (WK-DEPTH))
040000                  TO FALSE
040100     END-IF.
040200     SUBTRACT 1 FROM WK-DEPTH.
040300*
040400*----------------------------------------------------------------*
040500 W005-WRITE-ZERO-NODE-ROUTE.
040600*----------------------------------------------------------------*
040700     MOVE    ZERO TO WK-BEST-COST.
040800     PERFORM W900-WRITE-TOTAL-LINE.
040900*
041000*================================================================*
041100 W009-WRITE-ZERO-NODE-ROUTE-EX.
041200*================================================================*
041300     EXIT.
041400*----------------------------------------------------------------*
041500 W010-WRITE-SINGLE-ROUTE.
041600*----------------------------------------------------------------*
041700     MOVE    ZERO TO WK-BEST-COST.
041800     MOVE    SPACES TO SHL-ROUTE-LINE.
041900     MOVE    "D" TO RPT-LINE-TYPE.
042000     MOVE    1 TO RPT-SEQUENCE.
042100     MOVE    WK-NODE-ENTRY (1) TO RPT-NODE-ID.
042200     WRITE   SHL-ROUTE-LINE.
042300     PERFORM W900-WRITE-TOTAL-LINE.
042400*
042500*================================================================*
042600 W019-WRITE-SINGLE-ROUTE-EX.
042700*================================================================*
042800     EXIT.
042900*----------------------------------------------------------------*
043000 W020-WRITE-BEST-ROUTE.
043100*----------------------------------------------------------------*
043200     PERFORM W025-WRITE-ONE-NODE
043300        VARYING WK-TRACE-IDX FROM 1 BY 1
043400          UNTIL WK-TRACE-IDX > WK-BEST-COUNT.
043500     PERFORM W900-WRITE-TOTAL-LINE.
043600*
043700*================================================================*
043800 W029-WRITE-BEST-ROUTE-EX.
043900*================================================================*
044000     EXIT.
044100*----------------------------------------------------------------*
044200 W025-WRITE-ONE-NODE.
044300*----------------------------------------------------------------*
044400     MOVE    SPACES TO SHL-ROUTE-LINE.
044500     MOVE    "D" TO RPT-LINE-TYPE.
044600     MOVE    WK-TRACE-IDX TO RPT-SEQUENCE.
044700     MOVE    WK-NODE-ENTRY (WK-BEST-ROUTE-NODE (WK-TRACE-IDX))
044800             TO RPT-NODE-ID.
044900     WRITE   SHL-ROUTE-LINE.
045000*----------------------------------------------------------------*
045100 W900-WRITE-TOTAL-LINE.
045200*----------------------------------------------------------------*
045300     MOVE    SPACES TO SHL-ROUTE-TOTAL-VIEW.
045400     MOVE    "T" TO TOT-LINE-TYPE.
045500     MOVE    "TOTAL DISTANCE" TO TOT-LABEL.
045600     MOVE    WK-BEST-COST TO TOT-DISTANCE-ED.
045700     WRITE   SHL-ROUTE-LINE FROM SHL-ROUTE-TOTAL-VIEW.
045800*
045900*-----------------------------------------------------------------*
046000 Y900-ABNORMAL-TERMINATION.
046100*-----------------------------------------------------------------*
046200     PERFORM Z000-END-PROGRAM-ROUTINE
046300        THRU Z099-END-PROGRAM-ROUTINE-EX.
046400     EXIT PROGRAM.
046500*-----------------------------------------------------------------*
046600 Z000-END-PROGRAM-ROUTINE.
046700*-----------------------------------------------------------------*
046800     CLOSE   EDGES-IN.
046900     CLOSE   ROUTE-OUT.
047000*
047100*================================================================*
047200 Z099-END-PROGRAM-ROUTINE-EX.
047300*================================================================*
047400     EXIT.
047500******************************************************************
047600*************** END OF PROGRAM SOURCE - SHLTSPB2 ****************
047700******************************************************************
