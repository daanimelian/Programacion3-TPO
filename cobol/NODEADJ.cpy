000100******************************************************************
000200* NODEADJ  -  SHELTER-PROXIMITY ADJACENCY RECORD                 *
000300******************************************************************
000400* I-O FORMAT: SHL-NODE-ADJ-RECORD                               *
000500* FROM FILE:  NODES-ADJ-IN                                      *
000600* USED BY:    SHLGRAPH                                           *
000700* RECORD IS A FIXED 20-BYTE LINE-SEQUENTIAL ROW.  ONE ROW IS ONE *
000800* DIRECTED HOP: NODE-FROM CAN REACH NODE-TO.                     *
000900******************************************************************
001000* HISTORY OF MODIFICATION:                                      *
001100******************************************************************
001200* SHL005 - RDCHOW  - 14/03/1986 - INITIAL VERSION                *
001300* SHL017 - TLKWEE  - 02/09/1988 - ADDED A 1-BYTE EXPANSION SPARE *
001400*                     FOR A POSSIBLE FUTURE HOP-WEIGHT FIELD     *
001500* SHL060 - ACNESQ  - 11/02/2004 - DROPPED THE SHL017 EXPANSION   *
001600*                     SPARE - THE HOP-WEIGHT FIELD WAS NEVER     *
001700*                     ADDED, THE GRAPH PROGRAM CODES A FIXED     *
001800*                     20-BYTE ROW, AND THE SPARE BYTE WAS ONLY   *
001900*                     EVER BEING READ AS PART OF THE NEXT        *
002000*                     RECORD ON FEEDS THAT OMITTED IT - JIRA     *
002100*                     REM-1060                                  *
002200******************************************************************
002300 01  SHL-NODE-ADJ-RECORD.
002400     05  NODE-FROM                   PIC X(10).
002500     05  NODE-TO                     PIC X(10).
