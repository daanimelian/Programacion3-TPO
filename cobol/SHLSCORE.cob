000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLSCORE.
000500 AUTHOR.         R D CHOW.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   21 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GREEDY COMPATIBILITY SCORER.  SCORES EVERY DOG
001200*               ON DOGS-IN AGAINST THE SINGLE ADOPTER ON
001300*               ADOPTERS-IN, SORTS THE DOGS DESCENDING BY
001400*               SCORE, THEN WALKS THE LIST GIVING THE ADOPTER
001500*               AS MANY DOGS AS BUDGET AND ADOPTER-MAX-DOGS
001600*               ALLOW.  A DOG THAT WOULD BLOW THE BUDGET IS
001700*               SKIPPED, NOT TREATED AS A STOP CONDITION -
001800*               A CHEAPER DOG FURTHER DOWN THE LIST MAY STILL
001900*               FIT.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SHL201 - RDCHOW  - 21/03/1986 - INITIAL VERSION
002500* SHL209 - TLKWEE  - 02/09/1988 - ADD DOG-SIZE TERM TO THE
002600*                     SCORE FORMULA PER PLACEMENT COMMITTEE
002700*                     REQUEST
002800* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002900*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003000* SHL227 - ACNESQ  - 17/01/2006 - BUDGET COMPARE WAS USING
003100*                     GREATER-THAN, SHOULD BE INCLUSIVE -
003200*                     CORRECTED TO NOT-GREATER-THAN PER
003300*                     JIRA REM-1227
003400* SHL228 - ACNESQ  - 24/01/2006 - E010-CONSIDER-ONE-DOG WAS
003500*                     ACCUMULATING WK-TOTAL-SCORE DURING THE
003600*                     GREEDY PASS, BUT W000-WRITE-REPORT ZEROES
003700*                     AND RECOMPUTES IT BEFORE THE FIGURE IS EVER
003800*                     PRINTED - REMOVED THE DEAD ACCUMULATION -
003900*                     JIRA REM-1228
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT DOGS-IN           ASSIGN TO DATABASE-SHLDOGIN
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500     SELECT ADOPTERS-IN       ASSIGN TO DATABASE-SHLADPIN
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800     SELECT ASSIGNMENT-OUT    ASSIGN TO DATABASE-SHLASGOT
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100*
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  DOGS-IN
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS SHL-DOG-RECORD.
007100     COPY DOGREC.
007200*
007300 FD  ADOPTERS-IN
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS SHL-ADOPTER-RECORD.
007600     COPY ADOPTREC.
007700*
007800 FD  ASSIGNMENT-OUT
007900     LABEL RECORDS ARE OMITTED
008000     RECORD CONTAINS 80 CHARACTERS
008100     DATA RECORD IS SHL-ASSIGN-LINE.
008200 01  SHL-ASSIGN-LINE.
008300     05  RPT-LINE-TYPE               PIC X(01).
008400     05  FILLER                      PIC X(01).
008500     05  RPT-ADOPTER-ID              PIC X(10).
008600     05  FILLER                      PIC X(01).
008700     05  RPT-DOG-ID                  PIC X(10).
008800     05  FILLER                      PIC X(01).
008900     05  RPT-ASSIGN-SEQ              PIC 9(03).
009000     05  FILLER                      PIC X(01).
009100     05  RPT-SCORE-ED                PIC -(4)9.99.
009200     05  FILLER                      PIC X(01).
009300     05  RPT-COST-ED                 PIC Z(5)9.99.
009400     05  FILLER                      PIC X(35).
009500*    ALTERNATE VIEW OF THE TOTAL LINE - GIVES THE TRAILING
009600*    TOTALS A PLAIN LABEL INSTEAD OF A BLANK DOG-ID COLUMN.
009700 01  SHL-ASSIGN-TOTAL-VIEW REDEFINES SHL-ASSIGN-LINE.
009800     05  TOT-LINE-TYPE               PIC X(01).
009900     05  FILLER                      PIC X(01).
010000     05  TOT-ADOPTER-ID               PIC X(10).
010100     05  TOT-LABEL                    PIC X(11).
010200     05  FILLER                      PIC X(57).
010300*
010400 EJECT
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                  PIC X(24) VALUE
010900     "** PROGRAM SHLSCORE   **".
011000*
011100 01  WK-C-COMMON.
011200     COPY SHLCMWS.
011300*
011400 01  WK-C-WORK-AREA.
011500     05  WK-DOGS-EOF-SW              PIC X(01) VALUE "N".
011600         88  WK-DOGS-AT-EOF                   VALUE "Y".
011700     05  WK-SHIFT-SW                 PIC X(01) VALUE "N".
011800         88  WK-ROW-MUST-SHIFT                VALUE "Y".
011900     05  WK-DOG-COUNT                PIC 9(05) COMP VALUE ZERO.
012000     05  WK-OUTER-IDX                PIC 9(05) COMP VALUE ZERO.
012100     05  WK-INNER-IDX                PIC 9(05) COMP VALUE ZERO.
012200     05  WK-NEXT-IDX                 PIC 9(05) COMP VALUE ZERO.
012300     05  WK-SELECT-IDX               PIC 9(05) COMP VALUE ZERO.
012400     05  WK-ASSIGN-SEQ               PIC 9(05) COMP VALUE ZERO.
012500     05  WK-ASSIGNED-COUNT           PIC 9(05) COMP VALUE ZERO.
012600*
012700* ----------------- FIXED SCORING WEIGHTS -----------------*
012800 01  WK-C-WEIGHTS.
012900     05  WK-W-KIDS                   PIC S9V9    VALUE +3.0.
013000     05  WK-W-GARDEN                 PIC S9V9    VALUE +2.0.
013100     05  WK-W-ENERGY                 PIC S9V9    VALUE +2.0.
013200     05  WK-W-SIZE                   PIC S9V9    VALUE +1.0.
013300*
013400* ------------ SCORING WORK FIELDS (NO FUNCTION ABS) ------------*
013500 01  WK-C-SCORE-CALC.
013600     05  WK-ENERGY-DIFF              PIC S9(03)  VALUE ZERO.
013700     05  WK-ENERGY-ABS-DIFF          PIC 9(03)   VALUE ZERO.
013800     05  WK-ENERGY-DIFF-X REDEFINES WK-ENERGY-DIFF
013900                                     PIC X(03).
014000     05  WK-ENERGY-TERM              PIC S9(03)V9(04) VALUE ZERO.
014100     05  WK-SIZE-TERM                PIC S9(03)V9(04) VALUE ZERO.
014200     05  WK-TOTAL-SCORE              PIC S9(05)V9(02) VALUE ZERO.
014300     05  WK-TOTAL-COST               PIC 9(07)V9(02)  VALUE ZERO.
014400     05  WK-NEW-TOTAL-COST           PIC 9(07)V9(02)  VALUE ZERO.
014500*
014600* --------------------- ADOPTER WORK AREA ---------------------*
014700 01  WK-C-ADOPTER.
014800     05  WK-ADOPTER-ID               PIC X(10).
014900     05  WK-ADOPTER-HAS-KIDS         PIC X(01).
015000         88  WK-ADOPT-HOUSE-HAS-KIDS      VALUE "Y".
015100     05  WK-ADOPTER-HAS-GARDEN       PIC X(01).
015200         88  WK-ADOPT-HOUSE-HAS-GDN       VALUE "Y".
015300     05  WK-ADOPTER-MAX-DOGS         PIC 9(02).
015400     05  WK-ADOPTER-BUDGET           PIC 9(07)V9(02).
015500     05  WK-ADOPTER-BUDGET-X REDEFINES WK-ADOPTER-BUDGET
015600                                     PIC X(09).
015700*
015800* ------------------- SCORED DOG TABLE -------------------*
015900 01  WK-SCORE-TABLE.
016000     05  WK-SCR-ENTRY OCCURS 200 TIMES.
016100         10  WK-SCR-SEQNO            PIC 9(05).
016200         10  WK-SCR-DOG-ID           PIC X(10).
016300         10  WK-SCR-GOOD-KIDS        PIC X(01).
016400         10  WK-SCR-NEEDS-GARDEN     PIC X(01).
016500         10  WK-SCR-ENERGY           PIC 9(02).
016600         10  WK-SCR-SIZE             PIC 9(01).
016700         10  WK-SCR-COST             PIC 9(05)V9(02).
016800         10  WK-SCR-SCORE            PIC S9(03)V9(02).
016900         10  WK-SCR-ASSIGNED         PIC X(01).
017000             88  WK-SCR-IS-ASSIGNED        VALUE "Y".
017100*        ALTERNATE ALPHA VIEW - USED FOR THE INSERTION SORT
017200*        ROW SWAP AND FOR THE W999-DUMP-TABLE TRACE.
017300     05  WK-SCR-ENTRY-X REDEFINES WK-SCR-ENTRY
017400                                     OCCURS 200 TIMES
017500                                     PIC X(34).
017600*
017700 01  WK-HOLD-AREA.
017800     05  WK-HOLD-SEQNO               PIC 9(05).
017900     05  WK-HOLD-DOG-ID               PIC X(10).
018000     05  WK-HOLD-GOOD-KIDS            PIC X(01).
018100     05  WK-HOLD-NEEDS-GARDEN         PIC X(01).
018200     05  WK-HOLD-ENERGY               PIC 9(02).
018300     05  WK-HOLD-SIZE                 PIC 9(01).
018400     05  WK-HOLD-COST                 PIC 9(05)V9(02).
018500     05  WK-HOLD-SCORE                PIC S9(03)V9(02).
018600     05  WK-HOLD-ASSIGNED             PIC X(01).
018700*
018800 EJECT
018900****************************************************************
019000 PROCEDURE DIVISION.
019100****************************************************************
019200 MAIN-MODULE.
019300     PERFORM A000-INITIALIZE-RUN
019400        THRU A099-INITIALIZE-RUN-EX.
019500     PERFORM B000-LOAD-ADOPTER
019600        THRU B099-LOAD-ADOPTER-EX.
019700     PERFORM C000-LOAD-AND-SCORE-DOGS
019800        THRU C099-LOAD-AND-SCORE-DOGS-EX.
019900     PERFORM D000-SORT-BY-SCORE
020000        THRU D099-SORT-BY-SCORE-EX.
020100     PERFORM E000-GREEDY-ASSIGN
020200        THRU E099-GREEDY-ASSIGN-EX.
020300     PERFORM W000-WRITE-REPORT
020400        THRU W099-WRITE-REPORT-EX.
020500     PERFORM Z000-END-PROGRAM-ROUTINE
020600        THRU Z099-END-PROGRAM-ROUTINE-EX.
020700     GOBACK.
020800*
020900*----------------------------------------------------------------*
021000 A000-INITIALIZE-RUN.
021100*----------------------------------------------------------------*
021200     OPEN INPUT DOGS-IN.
021300     IF      NOT WK-C-SUCCESSFUL
021400             DISPLAY "SHLSCORE - OPEN FILE ERROR - DOGS-IN"
021500             PERFORM Y900-ABNORMAL-TERMINATION.
021600     OPEN INPUT ADOPTERS-IN.
021700     IF      NOT WK-C-SUCCESSFUL
021800             DISPLAY "SHLSCORE - OPEN FILE ERROR - ADOPTERS-IN"
021900             PERFORM Y900-ABNORMAL-TERMINATION.
022000     OPEN OUTPUT ASSIGNMENT-OUT.
022100     IF      NOT WK-C-SUCCESSFUL
022200             DISPLAY "SHLSCORE - OPEN FILE ERROR - ASSIGNMENT-OUT"
022300             PERFORM Y900-ABNORMAL-TERMINATION.
022400*
022500*================================================================*
022600 A099-INITIALIZE-RUN-EX.
022700*================================================================*
022800     EXIT.
022900*
023000*----------------------------------------------------------------*
023100 B000-LOAD-ADOPTER.
023200*----------------------------------------------------------------*
023300     READ    ADOPTERS-IN
023400             AT END
023500             DISPLAY "SHLSCORE - MISSING ADOPTER RECORD"
023600             PERFORM Y900-ABNORMAL-TERMINATION
023700     END-READ.
023800     MOVE    ADOPTER-ID              TO WK-ADOPTER-ID.
023900     MOVE    ADOPTER-HAS-KIDS        TO WK-ADOPTER-HAS-KIDS.
024000     MOVE    ADOPTER-HAS-GARDEN      TO WK-ADOPTER-HAS-GARDEN.
024100     MOVE    ADOPTER-MAX-DOGS        TO WK-ADOPTER-MAX-DOGS.
024200     MOVE    ADOPTER-BUDGET          TO WK-ADOPTER-BUDGET.
024300*
024400*================================================================*
024500 B099-LOAD-ADOPTER-EX.
024600*================================================================*
024700     EXIT.
024800*
024900*----------------------------------------------------------------*
025000 C000-LOAD-AND-SCORE-DOGS.
025100*----------------------------------------------------------------*
025200     PERFORM C010-READ-AND-SCORE-DOG UNTIL WK-DOGS-AT-EOF.
025300*
025400*================================================================*
025500 C099-LOAD-AND-SCORE-DOGS-EX.
025600*================================================================*
025700     EXIT.
025800*----------------------------------------------------------------*
025900 C010-READ-AND-SCORE-DOG.
026000*----------------------------------------------------------------*
026100     READ    DOGS-IN
026200             AT END
026300             MOVE "Y" TO WK-DOGS-EOF-SW.
026400     IF      NOT WK-DOGS-AT-EOF
026500             ADD  1 TO WK-DOG-COUNT
026600             PERFORM C020-SCORE-ONE-DOG
026700     END-IF.
026800*----------------------------------------------------------------*
026900 C020-SCORE-ONE-DOG.
027000*----------------------------------------------------------------*
027100     MOVE WK-DOG-COUNT            TO WK-SCR-SEQNO (WK-DOG-COUNT).
027200     MOVE DOG-ID                  TO WK-SCR-DOG-ID (WK-DOG-COUNT).
027300     MOVE DOG-GOOD-WITH-KIDS      TO
027400          WK-SCR-GOOD-KIDS (WK-DOG-COUNT).
027500     MOVE DOG-NEEDS-GARDEN        TO
027600          WK-SCR-NEEDS-GARDEN (WK-DOG-COUNT).
027700     MOVE DOG-ENERGY              TO WK-SCR-ENERGY (WK-DOG-COUNT).
027800     MOVE DOG-SIZE                TO WK-SCR-SIZE (WK-DOG-COUNT).
027900     MOVE DOG-COST                TO WK-SCR-COST (WK-DOG-COUNT).
028000     MOVE "N"                     TO
028100          WK-SCR-ASSIGNED (WK-DOG-COUNT).
028200*
028300     MOVE ZERO TO WK-TOTAL-SCORE.
028400     COMPUTE WK-ENERGY-DIFF = DOG-ENERGY - 5.
028500     IF      WK-ENERGY-DIFF < 0
028600             COMPUTE WK-ENERGY-ABS-DIFF = 0 - WK-ENERGY-DIFF
028700     ELSE
028800             MOVE WK-ENERGY-DIFF TO WK-ENERGY-ABS-DIFF
028900     END-IF.
029000     COMPUTE WK-ENERGY-TERM =
029100             WK-W-ENERGY * (1 - (WK-ENERGY-ABS-DIFF / 5)).
029200     COMPUTE WK-SIZE-TERM =
029300             WK-W-SIZE * (3 - DOG-SIZE) / 2.
029400*
029500     IF      WK-ADOPT-HOUSE-HAS-KIDS AND DOG-IS-GOOD-WITH-KIDS
029600             ADD WK-W-KIDS TO WK-TOTAL-SCORE
029700     END-IF.
029800     IF      WK-ADOPT-HOUSE-HAS-GDN AND DOG-DOES-NEED-GARDEN
029900             ADD WK-W-GARDEN TO WK-TOTAL-SCORE
030000     END-IF.
030100     ADD     WK-ENERGY-TERM          TO WK-TOTAL-SCORE.
030200     ADD     WK-SIZE-TERM            TO WK-TOTAL-SCORE.
030300     MOVE    WK-TOTAL-SCORE          TO
030400             WK-SCR-SCORE (WK-DOG-COUNT).
030500*
030600*----------------------------------------------------------------*
030700 D000-SORT-BY-SCORE.
030800*----------------------------------------------------------------*
030900*    STABLE INSERTION SORT, DESCENDING BY WK-SCR-SCORE.
031000     IF      WK-DOG-COUNT > 1
031100             MOVE 2 TO WK-OUTER-IDX
031200             PERFORM D010-INSERT-ONE-ROW
031300                UNTIL WK-OUTER-IDX > WK-DOG-COUNT
031400     END-IF.
031500*
031600*================================================================*
031700 D099-SORT-BY-SCORE-EX.
031800*================================================================*
031900     EXIT.
032000*----------------------------------------------------------------*
032100 D010-INSERT-ONE-ROW.
032200*----------------------------------------------------------------*
032300     MOVE WK-SCR-ENTRY (WK-OUTER-IDX) TO WK-HOLD-AREA.
032400     COMPUTE WK-INNER-IDX = WK-OUTER-IDX - 1.
032500     MOVE "N" TO WK-SHIFT-SW.
032600     IF      WK-INNER-IDX > 0
032700             PERFORM D020-SHOULD-SHIFT-TEST
032800     END-IF.
032900     PERFORM D030-SHIFT-ROW-DOWN
033000        UNTIL WK-INNER-IDX = 0 OR NOT WK-ROW-MUST-SHIFT.
033100     ADD  1  TO WK-INNER-IDX.
033200     MOVE WK-HOLD-AREA TO WK-SCR-ENTRY (WK-INNER-IDX).
033300     ADD  1  TO WK-OUTER-IDX.
033400*----------------------------------------------------------------*
033500 D020-SHOULD-SHIFT-TEST.
033600*----------------------------------------------------------------*
033700     MOVE "N" TO WK-SHIFT-SW.
033800     IF      WK-SCR-SCORE (WK-INNER-IDX) < WK-HOLD-SCORE
033900             MOVE "Y" TO WK-SHIFT-SW
034000     END-IF.
034100*----------------------------------------------------------------*
034200 D030-SHIFT-ROW-DOWN.
034300*----------------------------------------------------------------*
034400     COMPUTE WK-NEXT-IDX = WK-INNER-IDX + 1.
034500     MOVE WK-SCR-ENTRY-X (WK-INNER-IDX) TO
034600          WK-SCR-ENTRY-X (WK-NEXT-IDX).
034700     SUBTRACT 1 FROM WK-INNER-IDX.
034800     MOVE "N" TO WK-SHIFT-SW.
034900     IF      WK-INNER-IDX > 0
035000             PERFORM D020-SHOULD-SHIFT-TEST
035100     END-IF.
035200*
035300*----------------------------------------------------------------*
035400 E000-GREEDY-ASSIGN.
035500*----------------------------------------------------------------*
035600     MOVE 1 TO WK-SELECT-IDX.
035700     PERFORM E010-CONSIDER-ONE-DOG
035800        UNTIL WK-SELECT-IDX > WK-DOG-COUNT
035900           OR WK-ASSIGNED-COUNT = WK-ADOPTER-MAX-DOGS.
036000*
036100*================================================================*
036200 E099-GREEDY-ASSIGN-EX.
036300*================================================================*
036400     EXIT.
036500*----------------------------------------------------------------*
036600 E010-CONSIDER-ONE-DOG.
036700*----------------------------------------------------------------*
036800     COMPUTE WK-NEW-TOTAL-COST =
036900             WK-TOTAL-COST + WK-SCR-COST (WK-SELECT-IDX).
037000     IF      WK-NEW-TOTAL-COST NOT > WK-ADOPTER-BUDGET
037100             MOVE "Y" TO WK-SCR-ASSIGNED (WK-SELECT-IDX)
037200             MOVE WK-NEW-TOTAL-COST TO WK-TOTAL-COST
037300             ADD  1 TO WK-ASSIGNED-COUNT
037400     END-IF.
037500     ADD     1 TO WK-SELECT-IDX.
037600*
037700*----------------------------------------------------------------*
037800 W000-WRITE-REPORT.
037900*----------------------------------------------------------------*
038000     MOVE ZERO TO WK-TOTAL-SCORE.
038100     MOVE 1    TO WK-SELECT-IDX.
038200     PERFORM W010-WRITE-ONE-DETAIL
038300        UNTIL WK-SELECT-IDX > WK-DOG-COUNT.
038400     PERFORM W020-WRITE-TOTAL-LINE.
038500*
038600*================================================================*
038700 W099-WRITE-REPORT-EX.
038800*================================================================*
038900     EXIT.
039000*----------------------------------------------------------------*
039100 W010-WRITE-ONE-DETAIL.
039200*----------------------------------------------------------------*
039300     IF      WK-SCR-IS-ASSIGNED (WK-SELECT-IDX)
039400             ADD  1 TO WK-ASSIGN-SEQ
039500             ADD  WK-SCR-SCORE (WK-SELECT-IDX) TO WK-TOTAL-SCORE
039600             MOVE "D"                TO RPT-LINE-TYPE
039700             MOVE WK-ADOPTER-ID      TO RPT-ADOPTER-ID
039800             MOVE WK-SCR-DOG-ID (WK-SELECT-IDX) TO RPT-DOG-ID
039900             MOVE WK-ASSIGN-SEQ      TO RPT-ASSIGN-SEQ
040000             MOVE WK-SCR-SCORE (WK-SELECT-IDX) TO RPT-SCORE-ED
040100             MOVE WK-SCR-COST (WK-SELECT-IDX)  TO RPT-COST-ED
040200             WRITE SHL-ASSIGN-LINE
040300     END-IF.
040400     ADD     1 TO WK-SELECT-IDX.
040500*----------------------------------------------------------------*
040600 W020-WRITE-TOTAL-LINE.
040700*----------------------------------------------------------------*
040800     MOVE    SPACES                  TO SHL-ASSIGN-LINE.
040900     MOVE    "T"                     TO RPT-LINE-TYPE.
041000     MOVE    WK-ADOPTER-ID           TO RPT-ADOPTER-ID.
041100     MOVE    WK-TOTAL-SCORE          TO RPT-SCORE-ED.
041200     MOVE    WK-TOTAL-COST           TO RPT-COST-ED.
041300     MOVE    "TOTAL SCORE"           TO TOT-LABEL.
041400     WRITE   SHL-ASSIGN-LINE.
041500*
041600*-----------------------------------------------------------------*
041700 Y900-ABNORMAL-TERMINATION.
041800*-----------------------------------------------------------------*
041900     PERFORM Z000-END-PROGRAM-ROUTINE
042000        THRU Z099-END-PROGRAM-ROUTINE-EX.
042100     EXIT PROGRAM.
042200*-----------------------------------------------------------------*
042300 Z000-END-PROGRAM-ROUTINE.
042400*-----------------------------------------------------------------*
042500     CLOSE   DOGS-IN.
042600     CLOSE   ADOPTERS-IN.
042700     CLOSE   ASSIGNMENT-OUT.
042800*
042900*================================================================*
043000 Z099-END-PROGRAM-ROUTINE-EX.
043100*================================================================*
043200     EXIT.
043300******************************************************************
043400*************** END OF PROGRAM SOURCE - SHLSCORE ****************
043500******************************************************************
