000100******************************************************************
000200* SHLCMWS  -  SHELTER BATCH SUITE - COMMON WORKING STORAGE      *
000300******************************************************************
000400* COPYBOOK HOLDS THE FILE-STATUS CONDITION NAMES AND THE SMALL  *
000500* SET OF YES/NO LITERALS SHARED BY EVERY SHL-PREFIXED PROGRAM   *
000600* IN THE SHELTER-MATCHING BATCH SUITE.  COPY THIS INTO          *
000700* WORKING-STORAGE IMMEDIATELY AFTER THE PROGRAM BANNER FILLER.  *
000800******************************************************************
000900* HISTORY OF MODIFICATION:                                      *
001000******************************************************************
001100* SHL001 - RDCHOW  - 14/03/1986 - INITIAL VERSION FOR THE        *
001200*                     SHELTER DOG/ADOPTER MATCHING BATCH SUITE   *
001300* SHL014 - TLKWEE  - 02/09/1988 - ADD WK-C-DUPLICATE-KEY AND     *
001400*                     WK-C-INVALID-KEY FOR THE INDEXED WORK      *
001500*                     FILES USED BY THE ROUTE/MST PROGRAMS       *
001600* SHL033 - RDCHOW  - 19/11/1991 - ADD WK-C-RUN-DATE SO EVERY     *
001700*                     REPORT CARRIES A COMMON RUN-DATE STAMP     *
001800* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - WK-C-RUN-   *
001900*                     DATE EXPANDED FROM PIC 9(6) TO PIC X(08)   *
002000*                     TO CARRY A FULL CENTURY - NO OTHER FIELD   *
002100*                     IN THIS COPYBOOK IS DATE SENSITIVE         *
002200* SHL057 - ACNESQ  - 11/02/2004 - ADD WK-C-HIGH-VALUE-COST FOR   *
002300*                     THE UNREACHABLE/INFINITY SENTINEL USED BY  *
002400*                     THE ROUTE AND SHORTEST-PATH PROGRAMS       *
002500* SHL061 - ACNESQ  - 12/02/2004 - DROPPED THE 01 WK-C-COMMON     *
002600*                     HEADER CARRIED IN THIS MEMBER - EVERY      *
002700*                     CALLER ALREADY CODES ITS OWN 01 WK-C-      *
002800*                     COMMON AHEAD OF THE COPY STATEMENT, SO THE *
002900*                     MEMBER WAS EXPANDING TO TWO CONSECUTIVE 01 *
003000*                     LEVELS - JIRA REM-1061                     *
003100******************************************************************
003200     05  WK-C-FILE-STATUS            PIC X(02).
003300         88  WK-C-SUCCESSFUL                  VALUE "00".
003400         88  WK-C-END-OF-FILE                 VALUE "10".
003500         88  WK-C-DUPLICATE-KEY               VALUE "22".
003600         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
003700         88  WK-C-INVALID-KEY                 VALUE "24".
003800     05  WK-C-YES                    PIC X(01) VALUE "Y".
003900     05  WK-C-NO                     PIC X(01) VALUE "N".
004000     05  WK-C-FOUND                  PIC X(01) VALUE "Y".
004100     05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
004200     05  WK-C-RUN-DATE               PIC X(08) VALUE SPACES.
004300     05  WK-C-HIGH-VALUE-COST        PIC 9(07)V9(2) VALUE
004400         999999.99.
004500     05  FILLER                      PIC X(10) VALUE SPACES.
