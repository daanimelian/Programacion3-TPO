000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLTSPB1.
000500 AUTHOR.         K S RAMAN.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   06 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  ROUTE OPTIMIZER #1 - BRANCH-AND-BOUND TRAVELLING
001200*               SALESMAN OVER THE SHELTER-PICKUP NODE/EDGE LIST.
001300*               START NODE IS ALWAYS THE FIRST NODE SEEN ON
001400*               EDGES-IN.  A BFS CONNECTIVITY CHECK IS RUN UP
001500*               FRONT - A DISCONNECTED NETWORK IS REPORTED AS
001600*               AN EMPTY ROUTE WITH INFINITE DISTANCE AND THE
001700*               B-AND-B PASS IS SKIPPED ENTIRELY.  THE PRUNING
001800*               BOUND IS THE CURRENT NODE'S NEAREST UNVISITED
001900*               EDGE PLUS EACH UNVISITED NODE'S OWN CHEAPEST
002000*               OUTGOING EDGE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* SHL701 - KSRAMAN - 06/06/1993 - INITIAL VERSION
002600* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002700*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
002800* SHL719 - ACNESQ  - 14/02/2004 - BFS CONNECTIVITY CHECK ADDED
002900*                     UP FRONT - RUNS WERE WASTING CPU MINUTES
003000*                     IN B-AND-B ON NETWORKS THAT COULD NEVER
003100*                     CLOSE A TOUR - JIRA REM-1719
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT EDGES-IN          ASSIGN TO DATABASE-SHLEDGIN
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700     SELECT ROUTE-OUT         ASSIGN TO DATABASE-SHLRT1OT
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000*
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  EDGES-IN
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS SHL-EDGE-RECORD.
006000     COPY EDGEREC.
006100*
006200 FD  ROUTE-OUT
006300     LABEL RECORDS ARE OMITTED
006400     RECORD CONTAINS 80 CHARACTERS
006500     DATA RECORD IS SHL-ROUTE-LINE.
006600 01  SHL-ROUTE-LINE.
006700     05  RPT-LINE-TYPE               PIC X(01).
006800     05  FILLER                      PIC X(01).
006900     05  RPT-SEQUENCE                PIC Z(3)9.
007000     05  FILLER                      PIC X(01).
007100     05  RPT-NODE-ID                 PIC X(10).
007200     05  FILLER                      PIC X(63).
007300 01  SHL-ROUTE-TOTAL-VIEW REDEFINES SHL-ROUTE-LINE.
007400     05  TOT-LINE-TYPE               PIC X(01).
007500     05  FILLER                      PIC X(01).
007600     05  TOT-LABEL                   PIC X(16).
007700     05  TOT-DISTANCE-ED             PIC Z(6)9.99.
007800     05  FILLER                      PIC X(52).
007900*
008000 EJECT
008100*************************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                  PIC X(24) VALUE
008500     "** PROGRAM SHLTSPB1   **".
008600*
008700 01  WK-C-COMMON.
008800     COPY SHLCMWS.
008900*
009000 01  WK-C-WORK-AREA.
009100     05  WK-EDGES-EOF-SW             PIC X(01) VALUE "N".
009200         88  WK-EDGES-AT-EOF                  VALUE "Y".
009300     05  WK-CONNECTED-SW             PIC X(01) VALUE "Y".
009400         88  WK-GRAPH-IS-CONNECTED            VALUE "Y".
009500     05  WK-NODE-COUNT               PIC 9(02) COMP VALUE ZERO.
009600     05  WK-FROM-IDX                 PIC 9(02) COMP VALUE ZERO.
009700     05  WK-TO-IDX                   PIC 9(02) COMP VALUE ZERO.
009800     05  WK-ROW-IDX                  PIC 9(02) COMP VALUE ZERO.
009900     05  WK-COL-IDX                  PIC 9(02) COMP VALUE ZERO.
010000     05  WK-CAND-IDX                 PIC 9(02) COMP VALUE ZERO.
010100     05  WK-DEPTH                    PIC 9(02) COMP VALUE ZERO.
010200     05  WK-BFS-HEAD                 PIC 9(02) COMP VALUE ZERO.
010300     05  WK-BFS-TAIL                 PIC 9(02) COMP VALUE ZERO.
010400     05  WK-VISITED-COUNT            PIC 9(02) COMP VALUE ZERO.
010500     05  WK-BEST-COUNT               PIC 9(02) COMP VALUE ZERO.
010600     05  WK-TRACE-IDX                PIC 9(02) COMP VALUE ZERO.
010700     05  WK-BOUND-COST               PIC 9(07)V9(02) VALUE ZERO.
010800     05  WK-CLOSE-COST               PIC 9(07)V9(02) VALUE ZERO.
010900     05  WK-NEAREST-FROM-CUR         PIC 9(07)V9(02) VALUE ZERO.
011000     05  WK-UNVISITED-FLOOR          PIC 9(07)V9(02) VALUE ZERO.
011100     05  WK-BEST-COST                PIC 9(07)V9(02) VALUE ZERO.
011200     05  WK-BEST-COST-X REDEFINES WK-BEST-COST
011300                                     PIC X(09).
011400*
011500* ---------------- DISCOVERED-NODE TABLE (MAX 12) -------------*
011600 01  WK-NODE-TABLE.
011700     05  WK-NODE-ENTRY OCCURS 12 TIMES
011800                                     PIC X(10).
011900     05  WK-NODE-ENTRY-X REDEFINES WK-NODE-ENTRY
012000                                     PIC X(120).
012100*
012200* -------------- DENSE DISTANCE MATRIX, 12 X 12 ----------------*
012300 01  WK-DIST-MATRIX.
012400     05  WK-DIST-ROW OCCURS 12 TIMES.
012500         10  WK-DIST-CELL OCCURS 12 TIMES
012600                                     PIC 9(07)V9(02).
012700*
012800 01  WK-NODE-MIN-EDGE-TABLE.
012900     05  WK-NODE-MIN-EDGE OCCURS 12 TIMES
013000                                     PIC 9(07)V9(02).
013100*
013200* --------------- BRANCH-AND-BOUND DEPTH STACK -----------------*
013300 01  WK-BNB-STACK.
013400     05  WK-BNB-FRAME OCCURS 12 TIMES.
013500         10  WK-TRY-IDX              PIC 9(02) COMP.
013600         10  WK-BOUND-CHECKED-SW     PIC X(01).
013700             88  WK-BOUND-ALREADY-CHECKED   VALUE "Y".
013800         10  WK-LEVEL-COST           PIC 9(07)V9(02).
013900*
014000 01  WK-PATH-TABLE.
014100     05  WK-PATH-NODE OCCURS 12 TIMES
014200                                     PIC 9(02) COMP.
014300*
014400 01  WK-VISITED-TABLE.
014500     05  WK-VISITED-SW OCCURS 12 TIMES
014600                                     PIC X(01).
014700         88  WK-NODE-IS-VISITED              VALUE "Y".
014800*
014900 01  WK-BEST-ROUTE-TABLE.
015000     05  WK-BEST-ROUTE-NODE OCCURS 12 TIMES
015100                                     PIC 9(02) COMP.
015200*
015300 01  WK-BFS-QUEUE-TABLE.
015400     05  WK-BFS-Q-NODE OCCURS 12 TIMES
015500                                     PIC 9(02) COMP.
015600*
015700 EJECT
015800****************************************************************
015900 PROCEDURE DIVISION.
016000****************************************************************
016100 MAIN-MODULE.
016200     PERFORM A000-INITIALIZE-RUN
016300        THRU A099-INITIALIZE-RUN-EX.
016400     PERFORM B000-LOAD-EDGES
016500        THRU B099-LOAD-EDGES-EX.
016600     IF      WK-NODE-COUNT = 0
016700             PERFORM W005-WRITE-ZERO-NODE-ROUTE
016800                THRU W009-WRITE-ZERO-NODE-ROUTE-EX
016900     ELSE
017000         IF  WK-NODE-COUNT = 1
017100             PERFORM W010-WRITE-SINGLE-ROUTE
017200                THRU W019-WRITE-SINGLE-ROUTE-EX
017300         ELSE
017400             PERFORM C000-CHECK-CONNECTIVITY
017500                THRU C099-CHECK-CONNECTIVITY-EX
017600             IF  NOT WK-GRAPH-IS-CONNECTED
017700                 PERFORM W000-WRITE-EMPTY-ROUTE
017800                    THRU W099-WRITE-EMPTY-ROUTE-EX
017900             ELSE
018000                 PERFORM D000-BUILD-MIN-EDGE-TABLE
018100                    THRU D099-BUILD-MIN-EDGE-TABLE-EX
018200                 PERFORM E000-RUN-BRANCH-AND-BOUND
018300                    THRU E099-RUN-BRANCH-AND-BOUND-EX
018400                 PERFORM W020-WRITE-BEST-ROUTE
018500                    THRU W029-WRITE-BEST-ROUTE-EX
018600             END-IF
018700         END-IF
018800     END-IF.
018900     PERFORM Z000-END-PROGRAM-ROUTINE
019000        THRU Z099-END-PROGRAM-ROUTINE-EX.
019100     GOBACK.
019200*
019300*----------------------------------------------------------------*
019400 A000-INITIALIZE-RUN.
019500*----------------------------------------------------------------*
019600     OPEN INPUT EDGES-IN.
019700     IF      NOT WK-C-SUCCESSFUL
019800             DISPLAY "SHLTSPB1 - OPEN FILE ERROR - EDGES-IN"
019900             PERFORM Y900-ABNORMAL-TERMINATION.
020000     OPEN OUTPUT ROUTE-OUT.
020100     IF      NOT WK-C-SUCCESSFUL
020200             DISPLAY "SHLTSPB1 - OPEN FILE ERROR - ROUTE-OUT"
020300             PERFORM Y900-ABNORMAL-TERMINATION.
020400     PERFORM A010-INIT-MATRIX
020500        VARYING WK-ROW-IDX FROM 1 BY 1 UNTIL WK-ROW-IDX > 12.
020600     MOVE    WK-C-HIGH-VALUE-COST TO WK-BEST-COST.
020700*
020800*================================================================*
020900 A099-INITIALIZE-RUN-EX.
021000*================================================================*
021100     EXIT.
021200*----------------------------------------------------------------*
021300 A010-INIT-MATRIX.
021400*----------------------------------------------------------------*
021500     PERFORM A011-INIT-MATRIX-CELL
021600        VARYING WK-COL-IDX FROM 1 BY 1 UNTIL WK-COL-IDX > 12.
021700*----------------------------------------------------------------*
021800 A011-INIT-MATRIX-CELL.
021900*----------------------------------------------------------------*
022000     IF      WK-ROW-IDX = WK-COL-IDX
022100             MOVE ZERO TO WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX)
022200     ELSE
022300             MOVE WK-C-HIGH-VALUE-COST TO
022400                  WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX)
022500     END-IF.
022600*
022700*----------------------------------------------------------------*
022800 B000-LOAD-EDGES.
022900*----------------------------------------------------------------*
023000     PERFORM B010-READ-ONE-EDGE UNTIL WK-EDGES-AT-EOF.
023100*
023200*================================================================*
023300 B099-LOAD-EDGES-EX.
023400*================================================================*
023500     EXIT.
023600*----------------------------------------------------------------*
023700 B010-READ-ONE-EDGE.
023800*----------------------------------------------------------------*
023900     READ    EDGES-IN
024000             AT END
024100             MOVE "Y" TO WK-EDGES-EOF-SW.
024200     IF      NOT WK-EDGES-AT-EOF
024300             PERFORM B920-FIND-NODE-INDEX
024400                VARYING WK-FROM-IDX FROM 1 BY 1
024500                  UNTIL WK-NODE-ENTRY (WK-FROM-IDX) = EDGE-FROM
024600                     OR WK-FROM-IDX > WK-NODE-COUNT
024700             IF   WK-FROM-IDX > WK-NODE-COUNT
024800                  ADD 1 TO WK-NODE-COUNT
024900                  MOVE EDGE-FROM TO
025000                       WK-NODE-ENTRY (WK-NODE-COUNT)
025100                  MOVE WK-NODE-COUNT TO WK-FROM-IDX
025200             END-IF
025300             PERFORM B920-FIND-NODE-INDEX
025400                VARYING WK-TO-IDX FROM 1 BY 1
025500                  UNTIL WK-NODE-ENTRY (WK-TO-IDX) = EDGE-TO
025600                     OR WK-TO-IDX > WK-NODE-COUNT
025700             IF   WK-TO-IDX > WK-NODE-COUNT
025800                  ADD 1 TO WK-NODE-COUNT
025900                  MOVE EDGE-TO TO
026000                       WK-NODE-ENTRY (WK-NODE-COUNT)
026100                  MOVE WK-NODE-COUNT TO WK-TO-IDX
026200             END-IF
026300             MOVE EDGE-WEIGHT TO
026400                  WK-DIST-CELL (WK-FROM-IDX WK-TO-IDX)
026500             MOVE EDGE-WEIGHT TO
026600                  WK-DIST-CELL (WK-TO-IDX WK-FROM-IDX)
026700     END-IF.
026800*----------------------------------------------------------------*
026900 B920-FIND-NODE-INDEX.
027000*----------------------------------------------------------------*
027100     CONTINUE.
027200*
027300*----------------------------------------------------------------*
027400 C000-CHECK-CONNECTIVITY.
027500*----------------------------------------------------------------*
027600*    PLAIN BFS OVER THE DISTANCE MATRIX - AN EDGE IS PRESENT
027700*    WHENEVER THE CELL IS LESS THAN THE INFINITY SENTINEL.
027800     MOVE "N" TO WK-CONNECTED-SW.
027900     PERFORM C010-RESET-ONE-VISITED
028000        VARYING WK-ROW-IDX FROM 1 BY 1 UNTIL WK-ROW-IDX > 12.
028100     MOVE 1 TO WK-BFS-HEAD.
028200     MOVE 1 TO WK-BFS-TAIL.
028300     MOVE 1 TO WK-BFS-Q-NODE (1).
028400     SET     WK-NODE-IS-VISITED (1) TO TRUE.
028500     MOVE 1 TO WK-VISITED-COUNT.
028600     PERFORM C020-EXPAND-ONE-NODE
028700        UNTIL WK-BFS-HEAD > WK-BFS-TAIL.
028800     IF      WK-VISITED-COUNT = WK-NODE-COUNT
028900             MOVE "Y" TO WK-CONNECTED-SW
029000     END-IF.
029100*
029200*================================================================*
029300 C099-CHECK-CONNECTIVITY-EX.
029400*================================================================*
029500     EXIT.
029600*----------------------------------------------------------------*
029700 C010-RESET-ONE-VISITED.
029800*----------------------------------------------------------------*
029900     MOVE    "N" TO WK-VISITED-SW (WK-ROW-IDX).
030000*----------------------------------------------------------------*
030100 C020-EXPAND-ONE-NODE.
030200*----------------------------------------------------------------*
030300     MOVE    WK-BFS-Q-NODE (WK-BFS-HEAD) TO WK-ROW-IDX.
030400     ADD     1 TO WK-BFS-HEAD.
030500     PERFORM C030-TRY-ONE-NEIGHBOR
030600        VARYING WK-COL-IDX FROM 1 BY 1 UNTIL WK-COL-IDX > 12.
030700*----------------------------------------------------------------*
030800 C030-TRY-ONE-NEIGHBOR.
030900*----------------------------------------------------------------*
031000     IF      WK-COL-IDX NOT = WK-ROW-IDX
031100         AND WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) <
031200             WK-C-HIGH-VALUE-COST
031300         AND NOT WK-NODE-IS-VISITED (WK-COL-IDX)
031400             SET  WK-NODE-IS-VISITED (WK-COL-IDX) TO TRUE
031500             ADD  1 TO WK-VISITED-COUNT
031600             ADD  1 TO WK-BFS-TAIL
031700             MOVE WK-COL-IDX TO WK-BFS-Q-NODE (WK-BFS-TAIL)
031800     END-IF.
031900*
032000*----------------------------------------------------------------*
032100 D000-BUILD-MIN-EDGE-TABLE.
032200*----------------------------------------------------------------*
032300     PERFORM D010-BUILD-ONE-NODE-MIN
032400        VARYING WK-ROW-IDX FROM 1 BY 1
032500          UNTIL WK-ROW-IDX > WK-NODE-COUNT.
032600*
032700*================================================================*
032800 D099-BUILD-MIN-EDGE-TABLE-EX.
032900*================================================================*
033000     EXIT.
033100*----------------------------------------------------------------*
033200 D010-BUILD-ONE-NODE-MIN.
033300*----------------------------------------------------------------*
033400     MOVE    WK-C-HIGH-VALUE-COST TO
033500             WK-NODE-MIN-EDGE (WK-ROW-IDX).
033600     PERFORM D020-TEST-ONE-CELL
033700        VARYING WK-COL-IDX FROM 1 BY 1
033800          UNTIL WK-COL-IDX > WK-NODE-COUNT.
033900*----------------------------------------------------------------*
034000 D020-TEST-ONE-CELL.
034100*----------------------------------------------------------------*
034200     IF      WK-COL-IDX NOT = WK-ROW-IDX
034300         AND WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) <
034400             WK-NODE-MIN-EDGE (WK-ROW-IDX)
034500             MOVE WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) TO
034600                  WK-NODE-MIN-EDGE (WK-ROW-IDX)
034700     END-IF.
034800*
034900*----------------------------------------------------------------*
035000 E000-RUN-BRANCH-AND-BOUND.
035100*----------------------------------------------------------------*
035200     MOVE 1 TO WK-DEPTH.
035300     MOVE 1 TO WK-PATH-NODE (1).
035400     PERFORM C010-RESET-ONE-VISITED
035500        VARYING WK-ROW-IDX FROM 1 BY 1 UNTIL WK-ROW-IDX > 12.
035600     SET     WK-NODE-IS-VISITED (1) TO TRUE.
035700     MOVE ZERO TO WK-LEVEL-COST (1).
035800     MOVE "N" TO WK-BOUND-CHECKED-SW (1).
035900     PERFORM E010-RUN-ONE-STEP UNTIL WK-DEPTH = 0.
036000*
036100*================================================================*
036200 E099-RUN-BRANCH-AND-BOUND-EX.
036300*================================================================*
036400     EXIT.
036500*----------------------------------------------------------------*
036600 E010-RUN-ONE-STEP.
036700*----------------------------------------------------------------*
036800     IF      WK-DEPTH = WK-NODE-COUNT
036900             PERFORM E020-HANDLE-COMPLETE-TOUR
037000             PERFORM E090-ASCEND-ONE-LEVEL
037100     ELSE
037200         MOVE WK-PATH-NODE (WK-DEPTH) TO WK-ROW-IDX
037300         IF  NOT WK-BOUND-ALREADY-CHECKED (WK-DEPTH)
037400             PERFORM E030-COMPUTE-BOUND
037500             SET  WK-BOUND-ALREADY-CHECKED (WK-DEPTH) TO TRUE
037600             IF   WK-BOUND-COST >= WK-BEST-COST
037700                  PERFORM E090-ASCEND-ONE-LEVEL
037800             ELSE
037900                  MOVE 1 TO WK-TRY-IDX (WK-DEPTH)
038000                  PERFORM E040-TRY-NEXT-CANDIDATE
038100             END-IF
038200         ELSE
038300             PERFORM E040-TRY-NEXT-CANDIDATE
038400         END-IF
038500     END-IF.
038600*----------------------------------------------------------------*
038700 E020-HANDLE-COMPLETE-TOUR.
038800*----------------------------------------------------------------*
038900     MOVE    WK-PATH-NODE (WK-DEPTH) TO WK-ROW-IDX.
039000     IF      WK-DIST-CELL (WK-ROW-IDX 1) < WK-C-HIGH-VALUE-COST
039100             COMPUTE WK-CLOSE-COST =
039200                     WK-LEVEL-COST (WK-DEPTH) +
039300                     WK-DIST-CELL (WK-ROW-IDX 1)
039400             IF   WK-CLOSE-COST < WK-BEST-COST
039500                  MOVE WK-CLOSE-COST TO WK-BEST-COST
039600                  MOVE WK-DEPTH      TO WK-BEST-COUNT
039700                  PERFORM E025-COPY-ONE-PATH-NODE
039800                     VARYING WK-TRACE-IDX FROM 1 BY 1
039900                       UNTIL WK-TRACE-IDX > WK-DEPTH
040000             END-IF
040100     END-IF.
040200*----------------------------------------------------------------*
040300 E025-COPY-ONE-PATH-NODE.
040400*----------------------------------------------------------------*
040500     MOVE    WK-PATH-NODE (WK-TRACE-IDX) TO
040600             WK-BEST-ROUTE-NODE (WK-TRACE-IDX).
040700*----------------------------------------------------------------*
040800 E030-COMPUTE-BOUND.
040900*----------------------------------------------------------------*
041000*    BOUND = COST SO FAR + CURRENT NODE'S NEAREST UNVISITED
041100*    EDGE + EACH UNVISITED NODE'S OWN CHEAPEST OUTGOING EDGE.
041200     MOVE    WK-PATH-NODE (WK-DEPTH) TO WK-ROW-IDX.
041300     MOVE    WK-C-HIGH-VALUE-COST TO WK-NEAREST-FROM-CUR.
041400     MOVE    ZERO TO WK-UNVISITED-FLOOR.
041500     PERFORM E035-ACCUMULATE-ONE-UNVISITED
041600        VARYING WK-COL-IDX FROM 1 BY 1
041700          UNTIL WK-COL-IDX > WK-NODE-COUNT.
041800     IF      WK-NEAREST-FROM-CUR = WK-C-HIGH-VALUE-COST
041900             MOVE ZERO TO WK-NEAREST-FROM-CUR
042000     END-IF.
042100     COMPUTE WK-BOUND-COST =
042200             WK-LEVEL-COST (WK-DEPTH) + WK-NEAREST-FROM-CUR +
042300             WK-UNVISITED-FLOOR.
042400*----------------------------------------------------------------*
042500 E035-ACCUMULATE-ONE-UNVISITED.
042600*----------------------------------------------------------------*
042700     IF      NOT WK-NODE-IS-VISITED (WK-COL-IDX)
042800             ADD  WK-NODE-MIN-EDGE (WK-COL-IDX) TO
042900                  WK-UNVISITED-FLOOR
043000             IF   WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) <
043100                  WK-NEAREST-FROM-CUR
043200                  MOVE WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) TO
043300                       WK-NEAREST-FROM-CUR
043400             END-IF
043500     END-IF.
043600*----------------------------------------------------------------*
043700 E040-TRY-NEXT-CANDIDATE.
043800*----------------------------------------------------------------*
043900     MOVE    ZERO TO WK-CAND-IDX.
044000     PERFORM E045-TEST-ONE-CANDIDATE
044100        VARYING WK-COL-IDX FROM WK-TRY-IDX (WK-DEPTH) BY 1
044200          UNTIL WK-COL-IDX > WK-NODE-COUNT OR WK-CAND-IDX > 0.
044300     IF      WK-CAND-IDX > 0
044400             MOVE WK-CAND-IDX TO WK-TRY-IDX (WK-DEPTH)
044500             ADD  1 TO WK-TRY-IDX (WK-DEPTH)
044600             ADD  1 TO WK-DEPTH
044700             MOVE WK-CAND-IDX TO WK-PATH-NODE (WK-DEPTH)
044800             SET  WK-NODE-IS-VISITED (WK-CAND-IDX) TO TRUE
044900             COMPUTE WK-LEVEL-COST (WK-DEPTH) =
045000                     WK-LEVEL-COST (WK-DEPTH - 1) +
045100                     WK-DIST-CELL (WK-ROW-IDX WK-CAND-IDX)
045200             MOVE "N" TO WK-BOUND-CHECKED-SW (WK-DEPTH)
045300     ELSE
045400             PERFORM E090-ASCEND-ONE-LEVEL
045500     END-IF.
045600*----------------------------------------------------------------*
045700 E045-TEST-ONE-CANDIDATE.
045800*----------------------------------------------------------------*
045900     IF      NOT WK-NODE-IS-VISITED (WK-COL-IDX)
046000         AND WK-DIST-CELL (WK-ROW-IDX WK-COL-IDX) <
046100             WK-C-HIGH-VALUE-COST
046200             MOVE WK-COL-IDX TO WK-CAND-IDX
046300     END-IF.
046400*----------------------------------------------------------------*
046500 E090-ASCEND-ONE-LEVEL.
046600*----------------------------------------------------------------*
046700     IF      WK-DEPTH > 1
046800             SET  WK-NODE-IS-VISITED (WK-PATH-NODE (WK-DEPTH))
046900                  TO FALSE
047000     END-IF.
047100     SUBTRACT 1 FROM WK-DEPTH.
047200*
047300*----------------------------------------------------------------*
047400 W005-WRITE-ZERO-NODE-ROUTE.
047500*----------------------------------------------------------------*
047600     MOVE    ZERO TO WK-BEST-COST.
047700     PERFORM W900-WRITE-TOTAL-LINE.
047800*
047900*================================================================*
048000 W009-WRITE-ZERO-NODE-ROUTE-EX.
048100*================================================================*
048200     EXIT.
048300*----------------------------------------------------------------*
048400 W000-WRITE-EMPTY-ROUTE.
048500*----------------------------------------------------------------*
048600     MOVE    WK-C-HIGH-VALUE-COST TO WK-BEST-COST.
048700     PERFORM W900-WRITE-TOTAL-LINE.
048800*
048900*================================================================*
049000 W099-WRITE-EMPTY-ROUTE-EX.
049100*================================================================*
049200     EXIT.
049300*----------------------------------------------------------------*
049400 W010-WRITE-SINGLE-ROUTE.
049500*----------------------------------------------------------------*
049600     MOVE    ZERO TO WK-BEST-COST.
049700     MOVE    SPACES TO SHL-ROUTE-LINE.
049800     MOVE    "D" TO RPT-LINE-TYPE.
049900     MOVE    1 TO RPT-SEQUENCE.
050000     MOVE    WK-NODE-ENTRY (1) TO RPT-NODE-ID.
050100     WRITE   SHL-ROUTE-LINE.
050200     PERFORM W900-WRITE-TOTAL-LINE.
050300*
050400*================================================================*
050500 W019-WRITE-SINGLE-ROUTE-EX.
050600*================================================================*
050700     EXIT.
050800*----------------------------------------------------------------*
050900 W020-WRITE-BEST-ROUTE.
051000*----------------------------------------------------------------*
051100     PERFORM W025-WRITE-ONE-NODE
051200        VARYING WK-TRACE-IDX FROM 1 BY 1
051300          UNTIL WK-TRACE-IDX > WK-BEST-COUNT.
051400     PERFORM W900-WRITE-TOTAL-LINE.
051500*
051600*================================================================*
051700 W029-WRITE-BEST-ROUTE-EX.
051800*================================================================*
051900     EXIT.
052000*----------------------------------------------------------------*
052100 W025-WRITE-ONE-NODE.
052200*----------------------------------------------------------------*
052300     MOVE    SPACES TO SHL-ROUTE-LINE.
052400     MOVE    "D" TO RPT-LINE-TYPE.
052500     MOVE    WK-TRACE-IDX TO RPT-SEQUENCE.
052600     MOVE    WK-NODE-ENTRY (WK-BEST-ROUTE-NODE (WK-TRACE-IDX))
052700             TO RPT-NODE-ID.
052800     WRITE   SHL-ROUTE-LINE.
052900*----------------------------------------------------------------*
053000 W900-WRITE-TOTAL-LINE.
053100*----------------------------------------------------------------*
053200     MOVE    SPACES TO SHL-ROUTE-TOTAL-VIEW.
053300     MOVE    "T" TO TOT-LINE-TYPE.
053400     MOVE    "TOTAL DISTANCE" TO TOT-LABEL.
053500     MOVE    WK-BEST-COST TO TOT-DISTANCE-ED.
053600     WRITE   SHL-ROUTE-LINE FROM SHL-ROUTE-TOTAL-VIEW.
053700*
053800*-----------------------------------------------------------------*
053900 Y900-ABNORMAL-TERMINATION.
054000*-----------------------------------------------------------------*
054100     PERFORM Z000-END-PROGRAM-ROUTINE
054200        THRU Z099-END-PROGRAM-ROUTINE-EX.
054300     EXIT PROGRAM.
054400*-----------------------------------------------------------------*
054500 Z000-END-PROGRAM-ROUTINE.
054600*-----------------------------------------------------------------*
054700     CLOSE   EDGES-IN.
054800     CLOSE   ROUTE-OUT.
054900*
055000*================================================================*
055100 Z099-END-PROGRAM-ROUTINE-EX.
055200*================================================================*
055300     EXIT.
055400******************************************************************
055500*************** END OF PROGRAM SOURCE - SHLTSPB1 ****************
055600******************************************************************
