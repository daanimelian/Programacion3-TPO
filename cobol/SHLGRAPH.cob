000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLGRAPH.
000500 AUTHOR.         T L KWEE.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   02 SEP 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  TRAVERSES THE SHELTER-PROXIMITY ADJACENCY LIST
001200*               (NODES-ADJ-IN, A DIRECTED "CAN REACH IN ONE
001300*               HOP" RELATION) TWO WAYS BETWEEN THE FROM/TO
001400*               NODES SUPPLIED ON SHLGRPPM: A BREADTH-FIRST
001500*               SEARCH FOR THE FEWEST-HOP PATH, AND A DEPTH-
001600*               FIRST SEARCH FOR THE FIRST PATH FOUND.  THIS
001700*               SHOP DOES NOT USE CALL-LEVEL RECURSION, SO THE
001800*               DFS IS WRITTEN AS AN EXPLICIT STACK OF
001900*               NODE/RESUME-POINT FRAMES RATHER THAN A
002000*               RECURSIVE PERFORM.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* SHL501 - TLKWEE  - 02/09/1988 - INITIAL VERSION, BFS ONLY
002600* SHL519 - RDCHOW  - 19/11/1991 - ADDED THE EXPLICIT-STACK DFS
002700*                     PASS - PLACEMENT DESK WANTED "ANY PATH,
002800*                     FAST" AS WELL AS THE SHORTEST ONE
002900* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
003000*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003100* SHL533 - ACNESQ  - 30/10/2007 - FROM=TO NOW SHORT-CIRCUITS
003200*                     BOTH PASSES TO A ONE-NODE PATH INSTEAD
003300*                     OF RUNNING THE FULL SEARCH - JIRA REM-1533
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT NODES-ADJ-IN      ASSIGN TO DATABASE-SHLNODIN
004700            ORGANIZATION      IS SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900     SELECT SHLGRPPM          ASSIGN TO DATABASE-SHLGC01
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT ROUTE-OUT         ASSIGN TO DATABASE-SHLRTEOT
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500*
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  NODES-ADJ-IN
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS SHL-NODE-ADJ-RECORD.
006500     COPY NODEADJ.
006600*
006700 FD  SHLGRPPM
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS SHL-GRAPH-CTL.
007000 01  SHL-GRAPH-CTL.
007100     05  CTL-FROM-NODE               PIC X(10).
007200     05  CTL-TO-NODE                 PIC X(10).
007300*
007400 FD  ROUTE-OUT
007500     LABEL RECORDS ARE OMITTED
007600     RECORD CONTAINS 80 CHARACTERS
007700     DATA RECORD IS SHL-ROUTE-LINE.
007800 01  SHL-ROUTE-LINE.
007900     05  RPT-LINE-TYPE               PIC X(01).
008000     05  FILLER                      PIC X(01).
008100     05  RPT-SEQ-ED                  PIC Z(2)9.
008200     05  FILLER                      PIC X(01).
008300     05  RPT-NODE-ID                 PIC X(10).
008400     05  FILLER                      PIC X(65).
008500 01  SHL-ROUTE-TOTAL-VIEW REDEFINES SHL-ROUTE-LINE.
008600     05  TOT-LINE-TYPE               PIC X(01).
008700     05  FILLER                      PIC X(01).
008800     05  TOT-LABEL                   PIC X(14).
008900     05  TOT-HOPS-ED                 PIC Z(2)9.
009000     05  FILLER                      PIC X(01).
009100     05  TOT-UNREACHABLE             PIC X(13).
009200     05  FILLER                      PIC X(38).
009300*
009400 EJECT
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                  PIC X(24) VALUE
009900     "** PROGRAM SHLGRAPH   **".
010000*
010100 01  WK-C-COMMON.
010200     COPY SHLCMWS.
010300*
010400 01  WK-C-WORK-AREA.
010500     05  WK-ADJ-EOF-SW               PIC X(01) VALUE "N".
010600         88  WK-ADJ-AT-EOF                    VALUE "Y".
010700     05  WK-NODE-COUNT               PIC 9(05) COMP VALUE ZERO.
010800     05  WK-EDGE-COUNT               PIC 9(05) COMP VALUE ZERO.
010900     05  WK-NODE-IDX                 PIC 9(05) COMP VALUE ZERO.
011000     05  WK-FROM-IDX                 PIC 9(05) COMP VALUE ZERO.
011100     05  WK-TO-IDX                   PIC 9(05) COMP VALUE ZERO.
011200     05  WK-CUR-IDX                  PIC 9(05) COMP VALUE ZERO.
011300     05  WK-NEXT-IDX                 PIC 9(05) COMP VALUE ZERO.
011400     05  WK-START-IDX                PIC 9(05) COMP VALUE ZERO.
011500     05  WK-GOAL-IDX                 PIC 9(05) COMP VALUE ZERO.
011600     05  WK-EDGE-SCAN-IDX            PIC 9(05) COMP VALUE ZERO.
011700     05  WK-PATH-COUNT               PIC 9(05) COMP VALUE ZERO.
011800     05  WK-BFS-Q-HEAD               PIC 9(05) COMP VALUE ZERO.
011900     05  WK-BFS-Q-TAIL                PIC 9(05) COMP VALUE ZERO.
012000     05  WK-DFS-TOP                  PIC 9(05) COMP VALUE ZERO.
012100     05  WK-DFS-EDGE-FOUND-SW        PIC X(01) VALUE "N".
012200         88  WK-DFS-EDGE-WAS-FOUND        VALUE "Y".
012300     05  WK-BFS-FOUND-SW             PIC X(01) VALUE "N".
012400         88  WK-BFS-PATH-WAS-FOUND         VALUE "Y".
012500     05  WK-DFS-FOUND-SW             PIC X(01) VALUE "N".
012600         88  WK-DFS-PATH-WAS-FOUND         VALUE "Y".
012700*
012800* ---------------- NODE TABLE (DISTINCT NODE IDS) ----------------*
012900 01  WK-NODE-TABLE.
013000     05  WK-NODE-ENTRY OCCURS 100 TIMES.
013100         10  WK-NODE-ID              PIC X(10).
013200         10  WK-NODE-VISITED         PIC X(01).
013300             88  WK-NODE-IS-VISITED        VALUE "Y".
013400         10  WK-NODE-PRED            PIC 9(05).
013500*        ALTERNATE ALPHA VIEW - TRACE DUMP ONLY.
013600     05  WK-NODE-ENTRY-X REDEFINES WK-NODE-ENTRY
013700                                     OCCURS 100 TIMES
013800                                     PIC X(16).
013900*
014000* ----------------- DIRECTED EDGE LIST, INPUT ORDER -----------------*
014100 01  WK-EDGE-TABLE.
014200     05  WK-EDGE-ENTRY OCCURS 300 TIMES.
014300         10  WK-EDGE-FROM-IDX        PIC 9(05).
014400         10  WK-EDGE-TO-IDX          PIC 9(05).
014500*
014600* -------------------------- BFS QUEUE --------------------------*
014700 01  WK-BFS-QUEUE.
014800     05  WK-BFS-Q-NODE OCCURS 100 TIMES
014900                                     PIC 9(05).
015000*
015100* ----------------------- DFS EXPLICIT STACK -----------------------*
015200 01  WK-DFS-STACK.
015300     05  WK-DFS-FRAME OCCURS 100 TIMES.
015400         10  STK-NODE-IDX            PIC 9(05).
015500         10  STK-LAST-EDGE           PIC 9(05).
015600*    ALTERNATE ALPHA VIEW - TRACE DUMP ONLY.
015700     05  WK-DFS-FRAME-X REDEFINES WK-DFS-FRAME
015800                                     OCCURS 100 TIMES
015900                                     PIC X(10).
016000*
016100* ------------------- RECONSTRUCTED PATH (SHARED) -------------------*
016200 01  WK-PATH-TABLE.
016300     05  WK-PATH-NODE-IDX OCCURS 100 TIMES
016400                                     PIC 9(05).
016500*
016600 EJECT
016700****************************************************************
016800 PROCEDURE DIVISION.
016900****************************************************************
017000 MAIN-MODULE.
017100     PERFORM A000-INITIALIZE-RUN
017200        THRU A099-INITIALIZE-RUN-EX.
017300     PERFORM B000-LOAD-FROM-TO
017400        THRU B099-LOAD-FROM-TO-EX.
017500     PERFORM C000-LOAD-ADJACENCY
017600        THRU C099-LOAD-ADJACENCY-EX.
017700     PERFORM D000-RUN-BFS
017800        THRU D099-RUN-BFS-EX.
017900     PERFORM W000-WRITE-BFS-REPORT
018000        THRU W099-WRITE-BFS-REPORT-EX.
018100     PERFORM E000-RESET-VISITED
018200        THRU E099-RESET-VISITED-EX.
018300     PERFORM F000-RUN-DFS
018400        THRU F099-RUN-DFS-EX.
018500     PERFORM X000-WRITE-DFS-REPORT
018600        THRU X099-WRITE-DFS-REPORT-EX.
018700     PERFORM Z000-END-PROGRAM-ROUTINE
018800        THRU Z099-END-PROGRAM-ROUTINE-EX.
018900     GOBACK.
019000*
019100*----------------------------------------------------------------*
019200 A000-INITIALIZE-RUN.
019300*----------------------------------------------------------------*
019400     OPEN INPUT NODES-ADJ-IN.
019500     IF      NOT WK-C-SUCCESSFUL
019600             DISPLAY "SHLGRAPH - OPEN FILE ERROR - NODES-ADJ-IN"
019700             PERFORM Y900-ABNORMAL-TERMINATION.
019800     OPEN INPUT SHLGRPPM.
019900     IF      NOT WK-C-SUCCESSFUL
020000             DISPLAY "SHLGRAPH - OPEN FILE ERROR - SHLGRPPM"
020100             PERFORM Y900-ABNORMAL-TERMINATION.
020200     OPEN OUTPUT ROUTE-OUT.
020300     IF      NOT WK-C-SUCCESSFUL
020400             DISPLAY "SHLGRAPH - OPEN FILE ERROR - ROUTE-OUT"
020500             PERFORM Y900-ABNORMAL-TERMINATION.
020600*
020700*================================================================*
020800 A099-INITIALIZE-RUN-EX.
020900*================================================================*
021000     EXIT.
021100*
021200*----------------------------------------------------------------*
021300 B000-LOAD-FROM-TO.
021400*----------------------------------------------------------------*
021500     READ    SHLGRPPM
021600             AT END
021700             DISPLAY "SHLGRAPH - MISSING FROM/TO RECORD"
021800             PERFORM Y900-ABNORMAL-TERMINATION
021900     END-READ.
022000*
022100*================================================================*
022200 B099-LOAD-FROM-TO-EX.
022300*================================================================*
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700 C000-LOAD-ADJACENCY.
022800*----------------------------------------------------------------*
022900     PERFORM C010-READ-ONE-EDGE UNTIL WK-ADJ-AT-EOF.
023000     IF      CTL-FROM-NODE NOT = SPACES AND
023100             CTL-TO-NODE   NOT = SPACES
023200             PERFORM C910-FIND-NODE-INDEX
023300                VARYING WK-NODE-IDX FROM 1 BY 1
023400                  UNTIL WK-NODE-ID (WK-NODE-IDX) = CTL-FROM-NODE
023500                     OR WK-NODE-IDX > WK-NODE-COUNT
023600             MOVE WK-NODE-IDX        TO WK-START-IDX
023700             PERFORM C910-FIND-NODE-INDEX
023800                VARYING WK-NODE-IDX FROM 1 BY 1
023900                  UNTIL WK-NODE-ID (WK-NODE-IDX) = CTL-TO-NODE
024000                     OR WK-NODE-IDX > WK-NODE-COUNT
024100             MOVE WK-NODE-IDX        TO WK-GOAL-IDX
024200     END-IF.
024300*
024400*================================================================*
024500 C099-LOAD-ADJACENCY-EX.
024600*================================================================*
024700     EXIT.
024800*----------------------------------------------------------------*
024900 C010-READ-ONE-EDGE.
025000*----------------------------------------------------------------*
025100     READ    NODES-ADJ-IN
025200             AT END
025300             MOVE "Y" TO WK-ADJ-EOF-SW.
025400     IF      NOT WK-ADJ-AT-EOF
025500             ADD  1 TO WK-EDGE-COUNT
025600             PERFORM C910-FIND-NODE-INDEX
025700                VARYING WK-FROM-IDX FROM 1 BY 1
025800                  UNTIL WK-NODE-ID (WK-FROM-IDX) = NODE-FROM
025900                     OR WK-FROM-IDX > WK-NODE-COUNT
026000             IF   WK-FROM-IDX > WK-NODE-COUNT
026100                  MOVE NODE-FROM TO WK-NODE-ID (WK-NODE-COUNT + 1)
026200                  PERFORM C030-ADD-NEW-NODE
026300                  MOVE WK-NODE-COUNT TO WK-FROM-IDX
026400             END-IF
026500             PERFORM C910-FIND-NODE-INDEX
026600                VARYING WK-TO-IDX FROM 1 BY 1
026700                  UNTIL WK-NODE-ID (WK-TO-IDX) = NODE-TO
026800                     OR WK-TO-IDX > WK-NODE-COUNT
026900             IF   WK-TO-IDX > WK-NODE-COUNT
027000                  MOVE NODE-TO TO WK-NODE-ID (WK-NODE-COUNT + 1)
027100                  PERFORM C030-ADD-NEW-NODE
027200                  MOVE WK-NODE-COUNT TO WK-TO-IDX
027300             END-IF
027400             MOVE WK-FROM-IDX        TO
027500                  WK-EDGE-FROM-IDX (WK-EDGE-COUNT)
027600             MOVE WK-TO-IDX          TO
027700                  WK-EDGE-TO-IDX (WK-EDGE-COUNT)
027800     END-IF.
027900*----------------------------------------------------------------*
028000 C030-ADD-NEW-NODE.
028100*----------------------------------------------------------------*
028200     ADD     1 TO WK-NODE-COUNT.
028300     MOVE    "N"                     TO
028400             WK-NODE-VISITED (WK-NODE-COUNT).
028500     MOVE    ZERO                    TO
028600             WK-NODE-PRED (WK-NODE-COUNT).
028700*----------------------------------------------------------------*
028800 C910-FIND-NODE-INDEX.
028900*----------------------------------------------------------------*
029000     CONTINUE.
029100*
029200*----------------------------------------------------------------*
029300 D000-RUN-BFS.
029400*----------------------------------------------------------------*
029500     MOVE    "N" TO WK-BFS-FOUND-SW.
029600     IF      WK-START-IDX = 0 OR WK-GOAL-IDX = 0
029700             GO TO D099-RUN-BFS-EX
029800     END-IF.
029900     IF      WK-START-IDX = WK-GOAL-IDX
030000             MOVE "Y" TO WK-BFS-FOUND-SW
030100             MOVE 1 TO WK-PATH-COUNT
030200             MOVE WK-START-IDX TO WK-PATH-NODE-IDX (1)
030300             GO TO D099-RUN-BFS-EX
030400     END-IF.
030500     MOVE    1 TO WK-BFS-Q-HEAD.
030600     MOVE    1 TO WK-BFS-Q-TAIL.
030700     MOVE    WK-START-IDX            TO WK-BFS-Q-NODE (1).
030800     MOVE    "Y"                     TO
030900             WK-NODE-VISITED (WK-START-IDX).
031000     PERFORM D010-PROCESS-QUEUE
031100        UNTIL WK-BFS-Q-HEAD > WK-BFS-Q-TAIL
031200           OR WK-BFS-PATH-WAS-FOUND.
031300     IF      WK-BFS-PATH-WAS-FOUND
031400             PERFORM D020-BUILD-PATH
031500                THRU D020-BUILD-PATH-EX
031600     END-IF.
031700*
031800*================================================================*
031900 D099-RUN-BFS-EX.
032000*================================================================*
032100     EXIT.
032200*----------------------------------------------------------------*
032300 D010-PROCESS-QUEUE.
032400*----------------------------------------------------------------*
032500     MOVE    WK-BFS-Q-NODE (WK-BFS-Q-HEAD) TO WK-CUR-IDX.
032600     ADD     1 TO WK-BFS-Q-HEAD.
032700     PERFORM D011-EXPAND-ONE-EDGE
032800        VARYING WK-EDGE-SCAN-IDX FROM 1 BY 1
032900          UNTIL WK-EDGE-SCAN-IDX > WK-EDGE-COUNT
033000             OR WK-BFS-PATH-WAS-FOUND.
033100*----------------------------------------------------------------*
033200 D011-EXPAND-ONE-EDGE.
033300*----------------------------------------------------------------*
033400     IF      WK-EDGE-FROM-IDX (WK-EDGE-SCAN-IDX) = WK-CUR-IDX
033500             MOVE WK-EDGE-TO-IDX (WK-EDGE-SCAN-IDX) TO WK-NEXT-IDX
033600             IF   NOT WK-NODE-IS-VISITED (WK-NEXT-IDX)
033700                  MOVE "Y" TO WK-NODE-VISITED (WK-NEXT-IDX)
033800                  MOVE WK-CUR-IDX TO WK-NODE-PRED (WK-NEXT-IDX)
033900                  ADD  1 TO WK-BFS-Q-TAIL
034000                  MOVE WK-NEXT-IDX TO
034100                       WK-BFS-Q-NODE (WK-BFS-Q-TAIL)
034200                  IF   WK-NEXT-IDX = WK-GOAL-IDX
034300                       MOVE "Y" TO WK-BFS-FOUND-SW
034400                  END-IF
034500             END-IF
034600     END-IF.
034700*----------------------------------------------------------------*
034800 D020-BUILD-PATH.
034900*----------------------------------------------------------------*
035000     MOVE    0 TO WK-PATH-COUNT.
035100     MOVE    WK-GOAL-IDX             TO WK-CUR-IDX.
035200     PERFORM D021-ADD-PATH-NODE
035300        UNTIL WK-CUR-IDX = 0.
035400*----------------------------------------------------------------*
035500 D020-BUILD-PATH-EX.
035600*----------------------------------------------------------------*
035700     EXIT.
035800*----------------------------------------------------------------*
035900 D021-ADD-PATH-NODE.
036000*----------------------------------------------------------------*
036100     ADD     1 TO WK-PATH-COUNT.
036200     MOVE    WK-CUR-IDX TO WK-PATH-NODE-IDX (WK-PATH-COUNT).
036300     IF      WK-CUR-IDX = WK-START-IDX
036400             MOVE 0 TO WK-CUR-IDX
036500     ELSE
036600             MOVE WK-NODE-PRED (WK-CUR-IDX) TO WK-CUR-IDX
036700     END-IF.
036800*
036900*----------------------------------------------------------------*
037000 W000-WRITE-BFS-REPORT.
037100*----------------------------------------------------------------*
037200     IF      WK-BFS-PATH-WAS-FOUND
037300             PERFORM W010-WRITE-PATH-DETAIL
037400                VARYING WK-NODE-IDX FROM WK-PATH-COUNT BY -1
037500                  UNTIL WK-NODE-IDX = 0
037600     END-IF.
037700     PERFORM W020-WRITE-TOTAL-LINE.
037800*
037900*================================================================*
038000 W099-WRITE-BFS-REPORT-EX.
038100*================================================================*
038200     EXIT.
038300*----------------------------------------------------------------*
038400 W010-WRITE-PATH-DETAIL.
038500*----------------------------------------------------------------*
038600     COMPUTE WK-FROM-IDX = WK-PATH-COUNT - WK-NODE-IDX + 1.
038700     MOVE    "B"                     TO RPT-LINE-TYPE.
038800     MOVE    WK-FROM-IDX             TO RPT-SEQ-ED.
038900     MOVE    WK-NODE-ID (WK-PATH-NODE-IDX (WK-NODE-IDX)) TO
039000             RPT-NODE-ID.
039100     WRITE   SHL-ROUTE-LINE.
039200*----------------------------------------------------------------*
039300 W020-WRITE-TOTAL-LINE.
039400*----------------------------------------------------------------*
039500     MOVE    SPACES                  TO SHL-ROUTE-LINE.
039600     MOVE    "T"                     TO TOT-LINE-TYPE.
039700     MOVE    "BFS HOP TOTAL"         TO TOT-LABEL.
039800     IF      WK-BFS-PATH-WAS-FOUND
039900             COMPUTE TOT-HOPS-ED = WK-PATH-COUNT - 1
040000     ELSE
040100             MOVE "UNREACHABLE"       TO TOT-UNREACHABLE
040200     END-IF.
040300     WRITE   SHL-ROUTE-LINE.
040400*
040500*----------------------------------------------------------------*
040600 E000-RESET-VISITED.
040700*----------------------------------------------------------------*
040800     PERFORM E010-RESET-ONE-NODE
040900        VARYING WK-NODE-IDX FROM 1 BY 1
041000          UNTIL WK-NODE-IDX > WK-NODE-COUNT.
041100*
041200*================================================================*
041300 E099-RESET-VISITED-EX.
041400*================================================================*
041500     EXIT.
041600*----------------------------------------------------------------*
041700 E010-RESET-ONE-NODE.
041800*----------------------------------------------------------------*
041900     MOVE    "N" TO WK-NODE-VISITED (WK-NODE-IDX).
042000     MOVE    ZERO TO WK-NODE-PRED (WK-NODE-IDX).
042100*
042200*----------------------------------------------------------------*
042300 F000-RUN-DFS.
042400*----------------------------------------------------------------*
042500     MOVE    "N" TO WK-DFS-FOUND-SW.
042600     IF      WK-START-IDX = 0 OR WK-GOAL-IDX = 0
042700             GO TO F099-RUN-DFS-EX
042800     END-IF.
042900     IF      WK-START-IDX = WK-GOAL-IDX
043000             MOVE "Y" TO WK-DFS-FOUND-SW
043100             MOVE 1 TO WK-PATH-COUNT
043200             MOVE WK-START-IDX TO WK-PATH-NODE-IDX (1)
043300             GO TO F099-RUN-DFS-EX
043400     END-IF.
043500     MOVE    1 TO WK-DFS-TOP.
043600     MOVE    WK-START-IDX            TO STK-NODE-IDX (1).
043700     MOVE    ZERO                    TO STK-LAST-EDGE (1).
043800     MOVE    "Y"                     TO
043900             WK-NODE-VISITED (WK-START-IDX).
044000     PERFORM F010-ADVANCE-ONE-STEP
044100        UNTIL WK-DFS-TOP = 0 OR WK-DFS-PATH-WAS-FOUND.
044200     IF      WK-DFS-PATH-WAS-FOUND
044300             PERFORM F020-BUILD-PATH-FROM-STACK
044400                THRU F020-BUILD-PATH-FROM-STACK-EX
044500     END-IF.
044600*
044700*================================================================*
044800 F099-RUN-DFS-EX.
044900*================================================================*
045000     EXIT.
045100*----------------------------------------------------------------*
045200 F010-ADVANCE-ONE-STEP.
045300*----------------------------------------------------------------*
045400*    LOOK FOR THE NEXT UNTRIED OUTGOING EDGE OF THE NODE AT THE
045500*    TOP OF THE STACK, RESUMING THE SCAN FROM THE LAST EDGE WE
045600*    TRIED FOR THAT FRAME.  NO MATCH LEFT - POP AND BACKTRACK.
045700     MOVE    "N" TO WK-DFS-EDGE-FOUND-SW.
045800     COMPUTE WK-EDGE-SCAN-IDX = STK-LAST-EDGE (WK-DFS-TOP) + 1.
045900     PERFORM F011-SCAN-ONE-EDGE
046000        VARYING WK-EDGE-SCAN-IDX
046100           FROM WK-EDGE-SCAN-IDX BY 1
046200          UNTIL WK-EDGE-SCAN-IDX > WK-EDGE-COUNT
046300             OR WK-DFS-EDGE-WAS-FOUND.
046400     IF      NOT WK-DFS-EDGE-WAS-FOUND
046500             SUBTRACT 1 FROM WK-DFS-TOP
046600     END-IF.
046700*----------------------------------------------------------------*
046800 F011-SCAN-ONE-EDGE.
046900*----------------------------------------------------------------*
047000     IF      WK-EDGE-FROM-IDX (WK-EDGE-SCAN-IDX) =
047100             STK-NODE-IDX (WK-DFS-TOP)
047200             MOVE WK-EDGE-SCAN-IDX   TO STK-LAST-EDGE (WK-DFS-TOP)
047300             MOVE "Y"                TO WK-DFS-EDGE-FOUND-SW
047400             MOVE WK-EDGE-TO-IDX (WK-EDGE-SCAN-IDX) TO WK-NEXT-IDX
047500             IF   WK-NEXT-IDX = WK-GOAL-IDX
047600                  ADD  1 TO WK-DFS-TOP
047700                  MOVE WK-NEXT-IDX TO STK-NODE-IDX (WK-DFS-TOP)
047800                  MOVE ZERO TO STK-LAST-EDGE (WK-DFS-TOP)
047900                  MOVE "Y" TO WK-DFS-FOUND-SW
048000             ELSE
048100                  IF NOT WK-NODE-IS-VISITED (WK-NEXT-IDX)
048200                     MOVE "Y" TO WK-NODE-VISITED (WK-NEXT-IDX)
048300                     ADD  1 TO WK-DFS-TOP
048400                     MOVE WK-NEXT-IDX TO
048500                          STK-NODE-IDX (WK-DFS-TOP)
048600                     MOVE ZERO TO STK-LAST-EDGE (WK-DFS-TOP)
048700                  ELSE
048800                     MOVE "N" TO WK-DFS-EDGE-FOUND-SW
048900                  END-IF
049000             END-IF
049100     END-IF.
049200*----------------------------------------------------------------*
049300 F020-BUILD-PATH-FROM-STACK.
049400*----------------------------------------------------------------*
049500     MOVE    WK-DFS-TOP              TO WK-PATH-COUNT.
049600     PERFORM F021-COPY-ONE-FRAME
049700        VARYING WK-NODE-IDX FROM 1 BY 1
049800          UNTIL WK-NODE-IDX > WK-DFS-TOP.
049900*----------------------------------------------------------------*
050000 F020-BUILD-PATH-FROM-STACK-EX.
050100*----------------------------------------------------------------*
050200     EXIT.
050300*----------------------------------------------------------------*
050400 F021-COPY-ONE-FRAME.
050500*----------------------------------------------------------------*
050600     MOVE    STK-NODE-IDX (WK-NODE-IDX) TO
050700             WK-PATH-NODE-IDX (WK-NODE-IDX).
050800*
050900*----------------------------------------------------------------*
051000 X000-WRITE-DFS-REPORT.
051100*----------------------------------------------------------------*
051200     IF      WK-DFS-PATH-WAS-FOUND
051300             PERFORM X010-WRITE-PATH-DETAIL
051400                VARYING WK-NODE-IDX FROM 1 BY 1
051500                  UNTIL WK-NODE-IDX > WK-PATH-COUNT
051600     END-IF.
051700     PERFORM X020-WRITE-TOTAL-LINE.
051800*
051900*================================================================*
052000 X099-WRITE-DFS-REPORT-EX.
052100*================================================================*
052200     EXIT.
052300*----------------------------------------------------------------*
052400 X010-WRITE-PATH-DETAIL.
052500*----------------------------------------------------------------*
052600     MOVE    "F"                     TO RPT-LINE-TYPE.
052700     MOVE    WK-NODE-IDX             TO RPT-SEQ-ED.
052800     MOVE    WK-NODE-ID (WK-PATH-NODE-IDX (WK-NODE-IDX)) TO
052900             RPT-NODE-ID.
053000     WRITE   SHL-ROUTE-LINE.
053100*----------------------------------------------------------------*
053200 X020-WRITE-TOTAL-LINE.
053300*----------------------------------------------------------------*
053400     MOVE    SPACES                  TO SHL-ROUTE-LINE.
053500     MOVE    "T"                     TO TOT-LINE-TYPE.
053600     MOVE    "DFS HOP TOTAL"         TO TOT-LABEL.
053700     IF      WK-DFS-PATH-WAS-FOUND
053800             COMPUTE TOT-HOPS-ED = WK-PATH-COUNT - 1
053900     ELSE
054000             MOVE "UNREACHABLE"       TO TOT-UNREACHABLE
054100     END-IF.
054200     WRITE   SHL-ROUTE-LINE.
054300*
054400*-----------------------------------------------------------------*
054500 Y900-ABNORMAL-TERMINATION.
054600*-----------------------------------------------------------------*
054700     PERFORM Z000-END-PROGRAM-ROUTINE
054800        THRU Z099-END-PROGRAM-ROUTINE-EX.
054900     EXIT PROGRAM.
055000*-----------------------------------------------------------------*
055100 Z000-END-PROGRAM-ROUTINE.
055200*-----------------------------------------------------------------*
055300     CLOSE   NODES-ADJ-IN.
055400     CLOSE   SHLGRPPM.
055500     CLOSE   ROUTE-OUT.
055600*
055700*================================================================*
055800 Z099-END-PROGRAM-ROUTINE-EX.
055900*================================================================*
056000     EXIT.
056100******************************************************************
056200*************** END OF PROGRAM SOURCE - SHLGRAPH ****************
056300******************************************************************
