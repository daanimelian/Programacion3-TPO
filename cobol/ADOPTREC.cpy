000100******************************************************************
000200* ADOPTREC  -  SHELTER ADOPTER MASTER RECORD                    *
000300******************************************************************
000400* I-O FORMAT: SHL-ADOPTER-RECORD                                *
000500* FROM FILE:  ADOPTERS-IN                                       *
000600* USED BY:    SHLBKTRK, SHLSCORE                                 *
000700* RECORD IS A FIXED 64-BYTE LINE-SEQUENTIAL ROW.                 *
000800******************************************************************
000900* HISTORY OF MODIFICATION:                                      *
001000******************************************************************
001100* SHL003 - RDCHOW  - 14/03/1986 - INITIAL VERSION                *
001200* SHL022 - TLKWEE  - 02/09/1988 - ADD ADOPTER-PREF-ENERGY FOR    *
001300*                     THE SCORER PROGRAM'S ENERGY FORMULA        *
001400* SHL046 - RDCHOW  - 19/11/1991 - EXPAND ADOPTER-BUDGET FROM     *
001500*                     9(5)V9(2) TO 9(7)V9(2) - LARGE DONOR       *
001600*                     ADOPTERS WERE OVERFLOWING THE OLD FIELD    *
001700******************************************************************
001800 01  SHL-ADOPTER-RECORD.
001900     05  ADOPTER-ID                  PIC X(10).
002000     05  ADOPTER-NAME                PIC X(30).
002100     05  ADOPTER-HOUSEHOLD-FLAGS.
002200         10  ADOPTER-HAS-KIDS        PIC X(01).
002300             88  ADOPTER-HOUSE-HAS-KIDS      VALUE "Y".
002400         10  ADOPTER-HAS-GARDEN      PIC X(01).
002500             88  ADOPTER-HOUSE-HAS-GARDEN    VALUE "Y".
002600     05  ADOPTER-MAX-DOGS            PIC 9(02).
002700     05  ADOPTER-BUDGET              PIC 9(07)V9(02).
002800     05  ADOPTER-PREF-ENERGY         PIC 9(02).
002900     05  FILLER                      PIC X(09).
