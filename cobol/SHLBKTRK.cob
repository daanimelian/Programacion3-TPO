000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLBKTRK.
000500 AUTHOR.         R D CHOW.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   19 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  DOG/ADOPTER MATCHING - EXHAUSTIVE BACKTRACKING
001200*               ASSIGNMENT.  FOR EACH DOG IN TURN THE PROGRAM
001300*               TRIES EVERY ADOPTER THAT CAN LEGALLY TAKE THE
001400*               DOG (BUDGET, MAX-DOGS AND KIDS/GARDEN RULES
001500*               PERMITTING) AS WELL AS THE "LEAVE UNASSIGNED"
001600*               OPTION, RECURSING ON TO THE NEXT DOG AND
001700*               BACKING OUT THE TRIAL ASSIGNMENT WHEN THAT
001800*               BRANCH IS EXHAUSTED.  THE ASSIGNMENT MAP WITH
001900*               THE HIGHEST TOTAL SATISFACTION SCORE OVER THE
002000*               WHOLE DOG LIST IS KEPT AND PRINTED.  THE
002100*               RECURSION IS WRITTEN AS AN EXPLICIT DEPTH
002200*               STACK (ONE STACK FRAME PER DOG) SO THE MACHINE
002300*               DOES NOT HAVE TO CALL ITSELF.
002400*
002500*================================================================
002600* HISTORY OF MODIFICATION:
002700*================================================================
002800* SHL047 - RDCHOW  - 19/11/1991 - INITIAL VERSION
002900* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
003000*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003100* SHL088 - ACNESQ  - 09/05/2007 - BEST-SCORE COMPARE WAS USING
003200*                     "NOT LESS THAN" SO A LATER ASSIGNMENT
003300*                     MAP TYING THE CURRENT BEST SCORE WAS
003400*                     OVERWRITING IT - CHANGED TO A STRICT
003500*                     "GREATER THAN" TEST SO THE EARLIEST BEST
003600*                     MAP WINS TIES, PER SHELTER OPS REQUEST -
003700*                     JIRA REM-1088
003800* SHL091 - ACNESQ  - 14/06/2009 - B010-READ-ONE-DOG AND C010-
003900*                     READ-ONE-ADOPTER HAD NO CHECK AGAINST THE
004000*                     20-ROW/10-ROW TABLE LIMITS - A DOGS-IN OR
004100*                     ADOPTERS-IN FEED OVER THOSE COUNTS WALKED
004200*                     OFF THE END OF WK-DOG-TABLE/WK-ADOPTER-
004300*                     TABLE WITH NO DIAGNOSTIC - ADDED CAPACITY-
004400*                     EXCEEDED ABENDS LIKE SHLKNAP'S - JIRA
004500*                     REM-1345
004600* SHL092 - ACNESQ  - 15/06/2009 - WK-DEPTH IS ADVANCED ONE PAST
004700*                     WK-DOG-COUNT TO MARK "ALL DOGS PLACED"
004800*                     (E010) AND E050 THEN STORES INTO WK-TRY-
004900*                     IDX AT THAT DEPTH, SO THE OLD OCCURS 20
005000*                     STACK RAN OFF ITS OWN END WHEN WK-DOG-
005100*                     COUNT REACHED 20, SCRIBBLING ON WK-CUR-
005200*                     ASSIGN-ADOPTER (1) - WIDENED WK-BKT-STACK
005300*                     TO OCCURS 21 FOR THE SENTINEL DEPTH AND
005400*                     ADDED D000-RESET-BKT-STACK TO ZERO THE
005500*                     WHOLE STACK BEFORE EACH RUN, SINCE THE
005600*                     SENTINEL SLOT WAS NEVER WRITTEN AND E095
005700*                     WAS READING IT UNINITIALIZED ON UNWIND -
005800*                     JIRA REM-1345
005900*----------------------------------------------------------------*
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-AS400.
006600 OBJECT-COMPUTER.  IBM-AS400.
006700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT DOGS-IN            ASSIGN TO DATABASE-SHLDOGIN
007200            ORGANIZATION      IS SEQUENTIAL
007300            FILE STATUS       IS WK-C-FILE-STATUS.
007400     SELECT ADOPTERS-IN        ASSIGN TO DATABASE-SHLADPIN
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700     SELECT ASSIGNMENT-OUT     ASSIGN TO DATABASE-SHLASGOT
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000*
008100 EJECT
008200***************
008300 DATA DIVISION.
008400***************
008500 FILE SECTION.
008600**************
008700 FD  DOGS-IN
008800     LABEL RECORDS ARE OMITTED
008900     RECORD CONTAINS 46 CHARACTERS
009000     DATA RECORD IS SHL-DOG-RECORD.
009100     COPY DOGREC.
009200*
009300 FD  ADOPTERS-IN
009400     LABEL RECORDS ARE OMITTED
009500     RECORD CONTAINS 64 CHARACTERS
009600     DATA RECORD IS SHL-ADOPTER-RECORD.
009700     COPY ADOPTREC.
009800*
009900 FD  ASSIGNMENT-OUT
010000     LABEL RECORDS ARE OMITTED
010100     RECORD CONTAINS 80 CHARACTERS
010200     DATA RECORD IS SHL-ASSIGN-LINE.
010300 01  SHL-ASSIGN-LINE.
010400     05  ASN-LINE-TYPE               PIC X(01).
010500     05  FILLER                      PIC X(01).
010600     05  ASN-SEQUENCE                PIC Z(3)9.
010700     05  FILLER                      PIC X(01).
010800     05  ASN-ADOPTER-ID              PIC X(10).
010900     05  FILLER                      PIC X(01).
011000     05  ASN-DOG-ID                  PIC X(10).
011100     05  FILLER                      PIC X(52).
011200 01  SHL-ASSIGN-TOTAL-VIEW REDEFINES SHL-ASSIGN-LINE.
011300     05  TOT-LINE-TYPE               PIC X(01).
011400     05  FILLER                      PIC X(01).
011500     05  TOT-LABEL                   PIC X(16).
011600     05  TOT-SCORE-ED                PIC ZZZ9.9.
011700     05  FILLER                      PIC X(56).
011800*
011900 EJECT
012000*************************
012100 WORKING-STORAGE SECTION.
012200*************************
012300 01  FILLER                  PIC X(24) VALUE
012400     "** PROGRAM SHLBKTRK   **".
012500*
012600 01  WK-C-COMMON.
012700     COPY SHLCMWS.
012800*
012900 01  WK-C-WORK-AREA.
013000     05  WK-DOG-COUNT                PIC 9(02) COMP VALUE ZERO.
013100     05  WK-ADOPTER-COUNT            PIC 9(02) COMP VALUE ZERO.
013200     05  WK-DEPTH                    PIC 9(02) COMP VALUE ZERO.
013300     05  WK-OPT-IDX                  PIC 9(02) COMP VALUE ZERO.
013400     05  WK-TRACE-IDX                PIC 9(02) COMP VALUE ZERO.
013500     05  WK-SEQ-NO                   PIC 9(04) COMP VALUE ZERO.
013600     05  WK-FOUND-SW                 PIC X(01) VALUE "N".
013700         88  WK-OPTION-FOUND                 VALUE "Y".
013800     05  WK-CANASSIGN-SW             PIC X(01) VALUE "N".
013900         88  WK-CAN-ASSIGN-OK                 VALUE "Y".
014000     05  WK-ENERGY-DIFF              PIC S9(03) VALUE ZERO.
014100     05  WK-ENERGY-TERM              PIC 9(03)V9(1) VALUE ZERO.
014200     05  WK-ASSIGN-SCORE             PIC 9(03)V9(1) VALUE ZERO.
014300     05  WK-CUR-SCORE                PIC 9(04)V9(1) VALUE ZERO.
014400     05  WK-BEST-SCORE               PIC 9(04)V9(1) VALUE ZERO.
014500*
014600* ------------------- DOG MASTER TABLE IN MEMORY ----------------*
014700 01  WK-DOG-TABLE.
014800     05  WK-DOG-ENTRY OCCURS 20 TIMES.
014900         10  WK-DOG-ID               PIC X(10).
015000         10  WK-DOG-KIDS-SW          PIC X(01).
015100             88  WK-DOG-OK-WITH-KIDS         VALUE "Y".
015200         10  WK-DOG-GARDEN-SW        PIC X(01).
015300             88  WK-DOG-NEEDS-GARDEN         VALUE "Y".
015400         10  WK-DOG-ENERGY           PIC 9(02).
015500         10  WK-DOG-COST             PIC 9(05)V9(02).
015600     05  WK-DOG-ENTRY-X REDEFINES WK-DOG-ENTRY
015700                                     OCCURS 20 TIMES
015800                                     PIC X(21).
015900*
016000* ----------------- ADOPTER MASTER TABLE IN MEMORY --------------*
016100 01  WK-ADOPTER-TABLE.
016200     05  WK-ADOPTER-ENTRY OCCURS 10 TIMES.
016300         10  WK-ADOPTER-ID           PIC X(10).
016400         10  WK-ADOPTER-KIDS-SW      PIC X(01).
016500             88  WK-ADOPTER-HAS-KIDS         VALUE "Y".
016600         10  WK-ADOPTER-GARDEN-SW    PIC X(01).
016700             88  WK-ADOPTER-HAS-GARDEN       VALUE "Y".
016800         10  WK-ADOPTER-MAX-DOGS     PIC 9(02).
016900         10  WK-ADOPTER-BUDGET       PIC 9(07)V9(02).
017000         10  WK-ADOPTER-PREF-ENERGY  PIC 9(02).
017100         10  WK-ADOPTER-COUNT-CUR    PIC 9(02) COMP.
017200         10  WK-ADOPTER-COST-CUR     PIC 9(07)V9(02).
017300     05  WK-ADOPTER-ENTRY-X REDEFINES WK-ADOPTER-ENTRY
017400                                     OCCURS 10 TIMES
017500                                     PIC X(36).
017600*
017700* ---------------- BACKTRACKING DEPTH STACK (1 PER DOG) ---------*
017800*    21 ENTRIES, NOT 20 - WK-DEPTH RUNS ONE PAST WK-DOG-COUNT TO
017900*    MARK "ALL DOGS PLACED" (SEE E010-RUN-ONE-STEP), SO THE
018000*    STACK NEEDS A 21ST SLOT FOR THAT SENTINEL DEPTH.
018100 01  WK-BKT-STACK.
018200     05  WK-TRY-IDX      OCCURS 21 TIMES PIC 9(02) COMP.
018300     05  WK-CUR-ASSIGN-ADOPTER
018400                         OCCURS 21 TIMES PIC 9(02) COMP.
018500     05  WK-SCORE-HISTORY
018600                         OCCURS 21 TIMES PIC 9(03)V9(1).
018700*
018800 01  WK-BEST-ASSIGN-TABLE.
018900     05  WK-BEST-ASSIGN-ADOPTER
019000                         OCCURS 20 TIMES PIC 9(02) COMP.
019100*
019200 EJECT
019300****************************************************************
019400 PROCEDURE DIVISION.
019500****************************************************************
019600 MAIN-MODULE.
019700     PERFORM A000-INITIALIZE-RUN
019800        THRU A099-INITIALIZE-RUN-EX.
019900     PERFORM B000-LOAD-DOGS
020000        THRU B099-LOAD-DOGS-EX.
020100     PERFORM C000-LOAD-ADOPTERS
020200        THRU C099-LOAD-ADOPTERS-EX.
020300     PERFORM E000-RUN-BACKTRACKING
020400        THRU E099-RUN-BACKTRACKING-EX.
020500     PERFORM W000-WRITE-REPORT
020600        THRU W099-WRITE-REPORT-EX.
020700     PERFORM Z000-END-PROGRAM-ROUTINE
020800        THRU Z099-END-PROGRAM-ROUTINE-EX.
020900     GOBACK.
021000*
021100*----------------------------------------------------------------*
021200 A000-INITIALIZE-RUN.
021300*----------------------------------------------------------------*
021400     OPEN    INPUT  DOGS-IN
021500             INPUT  ADOPTERS-IN
021600             OUTPUT ASSIGNMENT-OUT.
021700     IF      NOT WK-C-SUCCESSFUL
021800             DISPLAY "SHLBKTRK - OPEN FILE ERROR"
021900             PERFORM Y900-ABNORMAL-TERMINATION.
022000*
022100*================================================================*
022200 A099-INITIALIZE-RUN-EX.
022300*================================================================*
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700 B000-LOAD-DOGS.
022800*----------------------------------------------------------------*
022900     READ    DOGS-IN
023000         AT END
023100             SET  WK-C-END-OF-FILE TO TRUE
023200     END-READ.
023300     PERFORM B010-READ-ONE-DOG UNTIL WK-C-END-OF-FILE.
023400*
023500*================================================================*
023600 B099-LOAD-DOGS-EX.
023700*================================================================*
023800     EXIT.
023900*----------------------------------------------------------------*
024000 B010-READ-ONE-DOG.
024100*----------------------------------------------------------------*
024200     ADD     1 TO WK-DOG-COUNT.
024300     IF      WK-DOG-COUNT > 20
024400             DISPLAY "SHLBKTRK - DOG COUNT EXCEEDS TABLE LIMIT"
024500             PERFORM Y900-ABNORMAL-TERMINATION
024600     ELSE
024700             MOVE DOG-ID             TO WK-DOG-ID (WK-DOG-COUNT)
024800             MOVE DOG-GOOD-WITH-KIDS TO
024900                  WK-DOG-KIDS-SW (WK-DOG-COUNT)
025000             MOVE DOG-NEEDS-GARDEN   TO
025100                  WK-DOG-GARDEN-SW (WK-DOG-COUNT)
025200             MOVE DOG-ENERGY         TO WK-DOG-ENERGY (WK-DOG-COUNT)
025300             MOVE DOG-COST           TO WK-DOG-COST (WK-DOG-COUNT)
025400     END-IF.
025500     READ    DOGS-IN
025600         AT END
025700             SET  WK-C-END-OF-FILE TO TRUE
025800     END-READ.
025900*
026000*----------------------------------------------------------------*
026100 C000-LOAD-ADOPTERS.
026200*----------------------------------------------------------------*
026300     READ    ADOPTERS-IN
026400         AT END
026500             SET  WK-C-END-OF-FILE TO TRUE
026600     END-READ.
026700     PERFORM C010-READ-ONE-ADOPTER UNTIL WK-C-END-OF-FILE.
026800*
026900*================================================================*
027000 C099-LOAD-ADOPTERS-EX.
027100*================================================================*
027200     EXIT.
027300*----------------------------------------------------------------*
027400 C010-READ-ONE-ADOPTER.
027500*----------------------------------------------------------------*
027600     ADD     1 TO WK-ADOPTER-COUNT.
027700     IF      WK-ADOPTER-COUNT > 10
027800             DISPLAY "SHLBKTRK - ADOPTER COUNT EXCEEDS TABLE LIMIT"
027900             PERFORM Y900-ABNORMAL-TERMINATION
028000     ELSE
028100             MOVE ADOPTER-ID          TO
028200                  WK-ADOPTER-ID (WK-ADOPTER-COUNT)
028300             MOVE ADOPTER-HAS-KIDS    TO
028400                  WK-ADOPTER-KIDS-SW (WK-ADOPTER-COUNT)
028500             MOVE ADOPTER-HAS-GARDEN  TO
028600                  WK-ADOPTER-GARDEN-SW (WK-ADOPTER-COUNT)
028700             MOVE ADOPTER-MAX-DOGS    TO
028800                  WK-ADOPTER-MAX-DOGS (WK-ADOPTER-COUNT)
028900             MOVE ADOPTER-BUDGET      TO
029000                  WK-ADOPTER-BUDGET (WK-ADOPTER-COUNT)
029100             MOVE ADOPTER-PREF-ENERGY TO
029200                  WK-ADOPTER-PREF-ENERGY (WK-ADOPTER-COUNT)
029300             MOVE ZERO TO WK-ADOPTER-COUNT-CUR (WK-ADOPTER-COUNT)
029400             MOVE ZERO TO WK-ADOPTER-COST-CUR (WK-ADOPTER-COUNT)
029500     END-IF.
029600     READ    ADOPTERS-IN
029700         AT END
029800             SET  WK-C-END-OF-FILE TO TRUE
029900     END-READ.
030000*
030100*----------------------------------------------------------------*
030200 D000-RESET-BKT-STACK.
030300*----------------------------------------------------------------*
030400*    CLEARS THE DEPTH STACK BEFORE THE RUN - WITHOUT THIS, THE
030500*    SENTINEL SLOT AT WK-DOG-COUNT + 1 (SEE E010-RUN-ONE-STEP)
030600*    IS NEVER WRITTEN BY E050, SO E095 WOULD UNWIND THROUGH
030700*    WHATEVER GARBAGE WAS LEFT IN WK-CUR-ASSIGN-ADOPTER/
030800*    WK-SCORE-HISTORY AT THAT SLOT.
030900     PERFORM D010-RESET-ONE-STACK-SLOT
031000                VARYING WK-TRACE-IDX FROM 1 BY 1
031100                  UNTIL WK-TRACE-IDX > 21.
031200*
031300*================================================================*
031400 D099-RESET-BKT-STACK-EX.
031500*================================================================*
031600     EXIT.
031700*----------------------------------------------------------------*
031800 D010-RESET-ONE-STACK-SLOT.
031900*----------------------------------------------------------------*
032000     MOVE    ZERO TO WK-TRY-IDX (WK-TRACE-IDX).
032100     MOVE    ZERO TO WK-CUR-ASSIGN-ADOPTER (WK-TRACE-IDX).
032200     MOVE    ZERO TO WK-SCORE-HISTORY (WK-TRACE-IDX).
032300*
032400*----------------------------------------------------------------*
032500 E000-RUN-BACKTRACKING.
032600*----------------------------------------------------------------*
032700     MOVE    ZERO TO WK-CUR-SCORE.
032800     MOVE    ZERO TO WK-BEST-SCORE.
032900     IF      WK-DOG-COUNT > ZERO
033000             PERFORM D000-RESET-BKT-STACK THRU D099-RESET-BKT-STACK-EX
033100             MOVE 1 TO WK-DEPTH
033200             PERFORM E010-RUN-ONE-STEP UNTIL WK-DEPTH = 0
033300     END-IF.
033400*
033500*================================================================*
033600 E099-RUN-BACKTRACKING-EX.
033700*================================================================*
033800     EXIT.
033900*----------------------------------------------------------------*
034000 E010-RUN-ONE-STEP.
034100*----------------------------------------------------------------*
034200     IF      WK-DEPTH > WK-DOG-COUNT
034300             PERFORM E020-HANDLE-COMPLETE-ASSIGNMENT
034400             PERFORM E090-ASCEND-ONE-LEVEL
034500     ELSE
034600             PERFORM E040-TRY-NEXT-OPTION
034700     END-IF.
034800*----------------------------------------------------------------*
034900 E020-HANDLE-COMPLETE-ASSIGNMENT.
035000*----------------------------------------------------------------*
035100     IF      WK-CUR-SCORE > WK-BEST-SCORE
035200             MOVE WK-CUR-SCORE TO WK-BEST-SCORE
035300             PERFORM E025-COPY-ONE-ASSIGNMENT
035400                VARYING WK-TRACE-IDX FROM 1 BY 1
035500                  UNTIL WK-TRACE-IDX > WK-DOG-COUNT
035600     END-IF.
035700*----------------------------------------------------------------*
035800 E025-COPY-ONE-ASSIGNMENT.
035900*----------------------------------------------------------------*
036000     MOVE    WK-CUR-ASSIGN-ADOPTER (WK-TRACE-IDX) TO
036100             WK-BEST-ASSIGN-ADOPTER (WK-TRACE-IDX).
036200*----------------------------------------------------------------*
036300 E040-TRY-NEXT-OPTION.
036400*----------------------------------------------------------------*
036500     MOVE    "N" TO WK-FOUND-SW.
036600     PERFORM E045-TEST-ONE-OPTION
036700        VARYING WK-OPT-IDX FROM WK-TRY-IDX (WK-DEPTH) BY 1
036800          UNTIL WK-OPT-IDX > WK-ADOPTER-COUNT
036900             OR WK-OPTION-FOUND.
037000     IF      WK-OPTION-FOUND
037100             PERFORM E050-APPLY-CHOSEN-OPTION
037200     ELSE
037300             PERFORM E090-ASCEND-ONE-LEVEL
037400     END-IF.
037500*----------------------------------------------------------------*
037600 E045-TEST-ONE-OPTION.
037700*----------------------------------------------------------------*
037800     IF      WK-OPT-IDX = ZERO
037900             SET  WK-OPTION-FOUND TO TRUE
038000     ELSE
038100             PERFORM E047-CHECK-CAN-ASSIGN
038200             IF  WK-CAN-ASSIGN-OK
038300                 SET WK-OPTION-FOUND TO TRUE
038400             END-IF
038500     END-IF.
038600*----------------------------------------------------------------*
038700 E047-CHECK-CAN-ASSIGN.
038800*----------------------------------------------------------------*
038900     MOVE    "Y" TO WK-CANASSIGN-SW.
039000     IF      WK-ADOPTER-COUNT-CUR (WK-OPT-IDX) NOT <
039100             WK-ADOPTER-MAX-DOGS (WK-OPT-IDX)
039200             MOVE "N" TO WK-CANASSIGN-SW
039300     END-IF.
039400     IF      WK-ADOPTER-COST-CUR (WK-OPT-IDX) +
039500             WK-DOG-COST (WK-DEPTH) >
039600             WK-ADOPTER-BUDGET (WK-OPT-IDX)
039700             MOVE "N" TO WK-CANASSIGN-SW
039800     END-IF.
039900     IF      WK-ADOPTER-HAS-KIDS (WK-OPT-IDX)
040000         AND NOT WK-DOG-OK-WITH-KIDS (WK-DEPTH)
040100             MOVE "N" TO WK-CANASSIGN-SW
040200     END-IF.
040300     IF      WK-DOG-NEEDS-GARDEN (WK-DEPTH)
040400         AND NOT WK-ADOPTER-HAS-GARDEN (WK-OPT-IDX)
040500             MOVE "N" TO WK-CANASSIGN-SW
040600     END-IF.
040700*----------------------------------------------------------------*
040800 E050-APPLY-CHOSEN-OPTION.
040900*----------------------------------------------------------------*
041000     MOVE    WK-OPT-IDX TO WK-CUR-ASSIGN-ADOPTER (WK-DEPTH).
041100     ADD     1 TO WK-OPT-IDX GIVING WK-TRY-IDX (WK-DEPTH).
041200     IF      WK-OPT-IDX > ZERO
041300         AND WK-CUR-ASSIGN-ADOPTER (WK-DEPTH) > ZERO
041400             PERFORM E055-SCORE-AND-POST-ASSIGNMENT
041500     ELSE
041600             MOVE ZERO TO WK-SCORE-HISTORY (WK-DEPTH)
041700     END-IF.
041800     ADD     1 TO WK-DEPTH.
041900     MOVE    ZERO TO WK-TRY-IDX (WK-DEPTH).
042000*----------------------------------------------------------------*
042100 E055-SCORE-AND-POST-ASSIGNMENT.
042200*----------------------------------------------------------------*
042300     ADD     1 TO WK-ADOPTER-COUNT-CUR
042400             (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH)).
042500     ADD     WK-DOG-COST (WK-DEPTH) TO WK-ADOPTER-COST-CUR
042600             (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH)).
042700     MOVE    ZERO TO WK-ASSIGN-SCORE.
042800     IF      WK-ADOPTER-HAS-KIDS (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH))
042900         AND WK-DOG-OK-WITH-KIDS (WK-DEPTH)
043000             ADD 5.0 TO WK-ASSIGN-SCORE
043100     END-IF.
043200     IF      WK-DOG-NEEDS-GARDEN (WK-DEPTH)
043300         AND WK-ADOPTER-HAS-GARDEN
043400             (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH))
043500             ADD 3.0 TO WK-ASSIGN-SCORE
043600     END-IF.
043700     IF      WK-DOG-ENERGY (WK-DEPTH) >
043800             WK-ADOPTER-PREF-ENERGY (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH))
043900             COMPUTE WK-ENERGY-DIFF =
044000                 WK-DOG-ENERGY (WK-DEPTH) -
044100                 WK-ADOPTER-PREF-ENERGY
044200                     (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH))
044300     ELSE
044400             COMPUTE WK-ENERGY-DIFF =
044500                 WK-ADOPTER-PREF-ENERGY
044600                     (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH)) -
044700                 WK-DOG-ENERGY (WK-DEPTH)
044800     END-IF.
044900     IF      WK-ENERGY-DIFF < 5
045000             COMPUTE WK-ENERGY-TERM = 5.0 - WK-ENERGY-DIFF
045100     ELSE
045200             MOVE ZERO TO WK-ENERGY-TERM
045300     END-IF.
045400     ADD     WK-ENERGY-TERM TO WK-ASSIGN-SCORE.
045500     MOVE    WK-ASSIGN-SCORE TO WK-SCORE-HISTORY (WK-DEPTH).
045600     ADD     WK-ASSIGN-SCORE TO WK-CUR-SCORE.
045700*----------------------------------------------------------------*
045800 E090-ASCEND-ONE-LEVEL.
045900*----------------------------------------------------------------*
046000     IF      WK-DEPTH > 1
046100             PERFORM E095-UNDO-CURRENT-DEPTH
046200     END-IF.
046300     SUBTRACT 1 FROM WK-DEPTH.
046400*----------------------------------------------------------------*
046500 E095-UNDO-CURRENT-DEPTH.
046600*----------------------------------------------------------------*
046700     IF      WK-CUR-ASSIGN-ADOPTER (WK-DEPTH) > ZERO
046800             SUBTRACT 1 FROM WK-ADOPTER-COUNT-CUR
046900                 (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH))
047000             SUBTRACT WK-DOG-COST (WK-DEPTH) FROM
047100                 WK-ADOPTER-COST-CUR
047200                     (WK-CUR-ASSIGN-ADOPTER (WK-DEPTH))
047300             SUBTRACT WK-SCORE-HISTORY (WK-DEPTH) FROM
047400                 WK-CUR-SCORE
047500     END-IF.
047600*
047700*----------------------------------------------------------------*
047800 W000-WRITE-REPORT.
047900*----------------------------------------------------------------*
048000     MOVE    ZERO TO WK-SEQ-NO.
048100     PERFORM W010-WRITE-ONE-DOG
048200        VARYING WK-TRACE-IDX FROM 1 BY 1
048300          UNTIL WK-TRACE-IDX > WK-DOG-COUNT.
048400     PERFORM W900-WRITE-TOTAL-LINE.
048500*
048600*================================================================*
048700 W099-WRITE-REPORT-EX.
048800*================================================================*
048900     EXIT.
049000*----------------------------------------------------------------*
049100 W010-WRITE-ONE-DOG.
049200*----------------------------------------------------------------*
049300     IF      WK-BEST-ASSIGN-ADOPTER (WK-TRACE-IDX) > ZERO
049400             ADD  1 TO WK-SEQ-NO
049500             MOVE SPACES TO SHL-ASSIGN-LINE
049600             MOVE "D" TO ASN-LINE-TYPE
049700             MOVE WK-SEQ-NO TO ASN-SEQUENCE
049800             MOVE WK-ADOPTER-ID
049900                 (WK-BEST-ASSIGN-ADOPTER (WK-TRACE-IDX))
050000                 TO ASN-ADOPTER-ID
050100             MOVE WK-DOG-ID (WK-TRACE-IDX) TO ASN-DOG-ID
050200             WRITE SHL-ASSIGN-LINE
050300     END-IF.
050400*----------------------------------------------------------------*
050500 W900-WRITE-TOTAL-LINE.
050600*----------------------------------------------------------------*
050700     MOVE    SPACES TO SHL-ASSIGN-TOTAL-VIEW.
050800     MOVE    "T" TO TOT-LINE-TYPE.
050900     MOVE    "TOTAL SCORE" TO TOT-LABEL.
051000     MOVE    WK-BEST-SCORE TO TOT-SCORE-ED.
051100     WRITE   SHL-ASSIGN-LINE FROM SHL-ASSIGN-TOTAL-VIEW.
051200*
051300*-----------------------------------------------------------------*
051400 Y900-ABNORMAL-TERMINATION.
051500*-----------------------------------------------------------------*
051600     PERFORM Z000-END-PROGRAM-ROUTINE
051700        THRU Z099-END-PROGRAM-ROUTINE-EX.
051800     EXIT PROGRAM.
051900*-----------------------------------------------------------------*
052000 Z000-END-PROGRAM-ROUTINE.
052100*-----------------------------------------------------------------*
052200     CLOSE   DOGS-IN
052300             ADOPTERS-IN
052400             ASSIGNMENT-OUT.
052500*
052600*================================================================*
052700 Z099-END-PROGRAM-ROUTINE-EX.
052800*================================================================*
052900     EXIT.
053000******************************************************************
053100*************** END OF PROGRAM SOURCE - SHLBKTRK ****************
053200******************************************************************
