000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SHLKNAP.
000500 AUTHOR.         T L KWEE.
000600 INSTALLATION.   CASH MGT SYSTEMS - SGP.
000700 DATE-WRITTEN.   02 SEP 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  TRANSPORT VEHICLE LOADER.  GIVEN THE DAY'S
001200*               DOGS-IN EXTRACT AND A VEHICLE CAPACITY (IN KG)
001300*               ON THE SHLKAPPM CONTROL FILE, SELECTS THE SET
001400*               OF DOGS THAT MAXIMISES TOTAL ADOPTION-PRIORITY
001500*               WITHOUT EXCEEDING CAPACITY - A CLASSIC 0/1
001600*               KNAPSACK, BUILT AS A ROW-BY-ROW DP TABLE AND
001700*               RECONSTRUCTED BACKWARDS TO FIND WHICH DOGS
001800*               WERE ACTUALLY TAKEN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SHL301 - TLKWEE  - 02/09/1988 - INITIAL VERSION
002400* SHL318 - RDCHOW  - 19/11/1991 - CAPACITY AND DOG COUNT OF
002500*                     ZERO NOW SHORT-CIRCUIT TO AN EMPTY
002600*                     SELECTION INSTEAD OF ABENDING ON A
002700*                     ZERO-SIZE DP TABLE
002800* SHLY2K - TMPNGH  - 03/08/1998 - YEAR 2000 REVIEW - NO DATE
002900*                     FIELDS IN THIS PROGRAM, NO CHANGE MADE
003000* SHL344 - ACNESQ  - 25/04/2009 - DP TABLE CAPACITY RAISED FROM
003100*                     500 TO 2000 KG FOR THE NEW LARGE VAN
003200*                     ROUTES - JIRA REM-1344
003300* SHL345 - ACNESQ  - 26/04/2009 - C010-READ-ONE-DOG HAD NO CHECK
003400*                     AGAINST THE 200-ROW WK-DOG-TABLE LIMIT - A
003500*                     DOGS-IN EXTRACT OVER 200 ROWS WALKED OFF
003600*                     THE END OF THE TABLE WITH NO DIAGNOSTIC -
003700*                     ADDED THE SAME CAPACITY-EXCEEDED ABEND
003800*                     USED BY B000-LOAD-CAPACITY - JIRA REM-1345
003900*----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004800                    UPSI-0 IS UPSI-SWITCH-0
004900                       ON  STATUS IS U0-ON
005000                       OFF STATUS IS U0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT DOGS-IN           ASSIGN TO DATABASE-SHLDOGIN
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT SHLKAPPM          ASSIGN TO DATABASE-SHLKC01
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT TRANSPORT-OUT     ASSIGN TO DATABASE-SHLTRNOT
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300*
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  DOGS-IN
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS SHL-DOG-RECORD.
007300     COPY DOGREC.
007400*
007500 FD  SHLKAPPM
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS SHL-KNAP-CTL.
007800 01  SHL-KNAP-CTL.
007900     05  CTL-CAPACITY-KG             PIC 9(04).
008000     05  FILLER                      PIC X(16).
008100*
008200 FD  TRANSPORT-OUT
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 80 CHARACTERS
008500     DATA RECORD IS SHL-TRANSPORT-LINE.
008600 01  SHL-TRANSPORT-LINE.
008700     05  RPT-LINE-TYPE               PIC X(01).
008800     05  FILLER                      PIC X(01).
008900     05  RPT-DOG-ID                  PIC X(10).
009000     05  FILLER                      PIC X(01).
009100     05  RPT-WEIGHT-ED               PIC Z(2)9.
009200     05  FILLER                      PIC X(01).
009300     05  RPT-PRIORITY-ED             PIC Z(2)9.
009400     05  FILLER                      PIC X(63).
009500 01  SHL-TRANSPORT-TOTAL-VIEW REDEFINES SHL-TRANSPORT-LINE.
009600     05  TOT-LINE-TYPE               PIC X(01).
009700     05  FILLER                      PIC X(01).
009800     05  TOT-LABEL                   PIC X(11).
009900     05  TOT-WEIGHT-ED               PIC Z(3)9.
010000     05  FILLER                      PIC X(01).
010100     05  TOT-PRIORITY-ED             PIC Z(4)9.
010200     05  FILLER                      PIC X(59).
010300*
010400 EJECT
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                  PIC X(24) VALUE
010900     "** PROGRAM SHLKNAP    **".
011000*
011100 01  WK-C-COMMON.
011200     COPY SHLCMWS.
011300*
011400 01  WK-C-WORK-AREA.
011500     05  WK-DOGS-EOF-SW              PIC X(01) VALUE "N".
011600         88  WK-DOGS-AT-EOF                   VALUE "Y".
011700     05  WK-DOG-COUNT                PIC 9(05) COMP VALUE ZERO.
011800     05  WK-CAPACITY-KG              PIC 9(05) COMP VALUE ZERO.
011900     05  WK-ROW-IDX                  PIC 9(05) COMP VALUE ZERO.
012000     05  WK-COL-IDX                  PIC 9(05) COMP VALUE ZERO.
012100     05  WK-PREV-ROW                 PIC 9(05) COMP VALUE ZERO.
012200     05  WK-LESS-WT-COL              PIC 9(05) COMP VALUE ZERO.
012300     05  WK-TRACE-IDX                PIC 9(05) COMP VALUE ZERO.
012400     05  WK-TOTAL-PRIORITY           PIC 9(07)        VALUE ZERO.
012500     05  WK-TOTAL-PRIORITY-X REDEFINES WK-TOTAL-PRIORITY
012600                                     PIC X(07).
012700     05  WK-TOTAL-WEIGHT             PIC 9(05)        VALUE ZERO.
012800     05  WK-WITH-ITEM-VALUE          PIC 9(07)        VALUE ZERO.
012900*
013000* ---------------- DOG LIST LOADED FROM DOGS-IN ----------------*
013100 01  WK-DOG-TABLE.
013200     05  WK-DOG-ENTRY OCCURS 200 TIMES.
013300         10  WK-DOG-ID               PIC X(10).
013400         10  WK-DOG-WEIGHT-KG        PIC 9(03).
013500         10  WK-DOG-PRIORITY         PIC 9(03).
013600         10  WK-DOG-SELECTED         PIC X(01).
013700             88  WK-DOG-WAS-SELECTED       VALUE "Y".
013800*        ALTERNATE ALPHA VIEW - TRACE DUMP ONLY.
013900     05  WK-DOG-ENTRY-X REDEFINES WK-DOG-ENTRY
014000                                     OCCURS 200 TIMES
014100                                     PIC X(17).
014200*
014300* ------------------------- DP TABLE -------------------------*
014400*    WK-DP-VALUE (I, W) = BEST PRIORITY USING THE FIRST I DOGS
014500*    AND CAPACITY W.  ROW 0 IS THE "NO DOGS CONSIDERED" ROW.
014600 01  WK-DP-TABLE.
014700     05  WK-DP-ROW OCCURS 201 TIMES.
014800         10  WK-DP-VALUE OCCURS 2001 TIMES
014900                                     PIC 9(07) COMP.
015000*
015100 EJECT
015200****************************************************************
015300 PROCEDURE DIVISION.
015400****************************************************************
015500 MAIN-MODULE.
015600     PERFORM A000-INITIALIZE-RUN
015700        THRU A099-INITIALIZE-RUN-EX.
015800     PERFORM B000-LOAD-CAPACITY
015900        THRU B099-LOAD-CAPACITY-EX.
016000     PERFORM C000-LOAD-DOGS
016100        THRU C099-LOAD-DOGS-EX.
016200     IF      WK-DOG-COUNT > 0 AND WK-CAPACITY-KG > 0
016300             PERFORM D000-BUILD-DP-TABLE
016400                THRU D099-BUILD-DP-TABLE-EX
016500             PERFORM E000-RECONSTRUCT-SELECTION
016600                THRU E099-RECONSTRUCT-SELECTION-EX
016700     END-IF.
016800     PERFORM W000-WRITE-REPORT
016900        THRU W099-WRITE-REPORT-EX.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z099-END-PROGRAM-ROUTINE-EX.
017200     GOBACK.
017300*
017400*----------------------------------------------------------------*
017500 A000-INITIALIZE-RUN.
017600*----------------------------------------------------------------*
017700     OPEN INPUT DOGS-IN.
017800     IF      NOT WK-C-SUCCESSFUL
017900             DISPLAY "SHLKNAP - OPEN FILE ERROR - DOGS-IN"
018000             PERFORM Y900-ABNORMAL-TERMINATION.
018100     OPEN INPUT SHLKAPPM.
018200     IF      NOT WK-C-SUCCESSFUL
018300             DISPLAY "SHLKNAP - OPEN FILE ERROR - SHLKAPPM"
018400             PERFORM Y900-ABNORMAL-TERMINATION.
018500     OPEN OUTPUT TRANSPORT-OUT.
018600     IF      NOT WK-C-SUCCESSFUL
018700             DISPLAY "SHLKNAP - OPEN FILE ERROR - TRANSPORT-OUT"
018800             PERFORM Y900-ABNORMAL-TERMINATION.
018900*
019000*================================================================*
019100 A099-INITIALIZE-RUN-EX.
019200*================================================================*
019300     EXIT.
019400*
019500*----------------------------------------------------------------*
019600 B000-LOAD-CAPACITY.
019700*----------------------------------------------------------------*
019800     READ    SHLKAPPM
019900             AT END
020000             DISPLAY "SHLKNAP - MISSING CAPACITY CONTROL RECORD"
020100             PERFORM Y900-ABNORMAL-TERMINATION
020200     END-READ.
020300     MOVE    CTL-CAPACITY-KG         TO WK-CAPACITY-KG.
020400     IF      WK-CAPACITY-KG > 2000
020500             DISPLAY "SHLKNAP - CAPACITY EXCEEDS TABLE LIMIT"
020600             PERFORM Y900-ABNORMAL-TERMINATION
020700     END-IF.
020800*
020900*================================================================*
021000 B099-LOAD-CAPACITY-EX.
021100*================================================================*
021200     EXIT.
021300*
021400*----------------------------------------------------------------*
021500 C000-LOAD-DOGS.
021600*----------------------------------------------------------------*
021700     PERFORM C010-READ-ONE-DOG UNTIL WK-DOGS-AT-EOF.
021800*
021900*================================================================*
022000 C099-LOAD-DOGS-EX.
022100*================================================================*
022200     EXIT.
022300*----------------------------------------------------------------*
022400 C010-READ-ONE-DOG.
022500*----------------------------------------------------------------*
022600     READ    DOGS-IN
022700             AT END
022800             MOVE "Y" TO WK-DOGS-EOF-SW.
022900     IF      NOT WK-DOGS-AT-EOF
023000             ADD  1                  TO WK-DOG-COUNT
023100             IF  WK-DOG-COUNT > 200
023200                 DISPLAY "SHLKNAP - DOG COUNT EXCEEDS TABLE LIMIT"
023300                 PERFORM Y900-ABNORMAL-TERMINATION
023400             ELSE
023500                 MOVE DOG-ID          TO WK-DOG-ID (WK-DOG-COUNT)
023600                 MOVE DOG-WEIGHT-KG   TO
023700                      WK-DOG-WEIGHT-KG (WK-DOG-COUNT)
023800                 MOVE DOG-PRIORITY    TO
023900                      WK-DOG-PRIORITY (WK-DOG-COUNT)
024000                 MOVE "N"             TO
024100                      WK-DOG-SELECTED (WK-DOG-COUNT)
024200             END-IF
024300     END-IF.
024400*
024500*----------------------------------------------------------------*
024600 D000-BUILD-DP-TABLE.
024700*----------------------------------------------------------------*
024800*    ROW 0 - NO DOGS CONSIDERED - IS ALL ZEROS.
024900     MOVE 0 TO WK-ROW-IDX.
025000     PERFORM D005-ZERO-ONE-ROW
025100        UNTIL WK-ROW-IDX > WK-CAPACITY-KG.
025200     MOVE 1 TO WK-ROW-IDX.
025300     PERFORM D010-BUILD-ONE-ROW
025400        UNTIL WK-ROW-IDX > WK-DOG-COUNT.
025500*
025600*================================================================*
025700 D099-BUILD-DP-TABLE-EX.
025800*================================================================*
025900     EXIT.
026000*----------------------------------------------------------------*
026100 D005-ZERO-ONE-ROW.
026200*----------------------------------------------------------------*
026300     MOVE ZERO TO WK-DP-VALUE (1 WK-ROW-IDX).
026400     ADD  1    TO WK-ROW-IDX.
026500*----------------------------------------------------------------*
026600 D010-BUILD-ONE-ROW.
026700*----------------------------------------------------------------*
026800     COMPUTE WK-PREV-ROW = WK-ROW-IDX.
026900     MOVE    0 TO WK-COL-IDX.
027000     PERFORM D020-BUILD-ONE-CELL
027100        UNTIL WK-COL-IDX > WK-CAPACITY-KG.
027200     ADD     1 TO WK-ROW-IDX.
027300*----------------------------------------------------------------*
027400 D020-BUILD-ONE-CELL.
027500*----------------------------------------------------------------*
027600*    WK-PREV-ROW HOLDS ROW NUMBER I (1-ORIGIN), SO THE "I-1"
027700*    ROW IS PHYSICALLY WK-PREV-ROW, AND "I" IS WK-PREV-ROW + 1
027800*    BECAUSE OCCURS TABLES HERE ARE 1-ORIGIN WITH ROW 1 = "I-1
027900*    CONSIDERED", I.E. WK-DP-ROW (1) IS THE ZERO-DOGS ROW.
028000     MOVE    WK-DP-VALUE (WK-PREV-ROW WK-COL-IDX) TO
028100             WK-DP-VALUE ((WK-PREV-ROW + 1) WK-COL-IDX).
028200     IF      WK-DOG-WEIGHT-KG (WK-ROW-IDX) NOT > WK-COL-IDX
028300             COMPUTE WK-LESS-WT-COL =
028400                     WK-COL-IDX - WK-DOG-WEIGHT-KG (WK-ROW-IDX)
028500             COMPUTE WK-WITH-ITEM-VALUE =
028600                     WK-DP-VALUE (WK-PREV-ROW WK-LESS-WT-COL) +
028700                     WK-DOG-PRIORITY (WK-ROW-IDX)
028800             IF      WK-WITH-ITEM-VALUE >
028900                     WK-DP-VALUE ((WK-PREV-ROW + 1) WK-COL-IDX)
029000                     MOVE WK-WITH-ITEM-VALUE TO
029100                          WK-DP-VALUE ((WK-PREV-ROW + 1) WK-COL-IDX)
029200             END-IF
029300     END-IF.
029400     ADD     1 TO WK-COL-IDX.
029500*
029600*----------------------------------------------------------------*
029700 E000-RECONSTRUCT-SELECTION.
029800*----------------------------------------------------------------*
029900     MOVE    WK-CAPACITY-KG          TO WK-COL-IDX.
030000     MOVE    WK-DOG-COUNT            TO WK-ROW-IDX.
030100     PERFORM E010-RECONSTRUCT-ONE-ROW
030200        UNTIL WK-ROW-IDX = 0.
030300     MOVE    WK-DP-VALUE ((WK-DOG-COUNT + 1) WK-CAPACITY-KG) TO
030400             WK-TOTAL-PRIORITY.
030500*
030600*================================================================*
030700 E099-RECONSTRUCT-SELECTION-EX.
030800*================================================================*
030900     EXIT.
031000*----------------------------------------------------------------*
031100 E010-RECONSTRUCT-ONE-ROW.
031200*----------------------------------------------------------------*
031300     IF      WK-DP-VALUE ((WK-ROW-IDX + 1) WK-COL-IDX) NOT =
031400             WK-DP-VALUE (WK-ROW-IDX WK-COL-IDX)
031500             MOVE "Y"                TO
031600                  WK-DOG-SELECTED (WK-ROW-IDX)
031700             ADD  WK-DOG-WEIGHT-KG (WK-ROW-IDX) TO
031800                  WK-TOTAL-WEIGHT
031900             SUBTRACT WK-DOG-WEIGHT-KG (WK-ROW-IDX) FROM
032000                  WK-COL-IDX
032100     END-IF.
032200     SUBTRACT 1 FROM WK-ROW-IDX.
032300*
032400*----------------------------------------------------------------*
032500 W000-WRITE-REPORT.
032600*----------------------------------------------------------------*
032700     MOVE 1 TO WK-TRACE-IDX.
032800     PERFORM W010-WRITE-ONE-DETAIL
032900        UNTIL WK-TRACE-IDX > WK-DOG-COUNT.
033000     PERFORM W020-WRITE-TOTAL-LINE.
033100*
033200*================================================================*
033300 W099-WRITE-REPORT-EX.
033400*================================================================*
033500     EXIT.
033600*----------------------------------------------------------------*
033700 W010-WRITE-ONE-DETAIL.
033800*----------------------------------------------------------------*
033900     IF      WK-DOG-WAS-SELECTED (WK-TRACE-IDX)
034000             MOVE "D"                TO RPT-LINE-TYPE
034100             MOVE WK-DOG-ID (WK-TRACE-IDX) TO RPT-DOG-ID
034200             MOVE WK-DOG-WEIGHT-KG (WK-TRACE-IDX) TO
034300                  RPT-WEIGHT-ED
034400             MOVE WK-DOG-PRIORITY (WK-TRACE-IDX) TO
034500                  RPT-PRIORITY-ED
034600             WRITE SHL-TRANSPORT-LINE
034700     END-IF.
034800     ADD     1 TO WK-TRACE-IDX.
034900*----------------------------------------------------------------*
035000 W020-WRITE-TOTAL-LINE.
035100*----------------------------------------------------------------*
035200     MOVE    SPACES                  TO SHL-TRANSPORT-LINE.
035300     MOVE    "T"                     TO TOT-LINE-TYPE.
035400     MOVE    "TOTAL"                 TO TOT-LABEL.
035500     MOVE    WK-TOTAL-WEIGHT         TO TOT-WEIGHT-ED.
035600     MOVE    WK-TOTAL-PRIORITY       TO TOT-PRIORITY-ED.
035700     WRITE   SHL-TRANSPORT-LINE.
035800*
035900*-----------------------------------------------------------------*
036000 Y900-ABNORMAL-TERMINATION.
036100*-----------------------------------------------------------------*
036200     PERFORM Z000-END-PROGRAM-ROUTINE
036300        THRU Z099-END-PROGRAM-ROUTINE-EX.
036400     EXIT PROGRAM.
036500*-----------------------------------------------------------------*
036600 Z000-END-PROGRAM-ROUTINE.
036700*-----------------------------------------------------------------*
036800     CLOSE   DOGS-IN.
036900     CLOSE   SHLKAPPM.
037000     CLOSE   TRANSPORT-OUT.
037100*
037200*================================================================*
037300 Z099-END-PROGRAM-ROUTINE-EX.
037400*================================================================*
037500     EXIT.
037600******************************************************************
037700*************** END OF PROGRAM SOURCE - SHLKNAP *****************
037800******************************************************************
